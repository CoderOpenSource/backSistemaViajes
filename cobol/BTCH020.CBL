000100******************************************************************
000200* FECHA       : 14/06/1986                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BOLETERIA - TRANSPORTE INTERPROVINCIAL           *
000500* PROGRAMA    : BTCH020                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERA EL INVENTARIO DE ASIENTOS DE UN BUS A     *
000800*             : PARTIR DE BLOQUES DECLARATIVOS (PISO, TIPO,      *
000900*             : CANTIDAD). MODOS: RECHAZA-SI-EXISTE, REEMPLAZA Y *
001000*             : AGREGA. TODO O NADA POR BUS: CUALQUIER ERROR DE  *
001100*             : VALIDACION EN UN BLOQUE ANULA TODO EL BUS        *
001200* ARCHIVOS    : SEATRN=C,AUTOBUS=C,ASIENTO=A                     *
001300* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001400* PROGRAMA(S) : AUD0100                                          *
001500* INSTALADO   : 17/06/1986                                       *
001600* BPM/RATIONAL: 241190                                           *
001700* NOMBRE      : GENERADOR DE INVENTARIO DE ASIENTOS               *
001800******************************************************************
001900*                    R E G I S T R O   D E   C A M B I O S       *
002000******************************************************************
002100* 14/06/1986 EEDR TCKT-0016 VERSION INICIAL: MODO RECHAZA-SI-    *
002200*            EXISTE Y MODO REEMPLAZA                             *
002300* 18/06/1986 EEDR TCKT-0019 SE AGREGA EL MODO AGREGA (NUMERA A   *
002400*            PARTIR DEL MAXIMO ASIENTO EXISTENTE DEL BUS)        *
002500* 04/11/1986 EEDR TCKT-0091 EL BLOQUE POR DEFECTO (BOOTSTRAP) SE *
002600*            GENERA SOLO CUANDO NO VIENEN BLOQUES EN LA TRX      *
002700* 14/05/1989 RVM OT-0109 SE OPTIMIZA EL ACCESO A LOS ARCHIVOS    *
002800*            MAESTROS PARA REDUCIR EL TIEMPO DE LA CORRIDA       *
002900*            NOCTURNA                                            *
003000* 30/11/1998 LCQ Y2K-013 PROYECTO Y2K: SE AMPLIA EL CAMPO DE     *
003100*            FECHA A 4 DIGITOS DE ANIO EN LAS TRANSACCIONES Y    *
003200*            REPORTES DE ESTE PROGRAMA                           *
003300* 18/03/2001 OSF SIS-0228 SE RECOMPILA BAJO EL NUEVO COMPILADOR  *
003400*            COBOL DE LA CASA; SIN CAMBIOS FUNCIONALES           *
003500* 07/09/2006 MTG SIS-0232 SE AJUSTA EL JCL PARA CORRER BAJO EL   *
003600*            NUEVO PLANIFICADOR DE LOTES NOCTURNOS               *
003700* 21/02/2011 JAP SIS-0236 SE ACTUALIZA EL ENCABEZADO DEL         *
003800*            PROGRAMA AL NUEVO ESTANDAR DE DOCUMENTACION DEL     *
003900*            DEPARTAMENTO                                        *
004000* 18/07/2025 EEDR TCKT-0182 340-APLICA-MODO DUPLICABA LOS        *
004100*            ASIENTOS DE LOS DEMAS BUSES CADA VEZ QUE SEATRN     *
004200*            TRAIA MAS DE UNA CABECERA EN LA MISMA CORRIDA (SE   *
004300*            REESCRIBIA TODO ASIENTO A ASINEW POR CADA BUS). SE  *
004400*            ELIMINA ASINEW Y SE ACTUALIZA ASIENTO EN SITU (I-O) *
004500*            IGUAL QUE LOS DEMAS MAESTROS DEL SISTEMA            *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.                    BTCH020.
004900 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
005000 INSTALLATION.                  BOLETERIA INTERPROVINCIAL.
005100 DATE-WRITTEN.                  14/06/1986.
005200 DATE-COMPILED.
005300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SEATRN  ASSIGN TO SEATRN
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-SEATRN.
006300     SELECT AUTOBUS ASSIGN TO AUTOBUS
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS FS-AUTOBUS.
006600     SELECT ASIENTO ASSIGN TO ASIENTO
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-ASIENTO.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SEATRN.
007200 01  REG-SEATRN.
007300*--> UNA TRANSACCION = UN BLOQUE DE UN BUS; EL MODO VIENE EN LA
007400*    PRIMERA LINEA DE CADA BUS (SET-MODO = 'S')
007500     05  SEA-TIPO-LINEA             PIC X(01).
007600         88  SEA-ES-CABECERA-BUS               VALUE 'S'.
007700         88  SEA-ES-BLOQUE                      VALUE 'B'.
007800     05  SEA-BUS-ID                 PIC 9(06).
007900     05  SEA-MODO                   PIC X(01).
008000         88  SEA-MODO-RECHAZA                   VALUE 'F'.
008100         88  SEA-MODO-REEMPLAZA                 VALUE 'R'.
008200         88  SEA-MODO-AGREGA                    VALUE 'A'.
008300     05  SEA-PISO                   PIC 9(01).
008400     05  SEA-TIPO                   PIC X(10).
008500     05  SEA-CANTIDAD               PIC 9(03).
008600     05  SEA-INICIO                 PIC 9(03).
008700 FD  AUTOBUS.
008800     COPY AUTOBUS.
008900 FD  ASIENTO.
009000     COPY ASIENTO.
009100 WORKING-STORAGE SECTION.
009200 77  WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE 'BTCH020'.
009300 01  WKS-ESTADOS-ARCHIVO.
009400     05  FS-SEATRN                  PIC 9(02) VALUE ZEROES.
009500     05  FS-AUTOBUS                 PIC 9(02) VALUE ZEROES.
009600     05  FS-ASIENTO                 PIC 9(02) VALUE ZEROES.
009700 01  WKS-ESTADOS-ARCHIVO-R REDEFINES WKS-ESTADOS-ARCHIVO.
009800     05  WKS-ESTADOS-ARCHIVO-COMB   PIC X(06).
009900 01  WKS-FLAGS.
010000     05  WKS-SI-FIN-SEATRN          PIC X(01) VALUE 'N'.
010100         88  SI-FIN-SEATRN                      VALUE 'Y'.
010200     05  WKS-SI-BLOQUE-VALIDO       PIC X(01) VALUE 'Y'.
010300         88  SI-BLOQUE-VALIDO                    VALUE 'Y'.
010400     05  WKS-SI-BUS-VALIDO          PIC X(01) VALUE 'Y'.
010500         88  SI-BUS-VALIDO                       VALUE 'Y'.
010600 01  WKS-FLAGS-R       REDEFINES WKS-FLAGS.
010700     05  WKS-FLAGS-COMB             PIC X(03).
010800******************************************************************
010900*  TABLA DE BLOQUES ACUMULADOS DE UN MISMO BUS (HASTA 20)        *
011000*  PERMITE VALIDAR TODOS ANTES DE ESCRIBIR (TODO O NADA)         *
011100******************************************************************
011200 01  WKS-TABLA-BLOQUES.
011300     05  WKS-BLQ-CNT                PIC 9(02) VALUE 0.
011400     05  WKS-BLQ-ENTRY OCCURS 20 TIMES.
011500         10  WKS-BLQ-PISO           PIC 9(01).
011600         10  WKS-BLQ-TIPO           PIC X(10).
011700         10  WKS-BLQ-CANTIDAD       PIC 9(03).
011800         10  WKS-BLQ-INICIO         PIC 9(03).
011900******************************************************************
012000*  TABLA DE ASIENTOS EXISTENTES DEL BUS EN CURSO (PARA REEMPLAZO *
012100*  Y PARA HALLAR EL MAXIMO NUMERO EN MODO AGREGA)                *
012200******************************************************************
012300 01  WKS-TABLA-ASIENTOS-BUS.
012400     05  WKS-AXB-CNT                PIC 9(03) VALUE 0.
012500     05  WKS-AXB-ENTRY OCCURS 999 TIMES.
012600         10  WKS-AXB-NUMERO         PIC 9(03).
012700 01  WKS-IX                         PIC 9(04) COMP.
012800 01  WKS-JX                         PIC 9(04) COMP.
012900 01  WKS-VARIABLES-TRABAJO.
013000     05  WKS-BUS-ACTUAL             PIC 9(06) VALUE ZEROES.
013100     05  WKS-MODO-ACTUAL            PIC X(01) VALUE SPACES.
013200     05  WKS-BUS-CAPACIDAD          PIC 9(03) VALUE ZEROES.
013300     05  WKS-BUS-CODIGO             PIC X(08) VALUE SPACES.
013400     05  WKS-MAX-NUMERO-EXIST       PIC 9(03) VALUE ZEROES.
013500     05  WKS-SIGUIENTE-NUMERO       PIC 9(03) VALUE ZEROES.
013600     05  WKS-ASIENTOS-BUS-CREADOS   PIC 9(05) VALUE 0.
013700     05  WKS-ASIENTOS-TOTAL         PIC 9(07) VALUE 0.
013800     05  WKS-BUSES-PROCESADOS       PIC 9(05) VALUE 0.
013900     05  WKS-BUSES-RECHAZADOS       PIC 9(05) VALUE 0.
014000     05  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
014100 01  WKS-AUD-PARMS.
014200     05  WKS-AUD-USUARIO-ID         PIC 9(06) VALUE ZEROES.
014300     05  WKS-AUD-ACCION             PIC X(06) VALUE SPACES.
014400     05  WKS-AUD-ENTIDAD            PIC X(20) VALUE SPACES.
014500     05  WKS-AUD-REGISTRO-ID        PIC X(10) VALUE SPACES.
014600     05  WKS-AUD-DETALLE            PIC X(60) VALUE SPACES.
014700 PROCEDURE DIVISION.
014800 000-MAIN SECTION.
014900     PERFORM 100-INICIALIZACION
015000     PERFORM 200-LEE-PRIMERA-SEATRN
015100     PERFORM 000-MAIN-L1 UNTIL SI-FIN-SEATRN
015200     PERFORM 900-CIERRE
015300     STOP RUN.
015400 000-MAIN-E. EXIT.
015500
015600 000-MAIN-L1 SECTION.
015700        PERFORM 300-PROCESA-UN-BUS.
015800 000-MAIN-L1-E. EXIT.
015900
016000 100-INICIALIZACION SECTION.
016100     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
016200     OPEN INPUT SEATRN AUTOBUS
016300     OPEN I-O   ASIENTO
016400     IF FS-ASIENTO = 35
016500        CLOSE ASIENTO
016600        OPEN OUTPUT ASIENTO
016700        CLOSE ASIENTO
016800        OPEN I-O ASIENTO
016900     END-IF.
017000 100-INICIALIZACION-E. EXIT.
017100
017200 200-LEE-PRIMERA-SEATRN SECTION.
017300     READ SEATRN
017400       AT END MOVE 'Y' TO WKS-SI-FIN-SEATRN
017500     END-READ.
017600 200-LEE-PRIMERA-SEATRN-E. EXIT.
017700
017800******************************************************************
017900*  ACUMULA TODOS LOS BLOQUES DE UN MISMO BUS (CABECERA + N       *
018000*  LINEAS DE BLOQUE), LUEGO VALIDA Y GENERA TODO O NADA          *
018100******************************************************************
018200 300-PROCESA-UN-BUS SECTION.
018300     MOVE 0     TO WKS-BLQ-CNT
018400     MOVE 'Y'   TO WKS-SI-BUS-VALIDO
018500     MOVE SEA-BUS-ID TO WKS-BUS-ACTUAL
018600     MOVE SEA-MODO   TO WKS-MODO-ACTUAL
018700     ADD 1 TO WKS-BUSES-PROCESADOS
018800     READ SEATRN
018900       AT END MOVE 'Y' TO WKS-SI-FIN-SEATRN
019000     END-READ
019100     PERFORM 300-PROCESA-UN-BUS-L1 UNTIL SI-FIN-SEATRN OR
019200             SEA-ES-CABECERA-BUS
019300     PERFORM 310-BUSCA-BUS-MAESTRO
019400     IF SI-BUS-VALIDO
019500        PERFORM 320-VALIDA-BLOQUES
019600     END-IF
019700     IF SI-BUS-VALIDO AND WKS-BLQ-CNT = 0
019800        PERFORM 330-ARMA-BLOQUE-DEFAULT
019900     END-IF
020000     IF SI-BUS-VALIDO
020100        PERFORM 340-APLICA-MODO
020200        PERFORM 350-GENERA-ASIENTOS-BLOQUE
020300           VARYING WKS-IX FROM 1 BY 1
020400           UNTIL WKS-IX > WKS-BLQ-CNT
020500     ELSE
020600        ADD 1 TO WKS-BUSES-RECHAZADOS
020700        DISPLAY 'BTCH020, BUS RECHAZADO: ' WKS-BUS-ACTUAL
020800                UPON CONSOLE
020900     END-IF.
021000 300-PROCESA-UN-BUS-E. EXIT.
021100
021200 300-PROCESA-UN-BUS-L1 SECTION.
021300        IF WKS-BLQ-CNT < 20
021400           ADD 1 TO WKS-BLQ-CNT
021500           MOVE SEA-PISO     TO WKS-BLQ-PISO (WKS-BLQ-CNT)
021600           MOVE SEA-TIPO     TO WKS-BLQ-TIPO (WKS-BLQ-CNT)
021700           MOVE SEA-CANTIDAD TO WKS-BLQ-CANTIDAD (WKS-BLQ-CNT)
021800           MOVE SEA-INICIO   TO WKS-BLQ-INICIO (WKS-BLQ-CNT)
021900        END-IF
022000        READ SEATRN
022100          AT END MOVE 'Y' TO WKS-SI-FIN-SEATRN
022200        END-READ.
022300 300-PROCESA-UN-BUS-L1-E. EXIT.
022400
022500 310-BUSCA-BUS-MAESTRO SECTION.
022600     MOVE 'N' TO WKS-SI-BUS-VALIDO
022700     MOVE 0 TO FS-AUTOBUS
022800     PERFORM 310-BUSCA-BUS-MAESTRO-L1 UNTIL FS-AUTOBUS = 10
022900     CLOSE AUTOBUS
023000     OPEN INPUT AUTOBUS.
023100 310-BUSCA-BUS-MAESTRO-E. EXIT.
023200
023300 310-BUSCA-BUS-MAESTRO-L1 SECTION.
023400        READ AUTOBUS NEXT RECORD
023500          AT END
023600             MOVE 10 TO FS-AUTOBUS
023700          NOT AT END
023800             IF BUS-ID = WKS-BUS-ACTUAL
023900                MOVE 'Y'          TO WKS-SI-BUS-VALIDO
024000                MOVE BUS-CAPACIDAD TO WKS-BUS-CAPACIDAD
024100                MOVE BUS-CODIGO    TO WKS-BUS-CODIGO
024200                MOVE 10            TO FS-AUTOBUS
024300             END-IF
024400        END-READ.
024500 310-BUSCA-BUS-MAESTRO-L1-E. EXIT.
024600
024700******************************************************************
024800*  VALIDA CADA BLOQUE: PISO 1 O 2, CANTIDAD >= 0, TIPO VALIDO    *
024900*  CUALQUIER ERROR ANULA TODO EL BUS (TODO O NADA)               *
025000******************************************************************
025100 320-VALIDA-BLOQUES SECTION.
025200     PERFORM 320-VALIDA-BLOQUES-L1 VARYING WKS-IX FROM 1 BY
025300             1 UNTIL WKS-IX > WKS-BLQ-CNT.
025400 320-VALIDA-BLOQUES-E. EXIT.
025500
025600 320-VALIDA-BLOQUES-L1 SECTION.
025700        MOVE 'Y' TO WKS-SI-BLOQUE-VALIDO
025800        IF WKS-BLQ-PISO (WKS-IX) NOT = 1 AND
025900           WKS-BLQ-PISO (WKS-IX) NOT = 2
026000           MOVE 'N' TO WKS-SI-BLOQUE-VALIDO
026100        END-IF
026200        IF WKS-BLQ-TIPO (WKS-IX) NOT = 'NORMAL    ' AND
026300           WKS-BLQ-TIPO (WKS-IX) NOT = 'SEMI_CAMA ' AND
026400           WKS-BLQ-TIPO (WKS-IX) NOT = 'CAMA      ' AND
026500           WKS-BLQ-TIPO (WKS-IX) NOT = 'LEITO     ' AND
026600           WKS-BLQ-TIPO (WKS-IX) NOT = 'ESPECIAL  '
026700           MOVE 'N' TO WKS-SI-BLOQUE-VALIDO
026800        END-IF
026900        IF NOT SI-BLOQUE-VALIDO
027000           MOVE 'N' TO WKS-SI-BUS-VALIDO
027100        END-IF.
027200 320-VALIDA-BLOQUES-L1-E. EXIT.
027300
027400******************************************************************
027500*  BLOQUE POR DEFECTO CUANDO LA TRX NO TRAE BLOQUES: UN SOLO     *
027600*  BLOQUE NORMAL, PISO 1, CANTIDAD = CAPACIDAD DEL BUS           *
027700******************************************************************
027800 330-ARMA-BLOQUE-DEFAULT SECTION.
027900     MOVE 1 TO WKS-BLQ-CNT
028000     MOVE 1 TO WKS-BLQ-PISO (1)
028100     MOVE 'NORMAL    ' TO WKS-BLQ-TIPO (1)
028200     MOVE WKS-BUS-CAPACIDAD TO WKS-BLQ-CANTIDAD (1)
028300     MOVE 0 TO WKS-BLQ-INICIO (1).
028400 330-ARMA-BLOQUE-DEFAULT-E. EXIT.
028500
028600******************************************************************
028700*  CARGA LOS ASIENTOS EXISTENTES DEL BUS Y APLICA EL MODO:       *
028800*  F=RECHAZA SI YA EXISTEN, R=DESACTIVA (ASI-ACTIVO='N') LOS     *
028900*  EXISTENTES, A=CONSERVA LOS EXISTENTES Y NUMERA A PARTIR DEL   *
029000*  MAXIMO.  ASIENTO SE ACTUALIZA EN SITU (I-O); LOS DEMAS BUSES  *
029100*  DEL ARCHIVO NO SE TOCAN (NO SE VUELVEN A ESCRIBIR)            *
029200******************************************************************
029300 340-APLICA-MODO SECTION.
029400     MOVE 0 TO WKS-AXB-CNT
029500     MOVE 0 TO WKS-MAX-NUMERO-EXIST
029600     CLOSE ASIENTO
029700     OPEN I-O ASIENTO
029800     PERFORM 340-APLICA-MODO-L1 UNTIL FS-ASIENTO = 10
029900     COMPUTE WKS-SIGUIENTE-NUMERO = WKS-MAX-NUMERO-EXIST + 1.
030000 340-APLICA-MODO-E. EXIT.
030100
030200 340-APLICA-MODO-L1 SECTION.
030300        READ ASIENTO NEXT RECORD
030400          AT END
030500             MOVE 10 TO FS-ASIENTO
030600          NOT AT END
030700             IF ASI-BUS-ID = WKS-BUS-ACTUAL
030800                IF SEA-MODO-RECHAZA
030900                   MOVE 'N' TO WKS-SI-BUS-VALIDO
031000                END-IF
031100                IF SEA-MODO-AGREGA
031200                   ADD 1 TO WKS-AXB-CNT
031300                   MOVE ASI-NUMERO TO WKS-AXB-NUMERO (WKS-AXB-CNT)
031400                   IF ASI-NUMERO > WKS-MAX-NUMERO-EXIST
031500                      MOVE ASI-NUMERO TO WKS-MAX-NUMERO-EXIST
031600                   END-IF
031700                END-IF
031800                IF SEA-MODO-REEMPLAZA AND ASI-ES-ACTIVO
031900                   MOVE 'N' TO ASI-ACTIVO
032000                   REWRITE REG-ASIENTO
032100                END-IF
032200             END-IF
032300        END-READ.
032400 340-APLICA-MODO-L1-E. EXIT.
032500
032600******************************************************************
032700*  GENERA LOS ASIENTOS DE UN BLOQUE, NUMERADOS CONSECUTIVAMENTE  *
032800******************************************************************
032900 350-GENERA-ASIENTOS-BLOQUE SECTION.
033000     IF WKS-BLQ-INICIO (WKS-IX) > 0
033100        MOVE WKS-BLQ-INICIO (WKS-IX) TO WKS-SIGUIENTE-NUMERO
033200     END-IF
033300     PERFORM 350-GENERA-ASIENTOS-BLOQUE-L1 VARYING WKS-JX
033400             FROM 1 BY 1 UNTIL WKS-JX > WKS-BLQ-CANTIDAD
033500             (WKS-IX)
033600     MOVE ZEROES        TO WKS-AUD-USUARIO-ID
033700     MOVE 'CREATE'      TO WKS-AUD-ACCION
033800     MOVE 'SEAT'        TO WKS-AUD-ENTIDAD
033900     MOVE WKS-BUS-CODIGO TO WKS-AUD-REGISTRO-ID
034000     STRING 'GENERADOS ' WKS-BLQ-CANTIDAD (WKS-IX) ' ASIENTOS'
034100            DELIMITED BY SIZE INTO WKS-AUD-DETALLE
034200     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
034300                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
034400                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA.
034500 350-GENERA-ASIENTOS-BLOQUE-E. EXIT.
034600
034700 350-GENERA-ASIENTOS-BLOQUE-L1 SECTION.
034800        INITIALIZE REG-ASIENTO
034900        MOVE WKS-BUS-ACTUAL          TO ASI-BUS-ID
035000        MOVE WKS-SIGUIENTE-NUMERO    TO ASI-NUMERO
035100        MOVE WKS-BLQ-PISO (WKS-IX)   TO ASI-PISO
035200        MOVE WKS-BLQ-TIPO (WKS-IX)   TO ASI-TIPO
035300        MOVE 'N'                     TO ASI-ACCESIBLE
035400        MOVE 'Y'                     TO ASI-ACTIVO
035500        WRITE REG-ASIENTO
035600        ADD 1 TO WKS-SIGUIENTE-NUMERO
035700        ADD 1 TO WKS-ASIENTOS-BUS-CREADOS
035800        ADD 1 TO WKS-ASIENTOS-TOTAL.
035900 350-GENERA-ASIENTOS-BLOQUE-L1-E. EXIT.
036000
036100 900-CIERRE SECTION.
036200     MOVE ZEROES   TO WKS-AUD-USUARIO-ID
036300     MOVE 'CERRAR' TO WKS-AUD-ACCION
036400     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
036500                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
036600                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
036700     DISPLAY '****************************************' UPON CONSOLE
036800     DISPLAY 'PROGRAMA          : ' WKS-NOMBRE-PROGRAMA
036900             UPON CONSOLE
037000     DISPLAY 'BUSES PROCESADOS  : ' WKS-BUSES-PROCESADOS
037100             UPON CONSOLE
037200     DISPLAY 'BUSES RECHAZADOS  : ' WKS-BUSES-RECHAZADOS
037300             UPON CONSOLE
037400     DISPLAY 'ASIENTOS CREADOS  : ' WKS-ASIENTOS-TOTAL
037500             UPON CONSOLE
037600     DISPLAY '****************************************' UPON CONSOLE
037700     CLOSE SEATRN AUTOBUS ASIENTO.
037800 900-CIERRE-E. EXIT.
037900
