000100******************************************************************
000200* FECHA       : 19/06/1986                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BOLETERIA - TRANSPORTE INTERPROVINCIAL           *
000500* PROGRAMA    : BTCH030                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA RUTAS A PARTIR DE UNA LISTA ORDENADA DE     *
000800*             : CODIGOS DE OFICINA (PRIMERO=ORIGEN, ULTIMO=      *
000900*             : DESTINO); DERIVA EL NOMBRE DE LA RUTA Y CREA UNA *
001000*             : PARADA POR CADA OFICINA CON DESPLAZAMIENTO DE    *
001100*             : 60 MINUTOS POR POSICION                          *
001200* ARCHIVOS    : RUTTRN=C,OFICINA=C,RUTA=A,PARADA=A               *
001300* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001400* PROGRAMA(S) : AUD0100                                          *
001500* INSTALADO   : 21/06/1986                                       *
001600* BPM/RATIONAL: 241190                                           *
001700* NOMBRE      : CONSTRUCTOR DE RUTAS Y PARADAS                    *
001800******************************************************************
001900*                    R E G I S T R O   D E   C A M B I O S       *
002000******************************************************************
002100* 19/06/1986 EEDR TCKT-0020 VERSION INICIAL                      *
002200* 22/06/1986 EEDR TCKT-0023 SE AGREGA EL FORMATO '(VIA ...)' DEL *
002300*            NOMBRE CUANDO LA RUTA TIENE MAS DE 2 PARADAS        *
002400* 08/12/1986 EEDR TCKT-0104 SE RECHAZA LA RUTA COMPLETA SI ALGUN *
002500*            CODIGO DE OFICINA DE LA TRAYECTORIA NO EXISTE       *
002600*            (ANTES SOLO SE OMITIA LA PARADA, DEJANDO LA RUTA    *
002700*            INCOMPLETA)                                         *
002800* 14/05/1989 RVM OT-0112 SE OPTIMIZA EL ACCESO A LOS ARCHIVOS    *
002900*            MAESTROS PARA REDUCIR EL TIEMPO DE LA CORRIDA       *
003000*            NOCTURNA                                            *
003100* 30/11/1998 LCQ Y2K-014 PROYECTO Y2K: SE AMPLIA EL CAMPO DE     *
003200*            FECHA A 4 DIGITOS DE ANIO EN LAS TRANSACCIONES Y    *
003300*            REPORTES DE ESTE PROGRAMA                           *
003400* 18/03/2001 OSF SIS-0240 SE RECOMPILA BAJO EL NUEVO COMPILADOR  *
003500*            COBOL DE LA CASA; SIN CAMBIOS FUNCIONALES           *
003600* 07/09/2006 MTG SIS-0244 SE AJUSTA EL JCL PARA CORRER BAJO EL   *
003700*            NUEVO PLANIFICADOR DE LOTES NOCTURNOS               *
003800* 21/02/2011 JAP SIS-0248 SE ACTUALIZA EL ENCABEZADO DEL         *
003900*            PROGRAMA AL NUEVO ESTANDAR DE DOCUMENTACION DEL     *
004000*            DEPARTAMENTO                                        *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.                    BTCH030.
004400 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
004500 INSTALLATION.                  BOLETERIA INTERPROVINCIAL.
004600 DATE-WRITTEN.                  19/06/1986.
004700 DATE-COMPILED.
004800 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RUTTRN  ASSIGN TO RUTTRN
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-RUTTRN.
005800     SELECT OFICINA ASSIGN TO OFICINA
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-OFICINA.
006100     SELECT RUTA    ASSIGN TO RUTA
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-RUTA.
006400     SELECT PARADA  ASSIGN TO PARADA
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-PARADA.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  RUTTRN.
007000 01  REG-RUTTRN.
007100*--> HASTA 8 PARADAS POR RUTA; RUT-CODIGO-N = SPACES CIERRA LA LISTA
007200     05  RUT-CODIGOS OCCURS 8 TIMES  PIC X(08).
007300 FD  OFICINA.
007400     COPY OFICINA.
007500 FD  RUTA.
007600     COPY RUTA.
007700 FD  PARADA.
007800     COPY PARADA.
007900 WORKING-STORAGE SECTION.
008000 77  WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE 'BTCH030'.
008100 01  WKS-ESTADOS-ARCHIVO.
008200     05  FS-RUTTRN                  PIC 9(02) VALUE ZEROES.
008300     05  FS-OFICINA                 PIC 9(02) VALUE ZEROES.
008400     05  FS-RUTA                    PIC 9(02) VALUE ZEROES.
008500     05  FS-PARADA                  PIC 9(02) VALUE ZEROES.
008600 01  WKS-ESTADOS-ARCHIVO-R REDEFINES WKS-ESTADOS-ARCHIVO.
008700     05  WKS-ESTADOS-ARCHIVO-COMB   PIC X(08).
008800 01  WKS-FLAGS.
008900     05  WKS-SI-FIN-RUTTRN          PIC X(01) VALUE 'N'.
009000         88  SI-FIN-RUTTRN                      VALUE 'Y'.
009100     05  WKS-SI-RUTA-VALIDA         PIC X(01) VALUE 'Y'.
009200         88  SI-RUTA-VALIDA                      VALUE 'Y'.
009300 01  WKS-FLAGS-R       REDEFINES WKS-FLAGS.
009400     05  WKS-FLAGS-COMB             PIC X(02).
009500******************************************************************
009600*  TABLA DE OFICINAS EN MEMORIA, ORDENADA POR CODIGO (SEARCH ALL)*
009700******************************************************************
009800 01  WKS-TABLA-OFICINAS.
009900     05  WKS-OFI-CNT                PIC 9(05) VALUE 0.
010000     05  WKS-OFI-ENTRY OCCURS 2000 TIMES
010100                       ASCENDING KEY WKS-OFI-CODIGO-TB
010200                       INDEXED BY WKS-OX.
010300         10  WKS-OFI-CODIGO-TB      PIC X(08).
010400         10  WKS-OFI-ID-TB          PIC 9(06).
010500         10  WKS-OFI-NOMBRE-TB      PIC X(30).
010600         10  WKS-OFI-ACTIVA-TB      PIC X(01).
010700 01  WKS-IX                         PIC 9(04) COMP.
010800 01  WKS-JX                         PIC 9(04) COMP.
010900 01  WKS-NPARADAS                   PIC 9(02) COMP.
011000 01  WKS-VARIABLES-TRABAJO.
011100     05  WKS-MAX-RUT-ID             PIC 9(06) VALUE ZEROES.
011200     05  WKS-NOMBRE-RUTA            PIC X(60) VALUE SPACES.
011300     05  WKS-NOMBRE-TEMP            PIC X(30) VALUE SPACES.
011400     05  WKS-LARGO-TEMP             PIC 9(02) COMP VALUE ZEROES.
011500     05  WKS-LARGO-RUTA             PIC 9(02) COMP VALUE ZEROES.
011600     05  WKS-CODIGOS-FALTANTES      PIC X(80) VALUE SPACES.
011700     05  WKS-ORIGEN-ID              PIC 9(06) VALUE ZEROES.
011800     05  WKS-DESTINO-ID             PIC 9(06) VALUE ZEROES.
011900     05  WKS-OFI-ID-PARADA          PIC 9(06) VALUE ZEROES.
012000     05  WKS-OFI-NOM-PARADA         PIC X(30) VALUE SPACES.
012100     05  WKS-OFFSET-PARADA          PIC S9(05) VALUE ZEROES.
012200     05  WKS-RUTAS-CREADAS          PIC 9(05) VALUE 0.
012300     05  WKS-PARADAS-CREADAS        PIC 9(05) VALUE 0.
012400     05  WKS-RUTAS-OMITIDAS         PIC 9(05) VALUE 0.
012500     05  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
012600 01  WKS-AUD-PARMS.
012700     05  WKS-AUD-USUARIO-ID         PIC 9(06) VALUE ZEROES.
012800     05  WKS-AUD-ACCION             PIC X(06) VALUE SPACES.
012900     05  WKS-AUD-ENTIDAD            PIC X(20) VALUE SPACES.
013000     05  WKS-AUD-REGISTRO-ID        PIC X(10) VALUE SPACES.
013100     05  WKS-AUD-DETALLE            PIC X(60) VALUE SPACES.
013200 PROCEDURE DIVISION.
013300 000-MAIN SECTION.
013400     PERFORM 100-INICIALIZACION
013500     PERFORM 200-CARGA-TABLA-OFICINAS
013600     PERFORM 300-CARGA-MAX-RUTA
013700     READ RUTTRN
013800       AT END MOVE 'Y' TO WKS-SI-FIN-RUTTRN
013900     END-READ
014000     PERFORM 000-MAIN-L1 UNTIL SI-FIN-RUTTRN
014100     PERFORM 900-CIERRE
014200     STOP RUN.
014300 000-MAIN-E. EXIT.
014400
014500 000-MAIN-L1 SECTION.
014600        PERFORM 400-PROCESA-UNA-RUTA
014700        READ RUTTRN
014800          AT END MOVE 'Y' TO WKS-SI-FIN-RUTTRN
014900        END-READ.
015000 000-MAIN-L1-E. EXIT.
015100
015200 100-INICIALIZACION SECTION.
015300     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
015400     OPEN INPUT RUTTRN OFICINA
015500     OPEN I-O   RUTA
015600     IF FS-RUTA = 35
015700        CLOSE RUTA
015800        OPEN OUTPUT RUTA
015900        CLOSE RUTA
016000        OPEN I-O RUTA
016100     END-IF
016200     OPEN I-O PARADA
016300     IF FS-PARADA = 35
016400        CLOSE PARADA
016500        OPEN OUTPUT PARADA
016600        CLOSE PARADA
016700        OPEN I-O PARADA
016800     END-IF.
016900 100-INICIALIZACION-E. EXIT.
017000
017100 200-CARGA-TABLA-OFICINAS SECTION.
017200     PERFORM 200-CARGA-TABLA-OFICINAS-L1 UNTIL FS-OFICINA =
017300             10.
017400 200-CARGA-TABLA-OFICINAS-E. EXIT.
017500
017600 200-CARGA-TABLA-OFICINAS-L1 SECTION.
017700        READ OFICINA NEXT RECORD
017800          AT END
017900             MOVE 10 TO FS-OFICINA
018000          NOT AT END
018100             ADD 1 TO WKS-OFI-CNT
018200             MOVE OFI-CODIGO  TO WKS-OFI-CODIGO-TB (WKS-OFI-CNT)
018300             MOVE OFI-ID      TO WKS-OFI-ID-TB (WKS-OFI-CNT)
018400             MOVE OFI-NOMBRE  TO WKS-OFI-NOMBRE-TB (WKS-OFI-CNT)
018500             MOVE OFI-ACTIVA  TO WKS-OFI-ACTIVA-TB (WKS-OFI-CNT)
018600        END-READ.
018700 200-CARGA-TABLA-OFICINAS-L1-E. EXIT.
018800
018900 300-CARGA-MAX-RUTA SECTION.
019000     PERFORM 300-CARGA-MAX-RUTA-L1 UNTIL FS-RUTA = 10
019100     MOVE 0 TO FS-RUTA.
019200 300-CARGA-MAX-RUTA-E. EXIT.
019300
019400 300-CARGA-MAX-RUTA-L1 SECTION.
019500        READ RUTA NEXT RECORD
019600          AT END
019700             MOVE 10 TO FS-RUTA
019800          NOT AT END
019900             IF RUT-ID > WKS-MAX-RUT-ID
020000                MOVE RUT-ID TO WKS-MAX-RUT-ID
020100             END-IF
020200        END-READ.
020300 300-CARGA-MAX-RUTA-L1-E. EXIT.
020400
020500******************************************************************
020600*  PROCESA UNA TRAYECTORIA: VALIDA, ARMA EL NOMBRE Y ESCRIBE     *
020700*  LA RUTA MAS SUS PARADAS. TODO O NADA (SE OMITE LA RUTA        *
020800*  COMPLETA SI FALTA ALGUNA OFICINA O EL NOMBRE YA EXISTE)       *
020900******************************************************************
021000 400-PROCESA-UNA-RUTA SECTION.
021100     MOVE 'Y' TO WKS-SI-RUTA-VALIDA
021200     MOVE SPACES TO WKS-CODIGOS-FALTANTES
021300     MOVE 0 TO WKS-NPARADAS
021400     PERFORM 400-PROCESA-UNA-RUTA-L1 VARYING WKS-IX FROM 1
021500             BY 1 UNTIL WKS-IX > 8
021600     IF WKS-NPARADAS < 2
021700        MOVE 'N' TO WKS-SI-RUTA-VALIDA
021800        DISPLAY 'BTCH030, TRAYECTORIA CON MENOS DE 2 PARADAS'
021900                UPON CONSOLE
022000     ELSE
022100        PERFORM 410-VALIDA-CODIGOS-OFICINA
022200     END-IF
022300     IF SI-RUTA-VALIDA
022400        PERFORM 420-ARMA-NOMBRE-RUTA
022500        PERFORM 430-BUSCA-RUTA-DUPLICADA
022600     END-IF
022700     IF SI-RUTA-VALIDA
022800        PERFORM 440-ESCRIBE-RUTA-Y-PARADAS
022900     ELSE
023000        ADD 1 TO WKS-RUTAS-OMITIDAS
023100     END-IF.
023200 400-PROCESA-UNA-RUTA-E. EXIT.
023300
023400 400-PROCESA-UNA-RUTA-L1 SECTION.
023500        IF RUT-CODIGOS (WKS-IX) NOT = SPACES
023600           ADD 1 TO WKS-NPARADAS
023700        END-IF.
023800 400-PROCESA-UNA-RUTA-L1-E. EXIT.
023900
024000 410-VALIDA-CODIGOS-OFICINA SECTION.
024100     PERFORM 410-VALIDA-CODIGOS-OFICINA-L1 VARYING WKS-IX
024200             FROM 1 BY 1 UNTIL WKS-IX > WKS-NPARADAS
024300     IF NOT SI-RUTA-VALIDA
024400        DISPLAY 'BTCH030, OFICINAS FALTANTES/INACTIVAS:'
024500                WKS-CODIGOS-FALTANTES UPON CONSOLE
024600     END-IF.
024700 410-VALIDA-CODIGOS-OFICINA-E. EXIT.
024800
024900 410-VALIDA-CODIGOS-OFICINA-L1 SECTION.
025000        SEARCH ALL WKS-OFI-ENTRY
025100           AT END
025200              MOVE 'N' TO WKS-SI-RUTA-VALIDA
025300              STRING WKS-CODIGOS-FALTANTES DELIMITED BY SPACE
025400                     ' ' RUT-CODIGOS (WKS-IX) DELIMITED BY SIZE
025500                     INTO WKS-CODIGOS-FALTANTES
025600           WHEN WKS-OFI-CODIGO-TB (WKS-OX) = RUT-CODIGOS (WKS-IX)
025700              IF WKS-OFI-ACTIVA-TB (WKS-OX) NOT = 'Y'
025800                 MOVE 'N' TO WKS-SI-RUTA-VALIDA
025900              END-IF
026000        END-SEARCH.
026100 410-VALIDA-CODIGOS-OFICINA-L1-E. EXIT.
026200
026300******************************************************************
026400*  NOMBRE: 'A -> B' CON 2 PARADAS, 'A -> B (VIA C, D, ...)' CON  *
026500*  MAS DE 2, TRUNCADO AL ANCHO DEL CAMPO (60)                    *
026600******************************************************************
026700 420-ARMA-NOMBRE-RUTA SECTION.
026800     MOVE SPACES TO WKS-NOMBRE-RUTA
026900     SEARCH ALL WKS-OFI-ENTRY
027000        AT END CONTINUE
027100        WHEN WKS-OFI-CODIGO-TB (WKS-OX) = RUT-CODIGOS (1)
027200           MOVE WKS-OFI-NOMBRE-TB (WKS-OX) TO WKS-NOMBRE-TEMP
027300           PERFORM 810-CALCULA-LARGO-TEMP
027400           STRING WKS-NOMBRE-TEMP (1:WKS-LARGO-TEMP)
027500                      DELIMITED BY SIZE
027600                  ' -> '  DELIMITED BY SIZE
027700                  INTO WKS-NOMBRE-RUTA
027800     END-SEARCH
027900     SEARCH ALL WKS-OFI-ENTRY
028000        AT END CONTINUE
028100        WHEN WKS-OFI-CODIGO-TB (WKS-OX) = RUT-CODIGOS (WKS-NPARADAS)
028200           PERFORM 820-CALCULA-LARGO-RUTA
028300           MOVE WKS-OFI-NOMBRE-TB (WKS-OX) TO WKS-NOMBRE-TEMP
028400           PERFORM 810-CALCULA-LARGO-TEMP
028500           STRING WKS-NOMBRE-RUTA (1:WKS-LARGO-RUTA)
028600                      DELIMITED BY SIZE
028700                  WKS-NOMBRE-TEMP (1:WKS-LARGO-TEMP)
028800                      DELIMITED BY SIZE
028900                  INTO WKS-NOMBRE-RUTA
029000     END-SEARCH
029100     IF WKS-NPARADAS > 2
029200        PERFORM 820-CALCULA-LARGO-RUTA
029300        STRING WKS-NOMBRE-RUTA (1:WKS-LARGO-RUTA) DELIMITED BY SIZE
029400               ' (VIA '                            DELIMITED BY SIZE
029500               INTO WKS-NOMBRE-RUTA
029600        PERFORM 420-ARMA-NOMBRE-RUTA-L1 VARYING WKS-IX FROM
029700                2 BY 1 UNTIL WKS-IX > WKS-NPARADAS - 1
029800        PERFORM 820-CALCULA-LARGO-RUTA
029900        STRING WKS-NOMBRE-RUTA (1:WKS-LARGO-RUTA) DELIMITED BY SIZE
030000               ')'                                DELIMITED BY SIZE
030100               INTO WKS-NOMBRE-RUTA
030200     END-IF.
030300 420-ARMA-NOMBRE-RUTA-E. EXIT.
030400
030500 420-ARMA-NOMBRE-RUTA-L1 SECTION.
030600           SEARCH ALL WKS-OFI-ENTRY
030700              AT END CONTINUE
030800              WHEN WKS-OFI-CODIGO-TB (WKS-OX) = RUT-CODIGOS (WKS-IX)
030900                 PERFORM 820-CALCULA-LARGO-RUTA
031000                 MOVE WKS-OFI-NOMBRE-TB (WKS-OX) TO WKS-NOMBRE-TEMP
031100                 PERFORM 810-CALCULA-LARGO-TEMP
031200                 IF WKS-IX = 2
031300                    STRING WKS-NOMBRE-RUTA (1:WKS-LARGO-RUTA)
031400                              DELIMITED BY SIZE
031500                           WKS-NOMBRE-TEMP (1:WKS-LARGO-TEMP)
031600                              DELIMITED BY SIZE
031700                           INTO WKS-NOMBRE-RUTA
031800                 ELSE
031900                    STRING WKS-NOMBRE-RUTA (1:WKS-LARGO-RUTA)
032000                              DELIMITED BY SIZE
032100                           ', '                 DELIMITED BY SIZE
032200                           WKS-NOMBRE-TEMP (1:WKS-LARGO-TEMP)
032300                              DELIMITED BY SIZE
032400                           INTO WKS-NOMBRE-RUTA
032500                 END-IF
032600           END-SEARCH.
032700 420-ARMA-NOMBRE-RUTA-L1-E. EXIT.
032800
032900******************************************************************
033000*  CALCULA EL LARGO SIN ESPACIOS FINALES DE WKS-NOMBRE-TEMP      *
033100*  (NO SE USA FUNCTION TRIM: EL COMPILADOR DE LA CASA ES ANTIGUO)*
033200******************************************************************
033300 810-CALCULA-LARGO-TEMP SECTION.
033400     PERFORM 810-CALCULA-LARGO-TEMP-L1 VARYING
033500             WKS-LARGO-TEMP FROM 30 BY -1 UNTIL
033600             WKS-LARGO-TEMP = 1 OR WKS-NOMBRE-TEMP
033700             (WKS-LARGO-TEMP:1) NOT = SPACE.
033800 810-CALCULA-LARGO-TEMP-E. EXIT.
033900
034000 810-CALCULA-LARGO-TEMP-L1 SECTION.
034100        CONTINUE.
034200 810-CALCULA-LARGO-TEMP-L1-E. EXIT.
034300
034400******************************************************************
034500*  CALCULA EL LARGO SIN ESPACIOS FINALES DE WKS-NOMBRE-RUTA      *
034600*  (REUTILIZA WKS-LARGO-TEMP, POR ESO SE LLAMA JUSTO ANTES DE    *
034700*  CADA STRING QUE LO NECESITA)                                  *
034800******************************************************************
034900 820-CALCULA-LARGO-RUTA SECTION.
035000     PERFORM 820-CALCULA-LARGO-RUTA-L1 VARYING
035100             WKS-LARGO-RUTA FROM 60 BY -1 UNTIL
035200             WKS-LARGO-RUTA = 1 OR WKS-NOMBRE-RUTA
035300             (WKS-LARGO-RUTA:1) NOT = SPACE.
035400 820-CALCULA-LARGO-RUTA-E. EXIT.
035500
035600 820-CALCULA-LARGO-RUTA-L1 SECTION.
035700        CONTINUE.
035800 820-CALCULA-LARGO-RUTA-L1-E. EXIT.
035900
036000 430-BUSCA-RUTA-DUPLICADA SECTION.
036100     MOVE 0 TO FS-RUTA
036200     PERFORM 430-BUSCA-RUTA-DUPLICADA-L1 UNTIL FS-RUTA = 10
036300     CLOSE RUTA
036400     OPEN I-O RUTA
036500     IF NOT SI-RUTA-VALIDA
036600        DISPLAY 'BTCH030, NOMBRE DE RUTA DUPLICADO: '
036700                WKS-NOMBRE-RUTA UPON CONSOLE
036800     END-IF.
036900 430-BUSCA-RUTA-DUPLICADA-E. EXIT.
037000
037100 430-BUSCA-RUTA-DUPLICADA-L1 SECTION.
037200        READ RUTA NEXT RECORD
037300          AT END
037400             MOVE 10 TO FS-RUTA
037500          NOT AT END
037600             IF RUT-NOMBRE = WKS-NOMBRE-RUTA
037700                MOVE 'N' TO WKS-SI-RUTA-VALIDA
037800                MOVE 10  TO FS-RUTA
037900             END-IF
038000        END-READ.
038100 430-BUSCA-RUTA-DUPLICADA-L1-E. EXIT.
038200
038300 440-ESCRIBE-RUTA-Y-PARADAS SECTION.
038400     ADD 1 TO WKS-MAX-RUT-ID
038500     MOVE 0 TO FS-RUTA
038600     PERFORM 440-ESCRIBE-RUTA-Y-PARADAS-L1 UNTIL FS-RUTA =
038700             10
038800     INITIALIZE REG-RUTA
038900     MOVE WKS-MAX-RUT-ID  TO RUT-ID
039000     MOVE WKS-NOMBRE-RUTA TO RUT-NOMBRE
039100     SEARCH ALL WKS-OFI-ENTRY
039200        AT END CONTINUE
039300        WHEN WKS-OFI-CODIGO-TB (WKS-OX) = RUT-CODIGOS (1)
039400           MOVE WKS-OFI-ID-TB (WKS-OX) TO RUT-OFICINA-ORIGEN-ID
039500     END-SEARCH
039600     SEARCH ALL WKS-OFI-ENTRY
039700        AT END CONTINUE
039800        WHEN WKS-OFI-CODIGO-TB (WKS-OX) = RUT-CODIGOS (WKS-NPARADAS)
039900           MOVE WKS-OFI-ID-TB (WKS-OX) TO RUT-OFICINA-DESTINO-ID
040000     END-SEARCH
040100     MOVE 'Y' TO RUT-ACTIVA
040200     WRITE REG-RUTA
040300     ADD 1 TO WKS-RUTAS-CREADAS
040400     MOVE ZEROES     TO WKS-AUD-USUARIO-ID
040500     MOVE 'CREATE'   TO WKS-AUD-ACCION
040600     MOVE 'ROUTE'    TO WKS-AUD-ENTIDAD
040700     MOVE RUT-ID     TO WKS-AUD-REGISTRO-ID
040800     MOVE RUT-NOMBRE TO WKS-AUD-DETALLE
040900     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
041000                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
041100                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
041200     PERFORM 440-ESCRIBE-RUTA-Y-PARADAS-L2 VARYING WKS-IX
041300             FROM 1 BY 1 UNTIL WKS-IX > WKS-NPARADAS.
041400 440-ESCRIBE-RUTA-Y-PARADAS-E. EXIT.
041500
041600 440-ESCRIBE-RUTA-Y-PARADAS-L1 SECTION.
041700        READ RUTA NEXT RECORD AT END MOVE 10 TO FS-RUTA END-READ.
041800 440-ESCRIBE-RUTA-Y-PARADAS-L1-E. EXIT.
041900
042000 440-ESCRIBE-RUTA-Y-PARADAS-L2 SECTION.
042100        INITIALIZE REG-PARADA
042200        MOVE WKS-MAX-RUT-ID TO PAR-RUTA-ID
042300        COMPUTE PAR-ORDEN = WKS-IX - 1
042400        SEARCH ALL WKS-OFI-ENTRY
042500           AT END CONTINUE
042600           WHEN WKS-OFI-CODIGO-TB (WKS-OX) = RUT-CODIGOS (WKS-IX)
042700              MOVE WKS-OFI-ID-TB (WKS-OX) TO PAR-OFICINA-ID
042800        END-SEARCH
042900        COMPUTE PAR-DESPLAZAM-MIN = (WKS-IX - 1) * 60
043000        WRITE REG-PARADA
043100        ADD 1 TO WKS-PARADAS-CREADAS.
043200 440-ESCRIBE-RUTA-Y-PARADAS-L2-E. EXIT.
043300
043400 900-CIERRE SECTION.
043500     MOVE ZEROES   TO WKS-AUD-USUARIO-ID
043600     MOVE 'CERRAR' TO WKS-AUD-ACCION
043700     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
043800                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
043900                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
044000     DISPLAY '****************************************' UPON CONSOLE
044100     DISPLAY 'PROGRAMA          : ' WKS-NOMBRE-PROGRAMA
044200             UPON CONSOLE
044300     DISPLAY 'RUTAS CREADAS     : ' WKS-RUTAS-CREADAS
044400             UPON CONSOLE
044500     DISPLAY 'PARADAS CREADAS   : ' WKS-PARADAS-CREADAS
044600             UPON CONSOLE
044700     DISPLAY 'RUTAS OMITIDAS    : ' WKS-RUTAS-OMITIDAS
044800             UPON CONSOLE
044900     DISPLAY '****************************************' UPON CONSOLE
045000     CLOSE RUTTRN OFICINA RUTA PARADA.
045100 900-CIERRE-E. EXIT.
045200
