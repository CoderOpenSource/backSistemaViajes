000100******************************************************************
000200* FECHA       : 08/07/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BOLETERIA - TRANSPORTE INTERPROVINCIAL           *
000500* PROGRAMA    : BTCH060                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y POSTEA ASIGNACIONES DE TRIPULACION A    *
000800*             : SALIDAS: EL ROL DEBE COINCIDIR CON EL DEL        *
000900*             : TRIPULANTE, MAXIMO 2 CUPOS POR ROL POR SALIDA Y  *
001000*             : TODO CHOFER (DRIVER) DEBE TENER UNA LICENCIA     *
001100*             : VIGENTE A LA FECHA DE LA SALIDA                  *
001200* ARCHIVOS    : ASGTRN=C,SALIDA=C,TRIPULA=C,LICENCI=C,ASIGNA=A   *
001300* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001400* PROGRAMA(S) : AUD0100                                          *
001500* INSTALADO   : 10/07/1988                                       *
001600* BPM/RATIONAL: 241190                                           *
001700* NOMBRE      : VALIDADOR DE ASIGNACIONES DE TRIPULACION          *
001800******************************************************************
001900*                    R E G I S T R O   D E   C A M B I O S       *
002000******************************************************************
002100* 08/07/1988 EEDR TCKT-0040 VERSION INICIAL                      *
002200* 09/07/1988 EEDR TCKT-0041 SE AGREGA LA VALIDACION DE LICENCIA  *
002300*            VIGENTE PARA EL ROL DRIVER, USANDO LA FECHA DE LA   *
002400*            SALIDA (NO LA FECHA DE CORRIDA)                     *
002500* 14/05/1991 RVM OT-0121 SE OPTIMIZA EL ACCESO A LOS ARCHIVOS    *
002600*            MAESTROS PARA REDUCIR EL TIEMPO DE LA CORRIDA       *
002700*            NOCTURNA                                            *
002800* 30/11/1998 LCQ Y2K-017 PROYECTO Y2K: SE AMPLIA EL CAMPO DE     *
002900*            FECHA A 4 DIGITOS DE ANIO EN LAS TRANSACCIONES Y    *
003000*            REPORTES DE ESTE PROGRAMA                           *
003100* 18/03/2001 OSF SIS-0276 SE RECOMPILA BAJO EL NUEVO COMPILADOR  *
003200*            COBOL DE LA CASA; SIN CAMBIOS FUNCIONALES           *
003300* 07/09/2006 MTG SIS-0280 SE AJUSTA EL JCL PARA CORRER BAJO EL   *
003400*            NUEVO PLANIFICADOR DE LOTES NOCTURNOS               *
003500* 21/02/2011 JAP SIS-0284 SE ACTUALIZA EL ENCABEZADO DEL         *
003600*            PROGRAMA AL NUEVO ESTANDAR DE DOCUMENTACION DEL     *
003700*            DEPARTAMENTO                                        *
003800* 30/04/2025 EEDR TCKT-0170 SE CARGA LA TABLA DE SALIDAS EN      *
003900*            MEMORIA PARA RESOLVER LA FECHA DE SALIDA SIN RELEER *
004000*            EL MAESTRO EN CADA VALIDACION DE LICENCIA (SEARCH   *
004100*            ALL POR SAL-ID)                                     *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.                    BTCH060.
004500 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
004600 INSTALLATION.                  BOLETERIA INTERPROVINCIAL.
004700 DATE-WRITTEN.                  08/07/1988.
004800 DATE-COMPILED.
004900 SECURITY.                      CONFIDENCIAL - USO INTERNO.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT ASGTRN  ASSIGN TO ASGTRN
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-ASGTRN.
005900     SELECT SALIDA  ASSIGN TO SALIDA
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FS-SALIDA.
006200     SELECT TRIPULA ASSIGN TO TRIPULA
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS FS-TRIPULA.
006500     SELECT LICENCI ASSIGN TO LICENCI
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS FS-LICENCI.
006800     SELECT ASIGNA  ASSIGN TO ASIGNA
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FS-ASIGNA.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  ASGTRN.
007400 01  REG-ASGTRN.
007500     05  AGT-SALIDA-ID              PIC 9(06).
007600     05  AGT-TRIPULA-ID             PIC 9(06).
007700     05  AGT-ROL                    PIC X(10).
007800     05  AGT-CUPO                   PIC 9(01).
007900 FD  SALIDA.
008000     COPY SALIDA.
008100 FD  TRIPULA.
008200     COPY TRIPULA.
008300 FD  LICENCI.
008400     COPY LICENCI.
008500 FD  ASIGNA.
008600     COPY ASIGNA.
008700 WORKING-STORAGE SECTION.
008800 77  WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE 'BTCH060'.
008900 01  WKS-ESTADOS-ARCHIVO.
009000     05  FS-ASGTRN                  PIC 9(02) VALUE ZEROES.
009100     05  FS-SALIDA                  PIC 9(02) VALUE ZEROES.
009200     05  FS-TRIPULA                 PIC 9(02) VALUE ZEROES.
009300     05  FS-LICENCI                 PIC 9(02) VALUE ZEROES.
009400     05  FS-ASIGNA                  PIC 9(02) VALUE ZEROES.
009500 01  WKS-FLAGS.
009600     05  WKS-SI-FIN-ASGTRN          PIC X(01) VALUE 'N'.
009700         88  SI-FIN-ASGTRN                      VALUE 'Y'.
009800     05  WKS-SI-ASIGNACION-VALIDA   PIC X(01) VALUE 'Y'.
009900         88  SI-ASIGNACION-VALIDA                VALUE 'Y'.
010000     05  WKS-SI-LICENCIA-VIGENTE    PIC X(01) VALUE 'N'.
010100         88  SI-LICENCIA-VIGENTE                 VALUE 'Y'.
010200******************************************************************
010300*  TABLA DE SALIDAS EN MEMORIA, ORDENADA POR SAL-ID (SEARCH ALL) *
010400******************************************************************
010500 01  WKS-TABLA-SALIDAS.
010600     05  WKS-SAL-CNT                PIC 9(05) VALUE 0.
010700     05  WKS-SAL-ENTRY OCCURS 5000 TIMES
010800                       ASCENDING KEY WKS-SAL-ID-TB
010900                       INDEXED BY WKS-SX.
011000         10  WKS-SAL-ID-TB          PIC 9(06).
011100         10  WKS-SAL-FECHA-TB       PIC 9(08).
011200 01  WKS-IX                         PIC 9(04) COMP.
011300 01  WKS-VARIABLES-TRABAJO.
011400     05  WKS-TRI-ROL                PIC X(10) VALUE SPACES.
011500     05  WKS-TRI-ACTIVO             PIC X(01) VALUE 'N'.
011600     05  WKS-TRI-ENCONTRADO         PIC X(01) VALUE 'N'.
011700     05  WKS-SALIDA-FECHA           PIC 9(08) VALUE ZEROES.
011800     05  WKS-CUPOS-USADOS           PIC 9(01) VALUE ZEROES.
011900     05  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
012000     05  WKS-ASIGNACIONES-OK        PIC 9(05) VALUE 0.
012100     05  WKS-ASIGNACIONES-RECHAZ    PIC 9(05) VALUE 0.
012200 01  WKS-AUD-PARMS.
012300     05  WKS-AUD-USUARIO-ID         PIC 9(06) VALUE ZEROES.
012400     05  WKS-AUD-ACCION             PIC X(06) VALUE SPACES.
012500     05  WKS-AUD-ENTIDAD            PIC X(20) VALUE SPACES.
012600     05  WKS-AUD-REGISTRO-ID        PIC X(10) VALUE SPACES.
012700     05  WKS-AUD-DETALLE            PIC X(60) VALUE SPACES.
012800 PROCEDURE DIVISION.
012900 000-MAIN SECTION.
013000     PERFORM 100-INICIALIZACION
013100     PERFORM 200-CARGA-TABLA-SALIDAS
013200     READ ASGTRN
013300       AT END MOVE 'Y' TO WKS-SI-FIN-ASGTRN
013400     END-READ
013500     PERFORM 000-MAIN-L1 UNTIL SI-FIN-ASGTRN
013600     PERFORM 900-CIERRE
013700     STOP RUN.
013800 000-MAIN-E. EXIT.
013900
014000 000-MAIN-L1 SECTION.
014100        PERFORM 300-PROCESA-ASIGNACION
014200        READ ASGTRN
014300          AT END MOVE 'Y' TO WKS-SI-FIN-ASGTRN
014400        END-READ.
014500 000-MAIN-L1-E. EXIT.
014600
014700 100-INICIALIZACION SECTION.
014800     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
014900     OPEN INPUT ASGTRN SALIDA TRIPULA LICENCI
015000     OPEN I-O   ASIGNA
015100     IF FS-ASIGNA = 35
015200        CLOSE ASIGNA
015300        OPEN OUTPUT ASIGNA
015400        CLOSE ASIGNA
015500        OPEN I-O ASIGNA
015600     END-IF.
015700 100-INICIALIZACION-E. EXIT.
015800
015900 200-CARGA-TABLA-SALIDAS SECTION.
016000     PERFORM 200-CARGA-TABLA-SALIDAS-L1 UNTIL FS-SALIDA =
016100             10.
016200 200-CARGA-TABLA-SALIDAS-E. EXIT.
016300
016400 200-CARGA-TABLA-SALIDAS-L1 SECTION.
016500        READ SALIDA NEXT RECORD
016600          AT END
016700             MOVE 10 TO FS-SALIDA
016800          NOT AT END
016900             ADD 1 TO WKS-SAL-CNT
017000             MOVE SAL-ID   TO WKS-SAL-ID-TB (WKS-SAL-CNT)
017100             MOVE SAL-FEC-HORA-PROG (1:8)
017200                           TO WKS-SAL-FECHA-TB (WKS-SAL-CNT)
017300        END-READ.
017400 200-CARGA-TABLA-SALIDAS-L1-E. EXIT.
017500
017600 300-PROCESA-ASIGNACION SECTION.
017700     MOVE 'Y' TO WKS-SI-ASIGNACION-VALIDA
017800     PERFORM 310-BUSCA-TRIPULANTE
017900     IF SI-ASIGNACION-VALIDA
018000        PERFORM 320-VALIDA-CUPO
018100     END-IF
018200     IF SI-ASIGNACION-VALIDA AND AGT-ROL = 'DRIVER    '
018300        PERFORM 330-VALIDA-LICENCIA-CHOFER
018400     END-IF
018500     IF SI-ASIGNACION-VALIDA
018600        PERFORM 340-ESCRIBE-ASIGNACION
018700     ELSE
018800        ADD 1 TO WKS-ASIGNACIONES-RECHAZ
018900     END-IF.
019000 300-PROCESA-ASIGNACION-E. EXIT.
019100
019200******************************************************************
019300*  EL ROL DE LA ASIGNACION DEBE COINCIDIR CON EL DEL TRIPULANTE  *
019400******************************************************************
019500 310-BUSCA-TRIPULANTE SECTION.
019600     MOVE 'N' TO WKS-TRI-ENCONTRADO
019700     MOVE 0 TO FS-TRIPULA
019800     PERFORM 310-BUSCA-TRIPULANTE-L1 UNTIL FS-TRIPULA = 10
019900     CLOSE TRIPULA
020000     OPEN INPUT TRIPULA
020100     IF WKS-TRI-ENCONTRADO = 'N' OR WKS-TRI-ROL NOT = AGT-ROL
020200        MOVE 'N' TO WKS-SI-ASIGNACION-VALIDA
020300        DISPLAY 'BTCH060, ROL NO COINCIDE CON EL TRIPULANTE: '
020400                AGT-TRIPULA-ID UPON CONSOLE
020500     END-IF
020600     IF AGT-CUPO NOT = 1 AND AGT-CUPO NOT = 2
020700        MOVE 'N' TO WKS-SI-ASIGNACION-VALIDA
020800        DISPLAY 'BTCH060, CUPO INVALIDO: ' AGT-CUPO UPON CONSOLE
020900     END-IF.
021000 310-BUSCA-TRIPULANTE-E. EXIT.
021100
021200 310-BUSCA-TRIPULANTE-L1 SECTION.
021300        READ TRIPULA NEXT RECORD
021400          AT END
021500             MOVE 10 TO FS-TRIPULA
021600          NOT AT END
021700             IF TRI-ID = AGT-TRIPULA-ID
021800                MOVE 'Y'        TO WKS-TRI-ENCONTRADO
021900                MOVE TRI-ROL    TO WKS-TRI-ROL
022000                MOVE TRI-ACTIVO TO WKS-TRI-ACTIVO
022100                MOVE 10         TO FS-TRIPULA
022200             END-IF
022300        END-READ.
022400 310-BUSCA-TRIPULANTE-L1-E. EXIT.
022500
022600******************************************************************
022700*  RECHAZA SI YA HAY UNA ASIGNACION ACTIVA CON EL MISMO ROL Y    *
022800*  CUPO PARA LA MISMA SALIDA                                     *
022900******************************************************************
023000 320-VALIDA-CUPO SECTION.
023100     MOVE 0 TO FS-ASIGNA
023200     PERFORM 320-VALIDA-CUPO-L1 UNTIL FS-ASIGNA = 10
023300     CLOSE ASIGNA
023400     OPEN I-O ASIGNA
023500     IF NOT SI-ASIGNACION-VALIDA
023600        DISPLAY 'BTCH060, CUPO YA OCUPADO EN LA SALIDA: '
023700                AGT-SALIDA-ID UPON CONSOLE
023800     END-IF.
023900 320-VALIDA-CUPO-E. EXIT.
024000
024100 320-VALIDA-CUPO-L1 SECTION.
024200        READ ASIGNA NEXT RECORD
024300          AT END
024400             MOVE 10 TO FS-ASIGNA
024500          NOT AT END
024600             IF ASG-SALIDA-ID = AGT-SALIDA-ID AND
024700                ASG-ROL       = AGT-ROL       AND
024800                ASG-CUPO      = AGT-CUPO      AND
024900                ASG-DESASIGNADO NOT = 'Y'
025000                MOVE 'N' TO WKS-SI-ASIGNACION-VALIDA
025100                MOVE 10  TO FS-ASIGNA
025200             END-IF
025300        END-READ.
025400 320-VALIDA-CUPO-L1-E. EXIT.
025500
025600******************************************************************
025700*  EL CHOFER DEBE TENER AL MENOS UNA LICENCIA Y AL MENOS UNA     *
025800*  VIGENTE A LA FECHA PROGRAMADA DE LA SALIDA                    *
025900******************************************************************
026000 330-VALIDA-LICENCIA-CHOFER SECTION.
026100     MOVE 0 TO WKS-SALIDA-FECHA
026200     SEARCH ALL WKS-SAL-ENTRY
026300        AT END CONTINUE
026400        WHEN WKS-SAL-ID-TB (WKS-SX) = AGT-SALIDA-ID
026500           MOVE WKS-SAL-FECHA-TB (WKS-SX) TO WKS-SALIDA-FECHA
026600     END-SEARCH
026700     MOVE 'N' TO WKS-SI-LICENCIA-VIGENTE
026800     MOVE 0 TO FS-LICENCI
026900     PERFORM 330-VALIDA-LICENCIA-CHOFER-L1 UNTIL FS-LICENCI
027000             = 10
027100     CLOSE LICENCI
027200     OPEN INPUT LICENCI
027300     IF NOT SI-LICENCIA-VIGENTE
027400        MOVE 'N' TO WKS-SI-ASIGNACION-VALIDA
027500        DISPLAY 'BTCH060, CHOFER SIN LICENCIA VIGENTE PARA LA'
027600                ' FECHA DE SALIDA: ' AGT-TRIPULA-ID UPON CONSOLE
027700     END-IF.
027800 330-VALIDA-LICENCIA-CHOFER-E. EXIT.
027900
028000 330-VALIDA-LICENCIA-CHOFER-L1 SECTION.
028100        READ LICENCI NEXT RECORD
028200          AT END
028300             MOVE 10 TO FS-LICENCI
028400          NOT AT END
028500             IF LIC-TRIPULA-ID = AGT-TRIPULA-ID AND
028600                LIC-ACTIVA = 'Y' AND
028700                (LIC-EMITIDA = 0 OR
028800                 LIC-EMITIDA <= WKS-SALIDA-FECHA) AND
028900                (LIC-VENCE = 0 OR
029000                 LIC-VENCE >= WKS-SALIDA-FECHA)
029100                MOVE 'Y' TO WKS-SI-LICENCIA-VIGENTE
029200             END-IF
029300        END-READ.
029400 330-VALIDA-LICENCIA-CHOFER-L1-E. EXIT.
029500
029600 340-ESCRIBE-ASIGNACION SECTION.
029700     INITIALIZE REG-ASIGNACION
029800     MOVE AGT-SALIDA-ID  TO ASG-SALIDA-ID
029900     MOVE AGT-TRIPULA-ID TO ASG-TRIPULA-ID
030000     MOVE AGT-ROL        TO ASG-ROL
030100     MOVE AGT-CUPO       TO ASG-CUPO
030200     MOVE 'N'            TO ASG-DESASIGNADO
030300     WRITE REG-ASIGNACION
030400     ADD 1 TO WKS-ASIGNACIONES-OK
030500     MOVE ZEROES        TO WKS-AUD-USUARIO-ID
030600     MOVE 'CREATE'      TO WKS-AUD-ACCION
030700     MOVE 'ASSIGNMENT'  TO WKS-AUD-ENTIDAD
030800     MOVE AGT-SALIDA-ID TO WKS-AUD-REGISTRO-ID
030900     MOVE 'ASIGNACION DE TRIPULANTE A SALIDA' TO WKS-AUD-DETALLE
031000     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
031100                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
031200                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA.
031300 340-ESCRIBE-ASIGNACION-E. EXIT.
031400
031500 900-CIERRE SECTION.
031600     MOVE ZEROES   TO WKS-AUD-USUARIO-ID
031700     MOVE 'CERRAR' TO WKS-AUD-ACCION
031800     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
031900                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
032000                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
032100     DISPLAY '****************************************' UPON CONSOLE
032200     DISPLAY 'PROGRAMA          : ' WKS-NOMBRE-PROGRAMA
032300             UPON CONSOLE
032400     DISPLAY 'ASIGNACIONES ACEPTADAS  : ' WKS-ASIGNACIONES-OK
032500             UPON CONSOLE
032600     DISPLAY 'ASIGNACIONES RECHAZADAS : ' WKS-ASIGNACIONES-RECHAZ
032700             UPON CONSOLE
032800     DISPLAY '****************************************' UPON CONSOLE
032900     CLOSE ASGTRN SALIDA TRIPULA LICENCI ASIGNA.
033000 900-CIERRE-E. EXIT.
033100
