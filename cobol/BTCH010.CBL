000100******************************************************************
000200* FECHA       : 10/06/1985                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BOLETERIA - TRANSPORTE INTERPROVINCIAL           *
000500* PROGRAMA    : BTCH010                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERA EL SIGUIENTE CODIGO DE NEGOCIO Y POSTEA   *
000800*             : ALTAS NUEVAS DE OFICINAS, BUSES Y TRIPULACION.   *
000900*             : OFICINA USA PREFIJO POR DEPARTAMENTO + SEC. DE 2 *
001000*             : DIGITOS; BUS Y TRIPULA USAN PREFIJO FIJO GLOBAL  *
001100*             : BUS- Y EMP- CON SECUENCIA DE 4 DIGITOS           *
001200* ARCHIVOS    : OFITRN=C,BUSTRN=C,TRITRN=C,OFICINA=A,AUTOBUS=A   *
001300*             : TRIPULA=A                                        *
001400* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001500* PROGRAMA(S) : AUD0100                                          *
001600* INSTALADO   : 14/06/1985                                       *
001700* BPM/RATIONAL: 241190                                           *
001800* NOMBRE      : GENERADOR DE CODIGOS Y ALTA DE CATALOGO           *
001900******************************************************************
002000*                    R E G I S T R O   D E   C A M B I O S       *
002100******************************************************************
002200* 10/06/1985 EEDR TCKT-0013 VERSION INICIAL: ALTA DE OFICINAS    *
002300* 12/06/1985 EEDR TCKT-0014 SE AGREGA ALTA DE BUSES Y TRIPULA    *
002400* 30/09/1985 EEDR TCKT-0072 CORRECCION: NUMERO DE SECUENCIA NO   *
002500*            SE PARSEABA CUANDO EL CODIGO EXISTENTE VENIA CON    *
002600*            BASURA EN LA COLA; AHORA CUENTA COMO CERO             *
002700* 14/05/1988 RVM OT-0106 SE OPTIMIZA EL ACCESO A LOS ARCHIVOS    *
002800*            MAESTROS PARA REDUCIR EL TIEMPO DE LA CORRIDA       *
002900*            NOCTURNA                                            *
003000* 30/11/1998 LCQ Y2K-012 PROYECTO Y2K: SE AMPLIA EL CAMPO DE     *
003100*            FECHA A 4 DIGITOS DE ANIO EN LAS TRANSACCIONES Y    *
003200*            REPORTES DE ESTE PROGRAMA                           *
003300* 18/03/2001 OSF SIS-0216 SE RECOMPILA BAJO EL NUEVO COMPILADOR  *
003400*            COBOL DE LA CASA; SIN CAMBIOS FUNCIONALES           *
003500* 07/09/2006 MTG SIS-0220 SE AJUSTA EL JCL PARA CORRER BAJO EL   *
003600*            NUEVO PLANIFICADOR DE LOTES NOCTURNOS               *
003700* 21/02/2011 JAP SIS-0224 SE ACTUALIZA EL ENCABEZADO DEL         *
003800*            PROGRAMA AL NUEVO ESTANDAR DE DOCUMENTACION DEL     *
003900*            DEPARTAMENTO                                        *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.                    BTCH010.
004300 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
004400 INSTALLATION.                  BOLETERIA INTERPROVINCIAL.
004500 DATE-WRITTEN.                  10/06/1985.
004600 DATE-COMPILED.
004700 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT OFITRN  ASSIGN TO OFITRN
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-OFITRN.
005700     SELECT BUSTRN  ASSIGN TO BUSTRN
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS FS-BUSTRN.
006000     SELECT TRITRN  ASSIGN TO TRITRN
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-TRITRN.
006300     SELECT OFICINA ASSIGN TO OFICINA
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS FS-OFICINA.
006600     SELECT AUTOBUS ASSIGN TO AUTOBUS
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-AUTOBUS.
006900     SELECT TRIPULA ASSIGN TO TRIPULA
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS FS-TRIPULA.
007200 DATA DIVISION.
007300 FILE SECTION.
007400*              A R C H I V O S   D E   T R A N S A C C I O N     *
007500 FD  OFITRN.
007600 01  REG-OFITRN.
007700     05  OFT-NOMBRE                 PIC X(30).
007800     05  OFT-DEPARTAMENTO           PIC X(15).
007900     05  OFT-PROVINCIA              PIC X(15).
008000     05  OFT-MUNICIPIO              PIC X(15).
008100     05  OFT-LOCALIDAD              PIC X(15).
008200     05  OFT-DIRECCION              PIC X(40).
008300     05  OFT-TELEFONO               PIC X(12).
008400 FD  BUSTRN.
008500 01  REG-BUSTRN.
008600     05  BUT-MODELO                 PIC X(20).
008700     05  BUT-ANIO                   PIC 9(04).
008800     05  BUT-PLACA                  PIC X(10).
008900     05  BUT-CHASIS                 PIC X(20).
009000     05  BUT-CAPACIDAD              PIC 9(03).
009100 FD  TRITRN.
009200 01  REG-TRITRN.
009300     05  TRT-NOMBRES                PIC X(20).
009400     05  TRT-APELLIDOS              PIC X(20).
009500     05  TRT-ROL                    PIC X(10).
009600     05  TRT-OFICINA-CODIGO         PIC X(08).
009700*                 A R C H I V O S   M A E S T R O S              *
009800 FD  OFICINA.
009900     COPY OFICINA.
010000 FD  AUTOBUS.
010100     COPY AUTOBUS.
010200 FD  TRIPULA.
010300     COPY TRIPULA.
010400 WORKING-STORAGE SECTION.
010500 77  WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE 'BTCH010'.
010600******************************************************************
010700*              VARIABLES DE ESTADO DE ARCHIVO (FS)               *
010800******************************************************************
010900 01  WKS-ESTADOS-ARCHIVO.
011000     05  FS-OFITRN                  PIC 9(02) VALUE ZEROES.
011100     05  FS-BUSTRN                  PIC 9(02) VALUE ZEROES.
011200     05  FS-TRITRN                  PIC 9(02) VALUE ZEROES.
011300     05  FS-OFICINA                 PIC 9(02) VALUE ZEROES.
011400     05  FS-AUTOBUS                 PIC 9(02) VALUE ZEROES.
011500     05  FS-TRIPULA                 PIC 9(02) VALUE ZEROES.
011600******************************************************************
011700*          TABLA MAESTRA DE OFICINAS EN MEMORIA, CARGADA         *
011800*          ORDENADA POR OFI-CODIGO PARA SEARCH ALL               *
011900******************************************************************
012000 01  WKS-TABLA-OFICINAS.
012100     05  WKS-OFI-CNT                PIC 9(05) VALUE 0.
012200     05  WKS-OFI-ENTRY OCCURS 2000 TIMES
012300                       ASCENDING KEY WKS-OFI-CODIGO-TB
012400                       INDEXED BY WKS-OX.
012500         10  WKS-OFI-CODIGO-TB      PIC X(08).
012600         10  WKS-OFI-ID-TB          PIC 9(06).
012700******************************************************************
012800*      TABLA DE PREFIJOS POR DEPARTAMENTO Y MAXIMA SECUENCIA     *
012900*      USADA (SE ALIMENTA AL LEER EL MAESTRO DE OFICINAS)        *
013000******************************************************************
013100 01  WKS-TABLA-PREFIJOS.
013200     05  WKS-PFX-CNT                PIC 9(02) VALUE 0.
013300     05  WKS-PFX-ENTRY OCCURS 20 TIMES.
013400         10  WKS-PFX-COD            PIC X(03).
013500         10  WKS-PFX-MAXSEQ         PIC 9(02).
013600 01  WKS-IX                         PIC 9(04) COMP.
013700 01  WKS-HALLADO                    PIC X(01) VALUE 'N'.
013800     88  WKS-SI-HALLADO                        VALUE 'Y'.
013900******************************************************************
014000*       TABLA DE DEPARTAMENTO -> PREFIJO, ORDENADA POR NOMBRE    *
014100******************************************************************
014200 01  WKS-TABLA-DEPTOS.
014300     05  WKS-DEPTO-ENTRY.
014400         10  FILLER PIC X(18) VALUE 'BENI              '.
014500         10  FILLER PIC X(18) VALUE 'CHUQUISACA        '.
014600         10  FILLER PIC X(18) VALUE 'COCHABAMBA        '.
014700         10  FILLER PIC X(18) VALUE 'LA PAZ            '.
014800         10  FILLER PIC X(18) VALUE 'ORURO             '.
014900         10  FILLER PIC X(18) VALUE 'PANDO             '.
015000         10  FILLER PIC X(18) VALUE 'POTOSI            '.
015100         10  FILLER PIC X(18) VALUE 'SANTA CRUZ        '.
015200         10  FILLER PIC X(18) VALUE 'TARIJA            '.
015300 01  WKS-TABLA-DEPTOS-R REDEFINES WKS-TABLA-DEPTOS.
015400     05  WKS-DEPTO-FILA OCCURS 9 TIMES
015500                        ASCENDING KEY WKS-DEPTO-NOMBRE
015600                        INDEXED BY WKS-DX.
015700         10  WKS-DEPTO-NOMBRE       PIC X(15).
015800         10  WKS-DEPTO-PREFIJO      PIC X(03).
015900******************************************************************
016000*                 CONTADORES Y VARIABLES DE TRABAJO              *
016100******************************************************************
016200 01  WKS-VARIABLES-TRABAJO.
016300     05  WKS-MAX-OFI-ID             PIC 9(06) VALUE ZEROES.
016400     05  WKS-MAX-BUS-ID             PIC 9(06) VALUE ZEROES.
016500     05  WKS-MAX-BUS-SEQ            PIC 9(04) VALUE ZEROES.
016600     05  WKS-MAX-TRI-ID             PIC 9(06) VALUE ZEROES.
016700     05  WKS-MAX-TRI-SEQ            PIC 9(04) VALUE ZEROES.
016800     05  WKS-DEPTO-BUSCADO          PIC X(15).
016900     05  WKS-PREFIJO-CALC           PIC X(03).
017000     05  WKS-SECUENCIA-CALC         PIC 9(02).
017100     05  WKS-CODIGO-NUEVO           PIC X(08).
017200     05  WKS-CODIGO-R REDEFINES WKS-CODIGO-NUEVO.
017300         10  FILLER                 PIC X(03).
017400         10  FILLER                 PIC X(01).
017500         10  WKS-CODIGO-NUM         PIC 9(02).
017600         10  FILLER                 PIC X(02).
017700     05  WKS-BUS-COD-NUM            PIC 9(04).
017800     05  WKS-TRI-COD-NUM            PIC 9(04).
017900     05  WKS-OFICINAS-CREADAS       PIC 9(05) VALUE 0.
018000     05  WKS-BUSES-CREADOS          PIC 9(05) VALUE 0.
018100     05  WKS-TRIPULA-CREADOS        PIC 9(05) VALUE 0.
018200     05  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
018300******************************************************************
018400*                 VARIABLES DE AUDITORIA (CALL AUD0100)          *
018500******************************************************************
018600 01  WKS-AUD-PARMS.
018700     05  WKS-AUD-USUARIO-ID         PIC 9(06) VALUE ZEROES.
018800     05  WKS-AUD-ACCION             PIC X(06) VALUE SPACES.
018900     05  WKS-AUD-ENTIDAD            PIC X(20) VALUE SPACES.
019000     05  WKS-AUD-REGISTRO-ID        PIC X(10) VALUE SPACES.
019100     05  WKS-AUD-DETALLE            PIC X(60) VALUE SPACES.
019200******************************************************************
019300 PROCEDURE DIVISION.
019400 000-MAIN SECTION.
019500     PERFORM 100-INICIALIZACION
019600     PERFORM 200-CARGA-TABLA-OFICINAS
019700     PERFORM 300-PROCESA-ALTAS-OFICINA
019800     PERFORM 400-PROCESA-ALTAS-BUS
019900     PERFORM 500-PROCESA-ALTAS-TRIPULA
020000     PERFORM 900-CIERRE
020100     STOP RUN.
020200 000-MAIN-E. EXIT.
020300
020400 100-INICIALIZACION SECTION.
020500     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
020600     MOVE   SPACES TO WKS-DEPTO-BUSCADO
020700     OPEN INPUT  OFITRN BUSTRN TRITRN
020800          I-O    OFICINA
020900     IF FS-OFICINA = 35
021000        CLOSE OFICINA
021100        OPEN OUTPUT OFICINA
021200        CLOSE OFICINA
021300        OPEN I-O OFICINA
021400     END-IF
021500     OPEN I-O AUTOBUS
021600     IF FS-AUTOBUS = 35
021700        CLOSE AUTOBUS
021800        OPEN OUTPUT AUTOBUS
021900        CLOSE AUTOBUS
022000        OPEN I-O AUTOBUS
022100     END-IF
022200     OPEN I-O TRIPULA
022300     IF FS-TRIPULA = 35
022400        CLOSE TRIPULA
022500        OPEN OUTPUT TRIPULA
022600        CLOSE TRIPULA
022700        OPEN I-O TRIPULA
022800     END-IF.
022900 100-INICIALIZACION-E. EXIT.
023000
023100******************************************************************
023200*   CARGA EL MAESTRO DE OFICINAS EN LA TABLA WKS-TABLA-OFICINAS  *
023300*   Y CALCULA LA MAXIMA SECUENCIA YA USADA POR CADA PREFIJO      *
023400******************************************************************
023500 200-CARGA-TABLA-OFICINAS SECTION.
023600     PERFORM 200-CARGA-TABLA-OFICINAS-L1 UNTIL FS-OFICINA =
023700             10.
023800 200-CARGA-TABLA-OFICINAS-E. EXIT.
023900
024000 200-CARGA-TABLA-OFICINAS-L1 SECTION.
024100        READ OFICINA NEXT RECORD
024200          AT END
024300             MOVE 10 TO FS-OFICINA
024400          NOT AT END
024500             ADD 1 TO WKS-OFI-CNT
024600             MOVE OFI-CODIGO TO WKS-OFI-CODIGO-TB (WKS-OFI-CNT)
024700             MOVE OFI-ID     TO WKS-OFI-ID-TB (WKS-OFI-CNT)
024800             IF OFI-ID > WKS-MAX-OFI-ID
024900                MOVE OFI-ID TO WKS-MAX-OFI-ID
025000             END-IF
025100             PERFORM 210-ACTUALIZA-MAX-PREFIJO
025200        END-READ.
025300 200-CARGA-TABLA-OFICINAS-L1-E. EXIT.
025400
025500 210-ACTUALIZA-MAX-PREFIJO SECTION.
025600     MOVE OFI-COD-PREFIJO   TO WKS-PREFIJO-CALC
025700     MOVE OFI-COD-SECUENCIA TO WKS-SECUENCIA-CALC
025800     MOVE 'N' TO WKS-HALLADO
025900     PERFORM 210-ACTUALIZA-MAX-PREFIJO-L1 VARYING WKS-IX
026000             FROM 1 BY 1 UNTIL WKS-IX > WKS-PFX-CNT OR
026100             WKS-SI-HALLADO
026200     IF NOT WKS-SI-HALLADO AND WKS-PFX-CNT < 20
026300        ADD 1 TO WKS-PFX-CNT
026400        MOVE WKS-PREFIJO-CALC   TO WKS-PFX-COD (WKS-PFX-CNT)
026500        MOVE WKS-SECUENCIA-CALC TO WKS-PFX-MAXSEQ (WKS-PFX-CNT)
026600     END-IF.
026700 210-ACTUALIZA-MAX-PREFIJO-E. EXIT.
026800
026900 210-ACTUALIZA-MAX-PREFIJO-L1 SECTION.
027000        IF WKS-PFX-COD (WKS-IX) = WKS-PREFIJO-CALC
027100           MOVE 'Y' TO WKS-HALLADO
027200           IF WKS-SECUENCIA-CALC > WKS-PFX-MAXSEQ (WKS-IX)
027300              MOVE WKS-SECUENCIA-CALC TO WKS-PFX-MAXSEQ (WKS-IX)
027400           END-IF
027500        END-IF.
027600 210-ACTUALIZA-MAX-PREFIJO-L1-E. EXIT.
027700
027800******************************************************************
027900*                     A L T A   D E   O F I C I N A S            *
028000******************************************************************
028100 300-PROCESA-ALTAS-OFICINA SECTION.
028200     READ OFITRN
028300       AT END MOVE 10 TO FS-OFITRN
028400     END-READ
028500     PERFORM 300-PROCESA-ALTAS-OFICINA-L1 UNTIL FS-OFITRN =
028600             10.
028700 300-PROCESA-ALTAS-OFICINA-E. EXIT.
028800
028900 300-PROCESA-ALTAS-OFICINA-L1 SECTION.
029000        PERFORM 310-DERIVA-PREFIJO-OFICINA
029100        PERFORM 320-DERIVA-SECUENCIA-OFICINA
029200        STRING WKS-PREFIJO-CALC DELIMITED BY SIZE
029300               '-'            DELIMITED BY SIZE
029400               WKS-SECUENCIA-CALC DELIMITED BY SIZE
029500               INTO WKS-CODIGO-NUEVO
029600        ADD 1 TO WKS-MAX-OFI-ID
029700        INITIALIZE REG-OFICINA
029800        MOVE WKS-MAX-OFI-ID    TO OFI-ID
029900        MOVE WKS-CODIGO-NUEVO  TO OFI-CODIGO
030000        MOVE OFT-NOMBRE        TO OFI-NOMBRE
030100        MOVE OFT-DEPARTAMENTO  TO OFI-DEPARTAMENTO
030200        MOVE OFT-PROVINCIA     TO OFI-PROVINCIA
030300        MOVE OFT-MUNICIPIO     TO OFI-MUNICIPIO
030400        MOVE OFT-LOCALIDAD     TO OFI-LOCALIDAD
030500        MOVE OFT-DIRECCION     TO OFI-DIRECCION
030600        MOVE OFT-TELEFONO      TO OFI-TELEFONO
030700        MOVE 'Y'               TO OFI-ACTIVA
030800        WRITE REG-OFICINA
030900        ADD 1 TO WKS-OFICINAS-CREADAS
031000        ADD 1 TO WKS-OFI-CNT
031100        MOVE OFI-CODIGO TO WKS-OFI-CODIGO-TB (WKS-OFI-CNT)
031200        MOVE OFI-ID     TO WKS-OFI-ID-TB (WKS-OFI-CNT)
031300        MOVE WKS-MAX-OFI-ID TO WKS-AUD-USUARIO-ID
031400        MOVE ZEROES         TO WKS-AUD-USUARIO-ID
031500        MOVE 'CREATE'       TO WKS-AUD-ACCION
031600        MOVE 'OFICINA'      TO WKS-AUD-ENTIDAD
031700        MOVE OFI-CODIGO     TO WKS-AUD-REGISTRO-ID
031800        STRING 'ALTA DE OFICINA ' OFI-NOMBRE
031900               DELIMITED BY SIZE INTO WKS-AUD-DETALLE
032000        CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
032100                             WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
032200                             WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
032300        READ OFITRN
032400          AT END MOVE 10 TO FS-OFITRN
032500        END-READ.
032600 300-PROCESA-ALTAS-OFICINA-L1-E. EXIT.
032700
032800******************************************************************
032900*   DERIVA EL PREFIJO DE 3 LETRAS SEGUN EL DEPARTAMENTO          *
033000******************************************************************
033100 310-DERIVA-PREFIJO-OFICINA SECTION.
033200     IF OFT-DEPARTAMENTO = SPACES
033300        MOVE 'OFI' TO WKS-PREFIJO-CALC
033400     ELSE
033500        MOVE OFT-DEPARTAMENTO TO WKS-DEPTO-BUSCADO
033600        SEARCH ALL WKS-DEPTO-FILA
033700           AT END
033800              MOVE OFT-DEPARTAMENTO(1:3) TO WKS-PREFIJO-CALC
033900              INSPECT WKS-PREFIJO-CALC CONVERTING
034000                      'abcdefghijklmnopqrstuvwxyz' TO
034100                      'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
034200           WHEN WKS-DEPTO-NOMBRE (WKS-DX) = WKS-DEPTO-BUSCADO
034300              MOVE WKS-DEPTO-PREFIJO (WKS-DX) TO WKS-PREFIJO-CALC
034400        END-SEARCH
034500     END-IF.
034600 310-DERIVA-PREFIJO-OFICINA-E. EXIT.
034700
034800******************************************************************
034900*   DERIVA LA SIGUIENTE SECUENCIA DE 2 DIGITOS PARA EL PREFIJO   *
035000******************************************************************
035100 320-DERIVA-SECUENCIA-OFICINA SECTION.
035200     MOVE 'N' TO WKS-HALLADO
035300     PERFORM 320-DERIVA-SECUENCIA-OFICIN-L1 VARYING WKS-IX
035400             FROM 1 BY 1 UNTIL WKS-IX > WKS-PFX-CNT OR
035500             WKS-SI-HALLADO
035600     IF NOT WKS-SI-HALLADO
035700        ADD 1 TO WKS-PFX-CNT
035800        MOVE WKS-PREFIJO-CALC TO WKS-PFX-COD (WKS-PFX-CNT)
035900        MOVE 1                TO WKS-PFX-MAXSEQ (WKS-PFX-CNT)
036000        MOVE 1                TO WKS-SECUENCIA-CALC
036100     END-IF.
036200 320-DERIVA-SECUENCIA-OFICINA-E. EXIT.
036300
036400 320-DERIVA-SECUENCIA-OFICIN-L1 SECTION.
036500        IF WKS-PFX-COD (WKS-IX) = WKS-PREFIJO-CALC
036600           MOVE 'Y' TO WKS-HALLADO
036700           ADD 1 TO WKS-PFX-MAXSEQ (WKS-IX)
036800           MOVE WKS-PFX-MAXSEQ (WKS-IX) TO WKS-SECUENCIA-CALC
036900        END-IF.
037000 320-DERIVA-SECUENCIA-OFICIN-L1-E. EXIT.
037100
037200******************************************************************
037300*                       A L T A   D E   B U S E S                *
037400******************************************************************
037500 400-PROCESA-ALTAS-BUS SECTION.
037600     PERFORM 410-CARGA-MAX-BUS
037700     READ BUSTRN
037800       AT END MOVE 10 TO FS-BUSTRN
037900     END-READ
038000     PERFORM 400-PROCESA-ALTAS-BUS-L1 UNTIL FS-BUSTRN = 10.
038100 400-PROCESA-ALTAS-BUS-E. EXIT.
038200
038300 400-PROCESA-ALTAS-BUS-L1 SECTION.
038400        ADD 1 TO WKS-MAX-BUS-SEQ
038500        ADD 1 TO WKS-MAX-BUS-ID
038600        STRING 'BUS-' DELIMITED BY SIZE
038700               WKS-MAX-BUS-SEQ DELIMITED BY SIZE
038800               INTO WKS-CODIGO-NUEVO
038900        INITIALIZE REG-AUTOBUS
039000        MOVE WKS-MAX-BUS-ID   TO BUS-ID
039100        MOVE WKS-CODIGO-NUEVO TO BUS-CODIGO
039200        MOVE BUT-MODELO       TO BUS-MODELO
039300        MOVE BUT-ANIO         TO BUS-ANIO-MODELO
039400        MOVE BUT-PLACA        TO BUS-PLACA
039500        MOVE BUT-CHASIS       TO BUS-CHASIS
039600        IF BUT-CAPACIDAD = 0
039700           MOVE 44            TO BUS-CAPACIDAD
039800        ELSE
039900           MOVE BUT-CAPACIDAD TO BUS-CAPACIDAD
040000        END-IF
040100        MOVE 'Y'              TO BUS-ACTIVO
040200        WRITE REG-AUTOBUS
040300        ADD 1 TO WKS-BUSES-CREADOS
040400        MOVE ZEROES      TO WKS-AUD-USUARIO-ID
040500        MOVE 'CREATE'    TO WKS-AUD-ACCION
040600        MOVE 'BUS'       TO WKS-AUD-ENTIDAD
040700        MOVE BUS-CODIGO  TO WKS-AUD-REGISTRO-ID
040800        STRING 'ALTA DE BUS ' BUS-MODELO
040900               DELIMITED BY SIZE INTO WKS-AUD-DETALLE
041000        CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
041100                             WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
041200                             WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
041300        READ BUSTRN
041400          AT END MOVE 10 TO FS-BUSTRN
041500        END-READ.
041600 400-PROCESA-ALTAS-BUS-L1-E. EXIT.
041700
041800 410-CARGA-MAX-BUS SECTION.
041900     PERFORM 410-CARGA-MAX-BUS-L1 UNTIL FS-AUTOBUS = 10
042000     MOVE 0 TO FS-AUTOBUS.
042100 410-CARGA-MAX-BUS-E. EXIT.
042200
042300 410-CARGA-MAX-BUS-L1 SECTION.
042400        READ AUTOBUS NEXT RECORD
042500          AT END
042600             MOVE 10 TO FS-AUTOBUS
042700          NOT AT END
042800             IF BUS-ID > WKS-MAX-BUS-ID
042900                MOVE BUS-ID TO WKS-MAX-BUS-ID
043000             END-IF
043100             IF BUS-COD-SECUENCIA > WKS-MAX-BUS-SEQ
043200                MOVE BUS-COD-SECUENCIA TO WKS-MAX-BUS-SEQ
043300             END-IF
043400        END-READ.
043500 410-CARGA-MAX-BUS-L1-E. EXIT.
043600
043700******************************************************************
043800*                   A L T A   D E   T R I P U L A C I O N        *
043900******************************************************************
044000 500-PROCESA-ALTAS-TRIPULA SECTION.
044100     PERFORM 510-CARGA-MAX-TRIPULA
044200     READ TRITRN
044300       AT END MOVE 10 TO FS-TRITRN
044400     END-READ
044500     PERFORM 500-PROCESA-ALTAS-TRIPULA-L1 UNTIL FS-TRITRN =
044600             10.
044700 500-PROCESA-ALTAS-TRIPULA-E. EXIT.
044800
044900 500-PROCESA-ALTAS-TRIPULA-L1 SECTION.
045000        ADD 1 TO WKS-MAX-TRI-SEQ
045100        ADD 1 TO WKS-MAX-TRI-ID
045200        STRING 'EMP-' DELIMITED BY SIZE
045300               WKS-MAX-TRI-SEQ DELIMITED BY SIZE
045400               INTO WKS-CODIGO-NUEVO
045500        INITIALIZE REG-TRIPULA
045600        MOVE WKS-MAX-TRI-ID   TO TRI-ID
045700        MOVE WKS-CODIGO-NUEVO TO TRI-CODIGO
045800        MOVE TRT-NOMBRES      TO TRI-NOMBRES
045900        MOVE TRT-APELLIDOS    TO TRI-APELLIDOS
046000        MOVE TRT-ROL          TO TRI-ROL
046100        PERFORM 520-BUSCA-OFICINA-POR-CODIGO
046200        MOVE 'Y'              TO TRI-ACTIVO
046300        WRITE REG-TRIPULA
046400        ADD 1 TO WKS-TRIPULA-CREADOS
046500        MOVE ZEROES      TO WKS-AUD-USUARIO-ID
046600        MOVE 'CREATE'    TO WKS-AUD-ACCION
046700        MOVE 'CREW'      TO WKS-AUD-ENTIDAD
046800        MOVE TRI-CODIGO  TO WKS-AUD-REGISTRO-ID
046900        STRING 'ALTA DE TRIPULANTE ' TRI-APELLIDOS
047000               DELIMITED BY SIZE INTO WKS-AUD-DETALLE
047100        CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
047200                             WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
047300                             WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
047400        READ TRITRN
047500          AT END MOVE 10 TO FS-TRITRN
047600        END-READ.
047700 500-PROCESA-ALTAS-TRIPULA-L1-E. EXIT.
047800
047900 510-CARGA-MAX-TRIPULA SECTION.
048000     PERFORM 510-CARGA-MAX-TRIPULA-L1 UNTIL FS-TRIPULA = 10
048100     MOVE 0 TO FS-TRIPULA.
048200 510-CARGA-MAX-TRIPULA-E. EXIT.
048300
048400 510-CARGA-MAX-TRIPULA-L1 SECTION.
048500        READ TRIPULA NEXT RECORD
048600          AT END
048700             MOVE 10 TO FS-TRIPULA
048800          NOT AT END
048900             IF TRI-ID > WKS-MAX-TRI-ID
049000                MOVE TRI-ID TO WKS-MAX-TRI-ID
049100             END-IF
049200             IF TRI-COD-SECUENCIA > WKS-MAX-TRI-SEQ
049300                MOVE TRI-COD-SECUENCIA TO WKS-MAX-TRI-SEQ
049400             END-IF
049500        END-READ.
049600 510-CARGA-MAX-TRIPULA-L1-E. EXIT.
049700
049800******************************************************************
049900*   BUSCA LA OFICINA POR CODIGO EN LA TABLA CARGADA (SEARCH)     *
050000*   SI NO SE ENCUENTRA O VIENE VACIA, LA OFICINA QUEDA EN 0      *
050100******************************************************************
050200 520-BUSCA-OFICINA-POR-CODIGO SECTION.
050300     MOVE 0 TO TRI-OFICINA-ID
050400     IF TRT-OFICINA-CODIGO NOT = SPACES
050500        SEARCH ALL WKS-OFI-ENTRY
050600           AT END
050700              CONTINUE
050800           WHEN WKS-OFI-CODIGO-TB (WKS-OX) = TRT-OFICINA-CODIGO
050900              MOVE WKS-OFI-ID-TB (WKS-OX) TO TRI-OFICINA-ID
051000        END-SEARCH
051100     END-IF.
051200 520-BUSCA-OFICINA-POR-CODIGO-E. EXIT.
051300
051400 900-CIERRE SECTION.
051500     MOVE ZEROES  TO WKS-AUD-USUARIO-ID
051600     MOVE 'CERRAR' TO WKS-AUD-ACCION
051700     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
051800                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
051900                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
052000     DISPLAY '****************************************' UPON CONSOLE
052100     DISPLAY 'PROGRAMA          : ' WKS-NOMBRE-PROGRAMA
052200             UPON CONSOLE
052300     DISPLAY 'OFICINAS CREADAS  : ' WKS-OFICINAS-CREADAS
052400             UPON CONSOLE
052500     DISPLAY 'BUSES CREADOS     : ' WKS-BUSES-CREADOS
052600             UPON CONSOLE
052700     DISPLAY 'TRIPULANTES ALTA  : ' WKS-TRIPULA-CREADOS
052800             UPON CONSOLE
052900     DISPLAY '****************************************' UPON CONSOLE
053000     CLOSE OFITRN BUSTRN TRITRN OFICINA AUTOBUS TRIPULA.
053100 900-CIERRE-E. EXIT.
053200
