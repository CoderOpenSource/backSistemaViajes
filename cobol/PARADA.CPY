000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : PARADA                                         *
000400*   ARCHIVO    : PARADA (PARADAS DE UNA RUTA, EN ORDEN)          *
000500*   PROGRAMADOR : E. RAMIREZ (EEDR)                              *
000600*   FECHA      : 04/06/2024                                      *
000700*   DESCRIPCION : PAR-ORDEN 0 ES EL ORIGEN. EL DESPLAZAMIENTO EN *
000800*             : MINUTOS SE SUMA A LA HORA DE SALIDA PROGRAMADA   *
000900*             : PARA OBTENER EL ITINERARIO (VER BTCH040)         *
001000*   MANTENIMIENTO:                                                *
001100*     04/06/2024 EEDR TCKT-0003 CREACION INICIAL DEL LAYOUT       *
001200******************************************************************
001300 01  REG-PARADA.
001400     05  PAR-RUTA-ID                PIC 9(06).
001500     05  PAR-ORDEN                  PIC 9(03).
001600     05  PAR-OFICINA-ID             PIC 9(06).
001700     05  PAR-DESPLAZAM-MIN          PIC S9(05).
001800*--> RESERVA PARA CRECIMIENTO FUTURO DEL MAESTRO
001900     05  FILLER                     PIC X(05).
