000100******************************************************************
000200* FECHA       : 02/08/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BOLETERIA - TRANSPORTE INTERPROVINCIAL           *
000500* PROGRAMA    : BTCH100                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PURGA DE LA BITACORA DE AUDITORIA. COPIA A UN    *
000800*             : ARCHIVO NUEVO SOLO LOS REGISTROS CUYA FECHA NO   *
000900*             : SUPERE EL HORIZONTE DE RETENCION (N DIAS ANTES   *
001000*             : DE LA FECHA DE CORRIDA); EL JCL RENOMBRA EL      *
001100*             : ARCHIVO NUEVO SOBRE BITACOR AL TERMINAR          *
001200* ARCHIVOS    : BITACOR=C,BITNVA=A                                *
001300* ACCION (ES) : C=CONSULTAR                                      *
001400* PROGRAMA(S) : NINGUNO                                          *
001500* INSTALADO   : 05/08/1990                                       *
001600* BPM/RATIONAL: 241340                                           *
001700* NOMBRE      : PURGA DE BITACORA DE AUDITORIA                   *
001800******************************************************************
001900*                    R E G I S T R O   D E   C A M B I O S       *
002000******************************************************************
002100* 02/08/1990 EEDR TCKT-0062 VERSION INICIAL                      *
002200* 04/08/1990 EEDR TCKT-0063 SE CAMBIA EL CALCULO DE DIAS A LA    *
002300*            MISMA CONVENCION 360/30 USADA EN BTCH090 PARA       *
002400*            MANTENER CONSISTENCIA ENTRE PROGRAMAS DE SEGURIDAD  *
002500* 14/05/1993 RVM OT-0133 SE OPTIMIZA EL ACCESO A LOS ARCHIVOS    *
002600*            MAESTROS PARA REDUCIR EL TIEMPO DE LA CORRIDA       *
002700*            NOCTURNA                                            *
002800* 30/11/1998 LCQ Y2K-021 PROYECTO Y2K: SE AMPLIA EL CAMPO DE     *
002900*            FECHA A 4 DIGITOS DE ANIO EN LAS TRANSACCIONES Y    *
003000*            REPORTES DE ESTE PROGRAMA                           *
003100* 18/03/2001 OSF SIS-0324 SE RECOMPILA BAJO EL NUEVO COMPILADOR  *
003200*            COBOL DE LA CASA; SIN CAMBIOS FUNCIONALES           *
003300* 07/09/2006 MTG SIS-0328 SE AJUSTA EL JCL PARA CORRER BAJO EL   *
003400*            NUEVO PLANIFICADOR DE LOTES NOCTURNOS               *
003500* 21/02/2011 JAP SIS-0332 SE ACTUALIZA EL ENCABEZADO DEL         *
003600*            PROGRAMA AL NUEVO ESTANDAR DE DOCUMENTACION DEL     *
003700*            DEPARTAMENTO                                        *
003800* 14/11/2025 EEDR TCKT-0230 SE AGREGA EL CONTEO DE REGISTROS     *
003900*            PURGADOS AL REPORTE DE MANTENIMIENTO (RPTMNT)       *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.                    BTCH100.
004300 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
004400 INSTALLATION.                  BOLETERIA INTERPROVINCIAL.
004500 DATE-WRITTEN.                  02/08/1990.
004600 DATE-COMPILED.
004700 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT BITACOR ASSIGN TO BITACOR
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-BITACOR.
005700     SELECT BITNVA  ASSIGN TO BITNVA
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS FS-BITNVA.
006000     SELECT RPTMNT  ASSIGN TO RPTMNT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-RPTMNT.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  BITACOR.
006600     COPY BITACOR.
006700 FD  BITNVA.
006800     COPY BITACOR REPLACING REG-BITACORA BY REG-BITACORA-NUEVA
006900                             AUD- BY ATN-.
007000 FD  RPTMNT
007100     RECORD CONTAINS 132 CHARACTERS.
007200 01  LIN-RPTMNT                     PIC X(132).
007300 WORKING-STORAGE SECTION.
007400 77  WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE 'BTCH100'.
007500 01  WKS-ESTADOS-ARCHIVO.
007600     05  FS-BITACOR                 PIC 9(02) VALUE ZEROES.
007700     05  FS-BITNVA                  PIC 9(02) VALUE ZEROES.
007800     05  FS-RPTMNT                  PIC 9(02) VALUE ZEROES.
007900 01  WKS-ESTADOS-ARCHIVO-R REDEFINES WKS-ESTADOS-ARCHIVO.
008000     05  WKS-ESTADOS-ARCHIVO-COMB   PIC X(06).
008100 01  WKS-DIAS-RETENCION              PIC 9(05) VALUE 365.
008200 01  WKS-DIAS-CORRIDA                PIC 9(07) VALUE 0.
008300 01  WKS-DIAS-REGISTRO               PIC 9(07) VALUE 0.
008400 01  WKS-DIAS-ANTIGUEDAD             PIC S9(07) VALUE 0.
008500 01  WKS-FECHA-CORTE-PARTES.
008600     05  WKS-FEC-ANIO                PIC 9(04).
008700     05  WKS-FEC-MES                 PIC 9(02).
008800     05  WKS-FEC-DIA                 PIC 9(02).
008900 01  WKS-FECHA-CORTE-PARTES-R REDEFINES WKS-FECHA-CORTE-PARTES.
009000     05  WKS-FECHA-CORTE-NUM        PIC 9(08).
009100 01  WKS-VARIABLES-TRABAJO.
009200     05  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
009300     05  WKS-DIAS-PARM              PIC 9(05) VALUE ZEROES.
009400 01  WKS-VARIABLES-TRABAJO-R  REDEFINES WKS-VARIABLES-TRABAJO.
009500     05  WKS-VARIABLES-TRABAJO-COMB PIC X(13).
009600 01  WKS-CONTADORES.
009700     05  WKS-LEIDOS                 PIC 9(07) VALUE 0.
009800     05  WKS-CONSERVADOS            PIC 9(07) VALUE 0.
009900     05  WKS-PURGADOS               PIC 9(07) VALUE 0.
010000 PROCEDURE DIVISION.
010100 000-MAIN SECTION.
010200     PERFORM 100-INICIALIZACION
010300     PERFORM 200-COPIA-VIGENTES
010400     PERFORM 900-CIERRE
010500     STOP RUN.
010600 000-MAIN-E. EXIT.
010700
010800 100-INICIALIZACION SECTION.
010900     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
011000     ACCEPT WKS-DIAS-PARM     FROM SYSIN
011100     IF WKS-DIAS-PARM NOT = 0
011200        MOVE WKS-DIAS-PARM TO WKS-DIAS-RETENCION
011300     END-IF
011400     MOVE WKS-FECHA-CORRIDA (1:4) TO WKS-FEC-ANIO
011500     MOVE WKS-FECHA-CORRIDA (5:2) TO WKS-FEC-MES
011600     MOVE WKS-FECHA-CORRIDA (7:2) TO WKS-FEC-DIA
011700     COMPUTE WKS-DIAS-CORRIDA =
011800        (WKS-FEC-ANIO * 360) + (WKS-FEC-MES * 30) + WKS-FEC-DIA
011900     OPEN INPUT  BITACOR
012000     OPEN OUTPUT BITNVA
012100     OPEN OUTPUT RPTMNT.
012200 100-INICIALIZACION-E. EXIT.
012300
012400******************************************************************
012500*  CONSERVA LOS REGISTROS CUYA ANTIGUEDAD (EN DIAS APROXIMADOS,  *
012600*  360/30) NO SUPERE EL HORIZONTE DE RETENCION; EL RESTO SE       *
012700*  DESCARTA (NO SE COPIA AL ARCHIVO NUEVO)                        *
012800******************************************************************
012900 200-COPIA-VIGENTES SECTION.
013000     PERFORM 200-COPIA-VIGENTES-L1 UNTIL FS-BITACOR = 10.
013100 200-COPIA-VIGENTES-E. EXIT.
013200
013300 200-COPIA-VIGENTES-L1 SECTION.
013400        READ BITACOR NEXT RECORD
013500          AT END
013600             MOVE 10 TO FS-BITACOR
013700          NOT AT END
013800             ADD 1 TO WKS-LEIDOS
013900             PERFORM 210-EVALUA-REGISTRO
014000        END-READ.
014100 200-COPIA-VIGENTES-L1-E. EXIT.
014200
014300 210-EVALUA-REGISTRO SECTION.
014400     MOVE AUD-FECHA (1:4) TO WKS-FEC-ANIO
014500     MOVE AUD-FECHA (5:2) TO WKS-FEC-MES
014600     MOVE AUD-FECHA (7:2) TO WKS-FEC-DIA
014700     COMPUTE WKS-DIAS-REGISTRO =
014800        (WKS-FEC-ANIO * 360) + (WKS-FEC-MES * 30) + WKS-FEC-DIA
014900     COMPUTE WKS-DIAS-ANTIGUEDAD =
015000        WKS-DIAS-CORRIDA - WKS-DIAS-REGISTRO
015100     IF WKS-DIAS-ANTIGUEDAD > WKS-DIAS-RETENCION
015200        ADD 1 TO WKS-PURGADOS
015300     ELSE
015400        MOVE AUD-USUARIO-ID  TO ATN-USUARIO-ID
015500        MOVE AUD-ACCION      TO ATN-ACCION
015600        MOVE AUD-ENTIDAD     TO ATN-ENTIDAD
015700        MOVE AUD-REGISTRO-ID TO ATN-REGISTRO-ID
015800        MOVE AUD-DETALLE     TO ATN-DETALLE
015900        MOVE AUD-FECHA       TO ATN-FECHA
016000        WRITE REG-BITACORA-NUEVA
016100        ADD 1 TO WKS-CONSERVADOS
016200     END-IF.
016300 210-EVALUA-REGISTRO-E. EXIT.
016400
016500 900-CIERRE SECTION.
016600     MOVE SPACES TO LIN-RPTMNT
016700     STRING 'PROGRAMA=' WKS-NOMBRE-PROGRAMA
016800            ' PURGA DE BITACORA - LEIDOS=' WKS-LEIDOS
016900            ' CONSERVADOS=' WKS-CONSERVADOS
017000            ' PURGADOS=' WKS-PURGADOS
017100            DELIMITED BY SIZE INTO LIN-RPTMNT
017200     WRITE LIN-RPTMNT
017300     CLOSE BITACOR BITNVA RPTMNT.
017400 900-CIERRE-E. EXIT.
017500
