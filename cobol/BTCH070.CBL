000100******************************************************************
000200* FECHA       : 12/07/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BOLETERIA - TRANSPORTE INTERPROVINCIAL           *
000500* PROGRAMA    : BTCH070                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y POSTEA VENTAS DE BOLETOS, APLICA LAS    *
000800*             : ACCIONES DE CICLO DE VIDA PAGAR/CANCELAR/NO-SHOW *
000900*             : Y EMITE EL REPORTE DIARIO DE VENTAS CON CORTE DE *
001000*             : CONTROL POR OFICINA DE VENTA                     *
001100* ARCHIVOS    : BOLTRN=C,SALIDA=C,ASIENTO=C,PARADA=C,BOLETO=A,   *
001200*             : RPTVTA=A                                         *
001300* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001400* PROGRAMA(S) : AUD0100                                          *
001500* INSTALADO   : 15/07/1988                                       *
001600* BPM/RATIONAL: 241255                                           *
001700* NOMBRE      : POSTEO DE VENTAS DE BOLETOS Y REPORTE DIARIO      *
001800******************************************************************
001900*                    R E G I S T R O   D E   C A M B I O S       *
002000******************************************************************
002100* 12/07/1988 EEDR TCKT-0050 VERSION INICIAL                      *
002200* 14/07/1988 EEDR TCKT-0051 SE AGREGAN LAS ACCIONES DE CICLO DE  *
002300*            VIDA PAGAR/CANCELAR/NO-SHOW SOBRE BOLETOS           *
002400*            EXISTENTES                                          *
002500* 17/07/1988 EEDR TCKT-0052 SE AGREGA EL CORTE DE CONTROL POR    *
002600*            OFICINA DE VENTA EN EL REPORTE DIARIO (RPTVTA)      *
002700* 14/05/1991 RVM OT-0124 SE OPTIMIZA EL ACCESO A LOS ARCHIVOS    *
002800*            MAESTROS PARA REDUCIR EL TIEMPO DE LA CORRIDA       *
002900*            NOCTURNA                                            *
003000* 30/11/1998 LCQ Y2K-018 PROYECTO Y2K: SE AMPLIA EL CAMPO DE     *
003100*            FECHA A 4 DIGITOS DE ANIO EN LAS TRANSACCIONES Y    *
003200*            REPORTES DE ESTE PROGRAMA                           *
003300* 18/03/2001 OSF SIS-0288 SE RECOMPILA BAJO EL NUEVO COMPILADOR  *
003400*            COBOL DE LA CASA; SIN CAMBIOS FUNCIONALES           *
003500* 07/09/2006 MTG SIS-0292 SE AJUSTA EL JCL PARA CORRER BAJO EL   *
003600*            NUEVO PLANIFICADOR DE LOTES NOCTURNOS               *
003700* 21/02/2011 JAP SIS-0296 SE ACTUALIZA EL ENCABEZADO DEL         *
003800*            PROGRAMA AL NUEVO ESTANDAR DE DOCUMENTACION DEL     *
003900*            DEPARTAMENTO                                        *
004000* 12/05/2025 EEDR TCKT-0175 SE ORDENA EL ARCHIVO DE              *
004100*            TRANSACCIONES POR OFICINA DE VENTA ANTES DE CORRER  *
004200*            ESTE PROGRAMA (VER JCL) PARA QUE EL CORTE DE        *
004300*            CONTROL FUNCIONE                                    *
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.                    BTCH070.
004700 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
004800 INSTALLATION.                  BOLETERIA INTERPROVINCIAL.
004900 DATE-WRITTEN.                  12/07/1988.
005000 DATE-COMPILED.
005100 SECURITY.                      CONFIDENCIAL - USO INTERNO.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT BOLTRN  ASSIGN TO BOLTRN
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-BOLTRN.
006100     SELECT SALIDA  ASSIGN TO SALIDA
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-SALIDA.
006400     SELECT ASIENTO ASSIGN TO ASIENTO
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-ASIENTO.
006700     SELECT PARADA  ASSIGN TO PARADA
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS FS-PARADA.
007000     SELECT BOLETO  ASSIGN TO BOLETO
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-BOLETO.
007300     SELECT RPTVTA  ASSIGN TO RPTVTA
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS FS-RPTVTA.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  BOLTRN.
007900 01  REG-BOLTRN.
008000     05  BTX-ACCION                 PIC X(06).
008100         88  BTX-ES-VENTA                       VALUE 'SALE  '.
008200         88  BTX-ES-PAGO                         VALUE 'PAY   '.
008300         88  BTX-ES-CANCELA                      VALUE 'CANCEL'.
008400         88  BTX-ES-NOSHOW                       VALUE 'NOSHOW'.
008500     05  BTX-BOLETO-ID              PIC 9(08).
008600     05  BTX-PASAJERO-ID            PIC 9(06).
008700     05  BTX-SALIDA-ID              PIC 9(06).
008800     05  BTX-ASIENTO-NUMERO         PIC 9(03).
008900     05  BTX-ORIGEN-ID              PIC 9(06).
009000     05  BTX-DESTINO-ID             PIC 9(06).
009100     05  BTX-OFICINA-VENTA-ID       PIC 9(06).
009200     05  BTX-VENDEDOR-ID            PIC 9(06).
009300     05  BTX-PRECIO                 PIC S9(08)V99.
009400     05  BTX-VENDIDO-PAGADO         PIC X(01).
009500         88  BTX-SE-VENDE-PAGADO                VALUE 'Y'.
009600 FD  SALIDA.
009700     COPY SALIDA.
009800 FD  ASIENTO.
009900     COPY ASIENTO.
010000 FD  PARADA.
010100     COPY PARADA.
010200 FD  BOLETO.
010300     COPY BOLETO.
010400 FD  RPTVTA
010500     RECORD CONTAINS 132 CHARACTERS.
010600 01  LIN-RPTVTA                     PIC X(132).
010700 WORKING-STORAGE SECTION.
010800 77  WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE 'BTCH070'.
010900 01  WKS-ESTADOS-ARCHIVO.
011000     05  FS-BOLTRN                  PIC 9(02) VALUE ZEROES.
011100     05  FS-SALIDA                  PIC 9(02) VALUE ZEROES.
011200     05  FS-ASIENTO                 PIC 9(02) VALUE ZEROES.
011300     05  FS-PARADA                  PIC 9(02) VALUE ZEROES.
011400     05  FS-BOLETO                  PIC 9(02) VALUE ZEROES.
011500     05  FS-RPTVTA                  PIC 9(02) VALUE ZEROES.
011600 01  WKS-FLAGS.
011700     05  WKS-SI-FIN-BOLTRN          PIC X(01) VALUE 'N'.
011800         88  SI-FIN-BOLTRN                       VALUE 'Y'.
011900     05  WKS-SI-BOLETO-VALIDO       PIC X(01) VALUE 'Y'.
012000         88  SI-BOLETO-VALIDO                    VALUE 'Y'.
012100     05  WKS-SI-PRIMERA-OFICINA     PIC X(01) VALUE 'Y'.
012200         88  SI-PRIMERA-OFICINA                  VALUE 'Y'.
012300******************************************************************
012400*  TABLA DE PARADAS DE LA SALIDA EN CURSO (SE RECARGA POR RUTA)  *
012500******************************************************************
012600 01  WKS-TABLA-PARADAS.
012700     05  WKS-PAR-CNT                PIC 9(03) VALUE 0.
012800     05  WKS-PAR-ENTRY OCCURS 40 TIMES
012900                       INDEXED BY WKS-PX.
013000         10  WKS-PAR-OFICINA-TB     PIC 9(06).
013100         10  WKS-PAR-ORDEN-TB       PIC 9(03).
013200 01  WKS-RUTA-CARGADA               PIC 9(06) VALUE ZEROES.
013300 01  WKS-IX                         PIC 9(04) COMP.
013400 01  WKS-ORDEN-ORIGEN               PIC 9(03) VALUE ZEROES.
013500 01  WKS-ORDEN-DESTINO              PIC 9(03) VALUE ZEROES.
013600 01  WKS-SI-ORIGEN-OK               PIC X(01) VALUE 'N'.
013700 01  WKS-SI-DESTINO-OK              PIC X(01) VALUE 'N'.
013800 01  WKS-VARIABLES-TRABAJO.
013900     05  WKS-SALIDA-BUS-ID          PIC 9(06) VALUE ZEROES.
014000     05  WKS-SALIDA-RUTA-ID         PIC 9(06) VALUE ZEROES.
014100     05  WKS-ASIENTO-ACTIVO         PIC X(01) VALUE 'N'.
014200     05  WKS-ASIENTO-ENCONTRADO     PIC X(01) VALUE 'N'.
014300     05  WKS-DUPLICADO-ENCONTRADO   PIC X(01) VALUE 'N'.
014400     05  WKS-BOLETO-ENCONTRADO      PIC X(01) VALUE 'N'.
014500     05  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
014600     05  WKS-FECHA-HORA-CORRIDA     PIC 9(12) VALUE ZEROES.
014700 01  WKS-OFICINA-CORTE              PIC 9(06) VALUE ZEROES.
014800 01  WKS-CONTADORES-CORTE.
014900     05  WKS-CNT-OFICINA            PIC 9(05) VALUE 0.
015000     05  WKS-MTO-OFICINA            PIC S9(09)V99 VALUE 0.
015100 01  WKS-CONTADORES-TOTAL.
015200     05  WKS-CNT-VENDIDOS           PIC 9(07) VALUE 0.
015300     05  WKS-MTO-VENDIDO            PIC S9(11)V99 VALUE 0.
015400     05  WKS-CNT-RECHAZADOS         PIC 9(07) VALUE 0.
015500 01  WKS-LIN-DETALLE.
015600     05  WKS-LIN-PRECIO             PIC ZZ,ZZZ,ZZ9.99.
015700 01  WKS-AUD-PARMS.
015800     05  WKS-AUD-USUARIO-ID         PIC 9(06) VALUE ZEROES.
015900     05  WKS-AUD-ACCION             PIC X(06) VALUE SPACES.
016000     05  WKS-AUD-ENTIDAD            PIC X(20) VALUE SPACES.
016100     05  WKS-AUD-REGISTRO-ID        PIC X(10) VALUE SPACES.
016200     05  WKS-AUD-DETALLE            PIC X(60) VALUE SPACES.
016300 PROCEDURE DIVISION.
016400 000-MAIN SECTION.
016500     PERFORM 100-INICIALIZACION
016600     PERFORM 200-LEE-BOLTRN
016700     PERFORM 000-MAIN-L1 UNTIL SI-FIN-BOLTRN
016800     IF NOT SI-PRIMERA-OFICINA
016900        PERFORM 800-IMPRIME-CORTE-OFICINA
017000     END-IF
017100     PERFORM 900-CIERRE
017200     STOP RUN.
017300 000-MAIN-E. EXIT.
017400
017500 000-MAIN-L1 SECTION.
017600        IF NOT SI-PRIMERA-OFICINA AND
017700           BTX-OFICINA-VENTA-ID NOT = WKS-OFICINA-CORTE
017800           PERFORM 800-IMPRIME-CORTE-OFICINA
017900        END-IF
018000        MOVE 'N' TO WKS-SI-PRIMERA-OFICINA
018100        MOVE BTX-OFICINA-VENTA-ID TO WKS-OFICINA-CORTE
018200        EVALUATE TRUE
018300           WHEN BTX-ES-VENTA
018400              PERFORM 300-PROCESA-VENTA
018500           WHEN BTX-ES-PAGO OR BTX-ES-CANCELA OR BTX-ES-NOSHOW
018600              PERFORM 400-PROCESA-CICLO-VIDA
018700           WHEN OTHER
018800              ADD 1 TO WKS-CNT-RECHAZADOS
018900              DISPLAY 'BTCH070, ACCION DE TRANSACCION INVALIDA: '
019000                      BTX-ACCION UPON CONSOLE
019100        END-EVALUATE
019200        PERFORM 200-LEE-BOLTRN.
019300 000-MAIN-L1-E. EXIT.
019400
019500 100-INICIALIZACION SECTION.
019600     ACCEPT WKS-FECHA-HORA-CORRIDA FROM SYSIN
019700     MOVE WKS-FECHA-HORA-CORRIDA (1:8) TO WKS-FECHA-CORRIDA
019800     OPEN INPUT BOLTRN SALIDA ASIENTO PARADA
019900     OPEN I-O   BOLETO
020000     IF FS-BOLETO = 35
020100        CLOSE BOLETO
020200        OPEN OUTPUT BOLETO
020300        CLOSE BOLETO
020400        OPEN I-O BOLETO
020500     END-IF
020600     OPEN OUTPUT RPTVTA
020700     MOVE SPACES TO LIN-RPTVTA
020800     STRING 'REPORTE DIARIO DE VENTAS DE BOLETOS - CORRIDA '
020900            WKS-FECHA-CORRIDA
021000            DELIMITED BY SIZE INTO LIN-RPTVTA
021100     WRITE LIN-RPTVTA
021200     MOVE SPACES TO LIN-RPTVTA
021300     WRITE LIN-RPTVTA.
021400 100-INICIALIZACION-E. EXIT.
021500
021600 200-LEE-BOLTRN SECTION.
021700     READ BOLTRN
021800       AT END MOVE 'Y' TO WKS-SI-FIN-BOLTRN
021900     END-READ.
022000 200-LEE-BOLTRN-E. EXIT.
022100
022200 300-PROCESA-VENTA SECTION.
022300     MOVE 'Y' TO WKS-SI-BOLETO-VALIDO
022400     PERFORM 310-BUSCA-SALIDA
022500     IF SI-BOLETO-VALIDO
022600        PERFORM 320-VALIDA-ASIENTO
022700     END-IF
022800     IF SI-BOLETO-VALIDO
022900        PERFORM 330-CARGA-PARADAS-RUTA
023000        PERFORM 340-VALIDA-TRAMO
023100     END-IF
023200     IF SI-BOLETO-VALIDO
023300        PERFORM 350-VALIDA-DUPLICADO
023400     END-IF
023500     IF SI-BOLETO-VALIDO AND BTX-PRECIO NOT > 0
023600        MOVE 'N' TO WKS-SI-BOLETO-VALIDO
023700        DISPLAY 'BTCH070, PRECIO INVALIDO: ' BTX-PRECIO
023800                UPON CONSOLE
023900     END-IF
024000     IF SI-BOLETO-VALIDO
024100        PERFORM 360-ESCRIBE-BOLETO
024200     ELSE
024300        ADD 1 TO WKS-CNT-RECHAZADOS
024400     END-IF.
024500 300-PROCESA-VENTA-E. EXIT.
024600
024700******************************************************************
024800*  EL ASIENTO DEBE PERTENECER AL BUS DE LA SALIDA Y ESTAR ACTIVO*
024900******************************************************************
025000 310-BUSCA-SALIDA SECTION.
025100     MOVE 'N' TO WKS-ASIENTO-ENCONTRADO
025200     MOVE 0 TO FS-SALIDA
025300     PERFORM 310-BUSCA-SALIDA-L1 UNTIL FS-SALIDA = 10
025400     CLOSE SALIDA
025500     OPEN INPUT SALIDA
025600     IF WKS-ASIENTO-ENCONTRADO = 'N'
025700        MOVE 'N' TO WKS-SI-BOLETO-VALIDO
025800        DISPLAY 'BTCH070, SALIDA NO ENCONTRADA: ' BTX-SALIDA-ID
025900                UPON CONSOLE
026000     END-IF.
026100 310-BUSCA-SALIDA-E. EXIT.
026200
026300 310-BUSCA-SALIDA-L1 SECTION.
026400        READ SALIDA NEXT RECORD
026500          AT END
026600             MOVE 10 TO FS-SALIDA
026700          NOT AT END
026800             IF SAL-ID = BTX-SALIDA-ID
026900                MOVE SAL-BUS-ID  TO WKS-SALIDA-BUS-ID
027000                MOVE SAL-RUTA-ID TO WKS-SALIDA-RUTA-ID
027100                MOVE 'Y'         TO WKS-ASIENTO-ENCONTRADO
027200                MOVE 10          TO FS-SALIDA
027300             END-IF
027400        END-READ.
027500 310-BUSCA-SALIDA-L1-E. EXIT.
027600
027700 320-VALIDA-ASIENTO SECTION.
027800     MOVE 'N' TO WKS-ASIENTO-ENCONTRADO
027900     MOVE 0 TO FS-ASIENTO
028000     PERFORM 320-VALIDA-ASIENTO-L1 UNTIL FS-ASIENTO = 10
028100     CLOSE ASIENTO
028200     OPEN INPUT ASIENTO
028300     IF WKS-ASIENTO-ENCONTRADO = 'N' OR
028400        WKS-ASIENTO-ACTIVO NOT = 'Y'
028500        MOVE 'N' TO WKS-SI-BOLETO-VALIDO
028600        DISPLAY 'BTCH070, ASIENTO NO VALIDO PARA EL BUS: '
028700                BTX-ASIENTO-NUMERO UPON CONSOLE
028800     END-IF.
028900 320-VALIDA-ASIENTO-E. EXIT.
029000
029100 320-VALIDA-ASIENTO-L1 SECTION.
029200        READ ASIENTO NEXT RECORD
029300          AT END
029400             MOVE 10 TO FS-ASIENTO
029500          NOT AT END
029600             IF ASI-BUS-ID = WKS-SALIDA-BUS-ID AND
029700                ASI-NUMERO = BTX-ASIENTO-NUMERO
029800                MOVE 'Y'          TO WKS-ASIENTO-ENCONTRADO
029900                MOVE ASI-ACTIVO   TO WKS-ASIENTO-ACTIVO
030000                MOVE 10           TO FS-ASIENTO
030100             END-IF
030200        END-READ.
030300 320-VALIDA-ASIENTO-L1-E. EXIT.
030400
030500******************************************************************
030600*  CARGA EN MEMORIA LAS PARADAS DE LA RUTA DE LA SALIDA, SOLO SI *
030700*  CAMBIO LA RUTA RESPECTO A LA ULTIMA TRANSACCION PROCESADA     *
030800******************************************************************
030900 330-CARGA-PARADAS-RUTA SECTION.
031000     IF WKS-SALIDA-RUTA-ID = WKS-RUTA-CARGADA
031100        CONTINUE
031200     ELSE
031300        MOVE 0 TO WKS-PAR-CNT
031400        MOVE 0 TO FS-PARADA
031500        PERFORM 330-CARGA-PARADAS-RUTA-L1 UNTIL FS-PARADA =
031600                10
031700        CLOSE PARADA
031800        OPEN INPUT PARADA
031900        MOVE WKS-SALIDA-RUTA-ID TO WKS-RUTA-CARGADA
032000     END-IF.
032100 330-CARGA-PARADAS-RUTA-E. EXIT.
032200
032300 330-CARGA-PARADAS-RUTA-L1 SECTION.
032400           READ PARADA NEXT RECORD
032500             AT END
032600                MOVE 10 TO FS-PARADA
032700             NOT AT END
032800                IF PAR-RUTA-ID = WKS-SALIDA-RUTA-ID
032900                   ADD 1 TO WKS-PAR-CNT
033000                   MOVE PAR-OFICINA-ID
033100                        TO WKS-PAR-OFICINA-TB (WKS-PAR-CNT)
033200                   MOVE PAR-ORDEN
033300                        TO WKS-PAR-ORDEN-TB (WKS-PAR-CNT)
033400                END-IF
033500           END-READ.
033600 330-CARGA-PARADAS-RUTA-L1-E. EXIT.
033700
033800******************************************************************
033900*  ORIGEN Y DESTINO DEBEN SER PARADAS DE LA RUTA, CON EL ORDEN   *
034000*  DEL ORIGEN ESTRICTAMENTE MENOR QUE EL DEL DESTINO             *
034100******************************************************************
034200 340-VALIDA-TRAMO SECTION.
034300     MOVE 'N' TO WKS-SI-ORIGEN-OK
034400     MOVE 'N' TO WKS-SI-DESTINO-OK
034500     PERFORM 340-VALIDA-TRAMO-L1 VARYING WKS-IX FROM 1 BY 1
034600             UNTIL WKS-IX > WKS-PAR-CNT
034700     IF WKS-SI-ORIGEN-OK = 'N' OR WKS-SI-DESTINO-OK = 'N' OR
034800        WKS-ORDEN-ORIGEN NOT < WKS-ORDEN-DESTINO
034900        MOVE 'N' TO WKS-SI-BOLETO-VALIDO
035000        DISPLAY 'BTCH070, TRAMO INVALIDO ORIGEN/DESTINO PARA LA'
035100                ' RUTA: ' WKS-SALIDA-RUTA-ID UPON CONSOLE
035200     END-IF.
035300 340-VALIDA-TRAMO-E. EXIT.
035400
035500 340-VALIDA-TRAMO-L1 SECTION.
035600        IF WKS-PAR-OFICINA-TB (WKS-IX) = BTX-ORIGEN-ID
035700           MOVE 'Y' TO WKS-SI-ORIGEN-OK
035800           MOVE WKS-PAR-ORDEN-TB (WKS-IX) TO WKS-ORDEN-ORIGEN
035900        END-IF
036000        IF WKS-PAR-OFICINA-TB (WKS-IX) = BTX-DESTINO-ID
036100           MOVE 'Y' TO WKS-SI-DESTINO-OK
036200           MOVE WKS-PAR-ORDEN-TB (WKS-IX) TO WKS-ORDEN-DESTINO
036300        END-IF.
036400 340-VALIDA-TRAMO-L1-E. EXIT.
036500
036600******************************************************************
036700*  NO PUEDE EXISTIR OTRO BOLETO NO CANCELADO PARA LA MISMA       *
036800*  SALIDA/ASIENTO/ORIGEN/DESTINO                                 *
036900******************************************************************
037000 350-VALIDA-DUPLICADO SECTION.
037100     MOVE 'N' TO WKS-DUPLICADO-ENCONTRADO
037200     MOVE 0 TO FS-BOLETO
037300     PERFORM 350-VALIDA-DUPLICADO-L1 UNTIL FS-BOLETO = 10
037400     CLOSE BOLETO
037500     OPEN I-O BOLETO
037600     IF WKS-DUPLICADO-ENCONTRADO = 'Y'
037700        MOVE 'N' TO WKS-SI-BOLETO-VALIDO
037800        DISPLAY 'BTCH070, BOLETO DUPLICADO PARA LA SALIDA/'
037900                'ASIENTO: ' BTX-SALIDA-ID UPON CONSOLE
038000     END-IF.
038100 350-VALIDA-DUPLICADO-E. EXIT.
038200
038300 350-VALIDA-DUPLICADO-L1 SECTION.
038400        READ BOLETO NEXT RECORD
038500          AT END
038600             MOVE 10 TO FS-BOLETO
038700          NOT AT END
038800             IF BOL-SALIDA-ID       = BTX-SALIDA-ID       AND
038900                BOL-ASIENTO-NUMERO  = BTX-ASIENTO-NUMERO  AND
039000                BOL-ORIGEN-ID       = BTX-ORIGEN-ID       AND
039100                BOL-DESTINO-ID      = BTX-DESTINO-ID      AND
039200                NOT BOL-CANCELADO
039300                MOVE 'Y' TO WKS-DUPLICADO-ENCONTRADO
039400                MOVE 10  TO FS-BOLETO
039500             END-IF
039600        END-READ.
039700 350-VALIDA-DUPLICADO-L1-E. EXIT.
039800
039900 360-ESCRIBE-BOLETO SECTION.
040000     INITIALIZE REG-BOLETO
040100     MOVE BTX-BOLETO-ID        TO BOL-ID
040200     MOVE BTX-PASAJERO-ID      TO BOL-PASAJERO-ID
040300     MOVE BTX-SALIDA-ID        TO BOL-SALIDA-ID
040400     MOVE BTX-ASIENTO-NUMERO   TO BOL-ASIENTO-NUMERO
040500     MOVE BTX-ORIGEN-ID        TO BOL-ORIGEN-ID
040600     MOVE BTX-DESTINO-ID       TO BOL-DESTINO-ID
040700     MOVE BTX-OFICINA-VENTA-ID TO BOL-OFICINA-VENTA-ID
040800     MOVE BTX-VENDEDOR-ID      TO BOL-VENDEDOR-ID
040900     MOVE BTX-PRECIO           TO BOL-PRECIO
041000     IF BTX-SE-VENDE-PAGADO
041100        MOVE 'PAID      '        TO BOL-ESTADO
041200        MOVE WKS-FECHA-HORA-CORRIDA TO BOL-PAGO-FEC-HORA
041300     ELSE
041400        MOVE 'RESERVED  '        TO BOL-ESTADO
041500        MOVE 0                   TO BOL-PAGO-FEC-HORA
041600     END-IF
041700     WRITE REG-BOLETO
041800     ADD 1                TO WKS-CNT-VENDIDOS
041900     ADD BTX-PRECIO       TO WKS-MTO-VENDIDO
042000     ADD 1                TO WKS-CNT-OFICINA
042100     ADD BTX-PRECIO       TO WKS-MTO-OFICINA
042200     MOVE BTX-PRECIO      TO WKS-LIN-PRECIO
042300     MOVE SPACES          TO LIN-RPTVTA
042400     STRING BOL-ID              DELIMITED BY SIZE
042500            ' ' BOL-PASAJERO-ID DELIMITED BY SIZE
042600            ' ' BOL-SALIDA-ID   DELIMITED BY SIZE
042700            ' ' BOL-ASIENTO-NUMERO DELIMITED BY SIZE
042800            ' ' BOL-ORIGEN-ID   DELIMITED BY SIZE
042900            ' ' BOL-DESTINO-ID  DELIMITED BY SIZE
043000            ' ' BOL-ESTADO      DELIMITED BY SIZE
043100            ' ' WKS-LIN-PRECIO  DELIMITED BY SIZE
043200            INTO LIN-RPTVTA
043300     WRITE LIN-RPTVTA
043400     MOVE BTX-VENDEDOR-ID TO WKS-AUD-USUARIO-ID
043500     MOVE 'CREATE'        TO WKS-AUD-ACCION
043600     MOVE 'TICKET'        TO WKS-AUD-ENTIDAD
043700     MOVE BOL-ID          TO WKS-AUD-REGISTRO-ID
043800     MOVE 'VENTA DE BOLETO' TO WKS-AUD-DETALLE
043900     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
044000                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
044100                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA.
044200 360-ESCRIBE-BOLETO-E. EXIT.
044300
044400******************************************************************
044500*  ACCIONES DE CICLO DE VIDA SOBRE UN BOLETO YA EXISTENTE:       *
044600*  PAY/CANCEL/NOSHOW (VER REGLA DE NEGOCIO DEL CICLO DE VIDA)    *
044700******************************************************************
044800 400-PROCESA-CICLO-VIDA SECTION.
044900     MOVE 'N' TO WKS-BOLETO-ENCONTRADO
045000     MOVE 0 TO FS-BOLETO
045100     PERFORM 400-PROCESA-CICLO-VIDA-L1 UNTIL FS-BOLETO = 10
045200     IF WKS-BOLETO-ENCONTRADO = 'N'
045300        CLOSE BOLETO
045400        OPEN I-O BOLETO
045500        ADD 1 TO WKS-CNT-RECHAZADOS
045600        DISPLAY 'BTCH070, BOLETO NO ENCONTRADO: ' BTX-BOLETO-ID
045700                UPON CONSOLE
045800     ELSE
045900        PERFORM 410-APLICA-ACCION
046000     END-IF.
046100 400-PROCESA-CICLO-VIDA-E. EXIT.
046200
046300 400-PROCESA-CICLO-VIDA-L1 SECTION.
046400        READ BOLETO NEXT RECORD
046500          AT END
046600             MOVE 10 TO FS-BOLETO
046700          NOT AT END
046800             IF BOL-ID = BTX-BOLETO-ID
046900                MOVE 'Y' TO WKS-BOLETO-ENCONTRADO
047000                MOVE 10  TO FS-BOLETO
047100             END-IF
047200        END-READ.
047300 400-PROCESA-CICLO-VIDA-L1-E. EXIT.
047400
047500 410-APLICA-ACCION SECTION.
047600     MOVE 'Y' TO WKS-SI-BOLETO-VALIDO
047700     EVALUATE TRUE
047800        WHEN BTX-ES-PAGO
047900           IF BOL-CANCELADO OR BOL-PAGADO
048000              MOVE 'N' TO WKS-SI-BOLETO-VALIDO
048100           ELSE
048200              MOVE 'PAID      ' TO BOL-ESTADO
048300              MOVE WKS-FECHA-HORA-CORRIDA TO BOL-PAGO-FEC-HORA
048400           END-IF
048500        WHEN BTX-ES-CANCELA
048600           IF BOL-CANCELADO
048700              MOVE 'N' TO WKS-SI-BOLETO-VALIDO
048800           ELSE
048900              MOVE 'CANCELLED ' TO BOL-ESTADO
049000           END-IF
049100        WHEN BTX-ES-NOSHOW
049200           MOVE 'NO_SHOW   ' TO BOL-ESTADO
049300     END-EVALUATE
049400     IF NOT SI-BOLETO-VALIDO
049500        REWRITE REG-BOLETO
049600        ADD 1 TO WKS-CNT-RECHAZADOS
049700        DISPLAY 'BTCH070, ACCION RECHAZADA PARA EL BOLETO: '
049800                BTX-BOLETO-ID UPON CONSOLE
049900     ELSE
050000        REWRITE REG-BOLETO
050100        MOVE BTX-VENDEDOR-ID TO WKS-AUD-USUARIO-ID
050200        MOVE 'UPDATE'        TO WKS-AUD-ACCION
050300        MOVE 'TICKET'        TO WKS-AUD-ENTIDAD
050400        MOVE BOL-ID          TO WKS-AUD-REGISTRO-ID
050500        MOVE BTX-ACCION      TO WKS-AUD-DETALLE
050600        CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
050700                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
050800                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
050900     END-IF.
051000 410-APLICA-ACCION-E. EXIT.
051100
051200 800-IMPRIME-CORTE-OFICINA SECTION.
051300     MOVE SPACES TO LIN-RPTVTA
051400     STRING 'SUBTOTAL OFICINA ' WKS-OFICINA-CORTE
051500            ' CANTIDAD=' WKS-CNT-OFICINA
051600            ' MONTO=' WKS-MTO-OFICINA
051700            DELIMITED BY SIZE INTO LIN-RPTVTA
051800     WRITE LIN-RPTVTA
051900     MOVE 0 TO WKS-CNT-OFICINA
052000     MOVE 0 TO WKS-MTO-OFICINA.
052100 800-IMPRIME-CORTE-OFICINA-E. EXIT.
052200
052300 900-CIERRE SECTION.
052400     MOVE SPACES TO LIN-RPTVTA
052500     STRING 'PROGRAMA=' WKS-NOMBRE-PROGRAMA
052600            ' TOTAL BOLETOS VENDIDOS=' WKS-CNT-VENDIDOS
052700            ' MONTO TOTAL=' WKS-MTO-VENDIDO
052800            ' RECHAZADOS=' WKS-CNT-RECHAZADOS
052900            DELIMITED BY SIZE INTO LIN-RPTVTA
053000     WRITE LIN-RPTVTA
053100     MOVE ZEROES   TO WKS-AUD-USUARIO-ID
053200     MOVE 'CERRAR' TO WKS-AUD-ACCION
053300     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
053400                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
053500                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
053600     CLOSE BOLTRN SALIDA ASIENTO PARADA BOLETO RPTVTA.
053700 900-CIERRE-E. EXIT.
053800
