000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : USUARIO                                        *
000400*   ARCHIVO    : USUARIO (CUENTAS DE USUARIO DEL SISTEMA)        *
000500*   PROGRAMADOR : E. RAMIREZ (EEDR)                              *
000600*   FECHA      : 07/06/2024                                      *
000700*   DESCRIPCION : POLITICA DE SEGURIDAD DE CUENTAS (VER BTCH090).*
000800*             : USR-ULT-CAMBIO-CLAVE = 0 SIGNIFICA QUE NUNCA SE  *
000900*             : HA CAMBIADO LA CLAVE (SE CONSIDERA VENCIDA)      *
001000*   MANTENIMIENTO:                                                *
001100*     07/06/2024 EEDR TCKT-0011 CREACION INICIAL DEL LAYOUT       *
001200******************************************************************
001300 01  REG-USUARIO.
001400     05  USR-ID                     PIC 9(06).
001500     05  USR-USUARIO                PIC X(20).
001600     05  USR-ROL                    PIC X(05).
001700         88  USR-ES-ADMIN                        VALUE 'ADMIN'.
001800         88  USR-ES-VENDEDOR                     VALUE 'VEND '.
001900         88  USR-ES-CAJERO                       VALUE 'CAJE '.
002000     05  USR-OFICINA-ID             PIC 9(06).
002100     05  USR-ACTIVO                 PIC X(01).
002200         88  USR-ES-ACTIVO                       VALUE 'Y'.
002300         88  USR-ES-INACTIVO                      VALUE 'N'.
002400     05  USR-ULT-CAMBIO-CLAVE       PIC 9(08).
002500     05  USR-DEBE-CAMBIAR-CLAVE     PIC X(01).
002600         88  USR-DEBE-CAMBIAR                     VALUE 'Y'.
002700*--> RESERVA PARA CRECIMIENTO FUTURO DEL MAESTRO
002800     05  FILLER                     PIC X(08).
