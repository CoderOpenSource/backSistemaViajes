000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : OFICINA                                        *
000400*   ARCHIVO    : OFICINA (MAESTRO DE OFICINAS DE VENTA)          *
000500*   PROGRAMADOR : E. RAMIREZ (EEDR)                              *
000600*   FECHA      : 03/06/2024                                      *
000700*   DESCRIPCION : LAYOUT DEL MAESTRO DE OFICINAS. LA OFICINA ES  *
000800*             : LA UNIDAD DE VENTA/ORIGEN-DESTINO DE RUTAS Y     *
000900*             : EL SITIO DONDE SE ASIGNA EL PERSONAL Y USUARIOS  *
001000*   MANTENIMIENTO:                                                *
001100*     03/06/2024 EEDR TCKT-0001 CREACION INICIAL DEL LAYOUT       *
001200*     19/07/2024 EEDR TCKT-0044 SE AGREGA REDEFINES DE OFI-CODIGO *
001300*                     PARA SEPARAR PREFIJO DE DEPARTAMENTO Y      *
001400*                     SECUENCIA DEL CODIGO DE OFICINA             *
001500******************************************************************
001600 01  REG-OFICINA.
001700     05  OFI-ID                     PIC 9(06).
001800     05  OFI-CODIGO                 PIC X(08).
001900     05  OFI-CODIGO-R REDEFINES OFI-CODIGO.
002000         10  OFI-COD-PREFIJO        PIC X(03).
002100         10  OFI-COD-GUION          PIC X(01).
002200         10  OFI-COD-SECUENCIA      PIC 9(02).
002300         10  FILLER                 PIC X(02).
002400     05  OFI-NOMBRE                 PIC X(30).
002500     05  OFI-DEPARTAMENTO           PIC X(15).
002600     05  OFI-PROVINCIA              PIC X(15).
002700     05  OFI-MUNICIPIO              PIC X(15).
002800     05  OFI-LOCALIDAD              PIC X(15).
002900     05  OFI-DIRECCION              PIC X(40).
003000     05  OFI-TELEFONO               PIC X(12).
003100     05  OFI-ACTIVA                 PIC X(01).
003200         88  OFI-ES-ACTIVA                     VALUE 'Y'.
003300         88  OFI-ES-INACTIVA                    VALUE 'N'.
003400*--> RESERVA PARA CRECIMIENTO FUTURO DEL MAESTRO
003500     05  FILLER                     PIC X(03).
