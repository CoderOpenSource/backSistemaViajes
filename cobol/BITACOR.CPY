000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : BITACOR                                        *
000400*   ARCHIVO    : BITACOR (BITACORA DE AUDITORIA, SOLO ESCRITURA) *
000500*   PROGRAMADOR : E. RAMIREZ (EEDR)                              *
000600*   FECHA      : 07/06/2024                                      *
000700*   DESCRIPCION : UN REGISTRO POR CADA ACCION DE MANTENIMIENTO O *
000800*             : POSTEO. SE ESCRIBE SIEMPRE DESDE EL SUBPROGRAMA  *
000900*             : COMPARTIDO AUD0100 (VER AUD0100.CBL)             *
001000*   MANTENIMIENTO:                                                *
001100*     07/06/2024 EEDR TCKT-0012 CREACION INICIAL DEL LAYOUT       *
001200*     14/08/2025 EEDR TCKT-0138 SE QUITA EL FILLER DE RESERVA:    *
001300*                EL REGISTRO YA SUMABA 110 BYTES SIN EL Y EL      *
001400*                FILLER LO DEJABA EN 115, DISTINTO AL RECLEN      *
001500*                ACORDADO PARA EL ARCHIVO DE BITACORA             *
001600******************************************************************
001700 01  REG-BITACORA.
001800     05  AUD-USUARIO-ID             PIC 9(06).
001900     05  AUD-ACCION                 PIC X(06).
002000         88  AUD-ES-CREATE                       VALUE 'CREATE'.
002100         88  AUD-ES-UPDATE                       VALUE 'UPDATE'.
002200         88  AUD-ES-DELETE                       VALUE 'DELETE'.
002300         88  AUD-ES-LOGIN                        VALUE 'LOGIN '.
002400         88  AUD-ES-LOGOUT                       VALUE 'LOGOUT'.
002500     05  AUD-ENTIDAD                PIC X(20).
002600     05  AUD-REGISTRO-ID            PIC X(10).
002700     05  AUD-DETALLE                PIC X(60).
002800     05  AUD-FECHA                  PIC 9(08).
