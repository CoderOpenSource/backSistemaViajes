000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : RUTA                                           *
000400*   ARCHIVO    : RUTA (MAESTRO DE RUTAS)                         *
000500*   PROGRAMADOR : E. RAMIREZ (EEDR)                              *
000600*   FECHA      : 04/06/2024                                      *
000700*   DESCRIPCION : UNA RUTA VA DE UNA OFICINA ORIGEN A UNA OFICINA*
000800*             : DESTINO, CON PARADAS INTERMEDIAS EN PARADA.CPY   *
000900*   MANTENIMIENTO:                                                *
001000*     04/06/2024 EEDR TCKT-0003 CREACION INICIAL DEL LAYOUT       *
001100******************************************************************
001200 01  REG-RUTA.
001300     05  RUT-ID                     PIC 9(06).
001400     05  RUT-NOMBRE                 PIC X(60).
001500     05  RUT-OFICINA-ORIGEN-ID      PIC 9(06).
001600     05  RUT-OFICINA-DESTINO-ID     PIC 9(06).
001700     05  RUT-ACTIVA                 PIC X(01).
001800         88  RUT-ES-ACTIVA                      VALUE 'Y'.
001900         88  RUT-ES-INACTIVA                     VALUE 'N'.
002000*--> RESERVA PARA CRECIMIENTO FUTURO DEL MAESTRO
002100     05  FILLER                     PIC X(11).
