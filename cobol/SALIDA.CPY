000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : SALIDA                                         *
000400*   ARCHIVO    : SALIDA (PROGRAMACION DE SALIDAS/DESPACHOS)      *
000500*   PROGRAMADOR : E. RAMIREZ (EEDR)                              *
000600*   FECHA      : 05/06/2024                                      *
000700*   DESCRIPCION : UNA SALIDA ES EL VIAJE PROGRAMADO DE UN BUS EN *
000800*             : UNA RUTA A UNA FECHA/HORA. SAL-CAPACIDAD ES LA   *
000900*             : FOTO DE LA CAPACIDAD DEL BUS AL MOMENTO DE CREAR *
001000*             : LA SALIDA (NO CAMBIA SI EL BUS CAMBIA DESPUES)   *
001100*   MANTENIMIENTO:                                                *
001200*     05/06/2024 EEDR TCKT-0004 CREACION INICIAL DEL LAYOUT       *
001300*     22/08/2024 EEDR TCKT-0061 SE AGREGA REDEFINES DE LA FECHA-  *
001400*                     HORA PROGRAMADA PARA EL CALCULO DE          *
001500*                     ITINERARIO Y VENTANA DE COLISION            *
001600******************************************************************
001700 01  REG-SALIDA.
001800     05  SAL-ID                     PIC 9(06).
001900     05  SAL-RUTA-ID                PIC 9(06).
002000     05  SAL-BUS-ID                 PIC 9(06).
002100     05  SAL-FEC-HORA-PROG          PIC 9(12).
002200     05  SAL-FEC-HORA-PROG-R REDEFINES SAL-FEC-HORA-PROG.
002300         10  SAL-PROG-ANIO          PIC 9(04).
002400         10  SAL-PROG-MES           PIC 9(02).
002500         10  SAL-PROG-DIA           PIC 9(02).
002600         10  SAL-PROG-HORA          PIC 9(02).
002700         10  SAL-PROG-MINUTO        PIC 9(02).
002800     05  SAL-FEC-HORA-REAL          PIC 9(12).
002900     05  SAL-ESTADO                 PIC X(10).
003000         88  SAL-PROGRAMADA                     VALUE 'SCHEDULED '.
003100         88  SAL-EMBARCANDO                      VALUE 'BOARDING  '.
003200         88  SAL-DESPACHADA                      VALUE 'DEPARTED  '.
003300         88  SAL-CERRADA                         VALUE 'CLOSED    '.
003400         88  SAL-CANCELADA                       VALUE 'CANCELLED '.
003500     05  SAL-CAPACIDAD              PIC 9(03).
003600*--> RESERVA PARA CRECIMIENTO FUTURO DEL MAESTRO
003700     05  FILLER                     PIC X(05).
