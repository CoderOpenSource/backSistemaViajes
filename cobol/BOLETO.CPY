000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : BOLETO                                         *
000400*   ARCHIVO    : BOLETO (LIBRO DE VENTAS DE BOLETOS)             *
000500*   PROGRAMADOR : E. RAMIREZ (EEDR)                              *
000600*   FECHA      : 07/06/2024                                      *
000700*   DESCRIPCION : UN BOLETO ES LA VENTA DE UN ASIENTO DE UNA     *
000800*             : SALIDA ENTRE UN ORIGEN Y UN DESTINO. BOL-PRECIO  *
000900*             : NUNCA SE REDONDEA (SE GUARDA TAL COMO SE VENDE)  *
001000*   MANTENIMIENTO:                                                *
001100*     07/06/2024 EEDR TCKT-0010 CREACION INICIAL DEL LAYOUT       *
001200*     15/10/2024 EEDR TCKT-0080 SE AGREGA REDEFINES DE BOL-PAGO-  *
001300*                     FEC-HORA PARA EL SELLO DE PAGO              *
001400******************************************************************
001500 01  REG-BOLETO.
001600     05  BOL-ID                     PIC 9(08).
001700     05  BOL-PASAJERO-ID            PIC 9(06).
001800     05  BOL-SALIDA-ID              PIC 9(06).
001900     05  BOL-ASIENTO-NUMERO         PIC 9(03).
002000     05  BOL-ORIGEN-ID              PIC 9(06).
002100     05  BOL-DESTINO-ID             PIC 9(06).
002200     05  BOL-OFICINA-VENTA-ID       PIC 9(06).
002300     05  BOL-VENDEDOR-ID            PIC 9(06).
002400     05  BOL-ESTADO                 PIC X(10).
002500         88  BOL-RESERVADO                       VALUE 'RESERVED  '.
002600         88  BOL-PAGADO                          VALUE 'PAID      '.
002700         88  BOL-CANCELADO                       VALUE 'CANCELLED '.
002800         88  BOL-NO-PRESENTADO                    VALUE
002900             'NO_SHOW   '.
003000     05  BOL-PRECIO                 PIC S9(08)V99.
003100     05  BOL-PAGO-FEC-HORA          PIC 9(12).
003200     05  BOL-PAGO-FEC-HORA-R REDEFINES BOL-PAGO-FEC-HORA.
003300         10  BOL-PAGO-ANIO          PIC 9(04).
003400         10  BOL-PAGO-MES           PIC 9(02).
003500         10  BOL-PAGO-DIA           PIC 9(02).
003600         10  BOL-PAGO-HORA          PIC 9(02).
003700         10  BOL-PAGO-MINUTO        PIC 9(02).
003800*--> RESERVA PARA CRECIMIENTO FUTURO DEL MAESTRO
003900     05  FILLER                     PIC X(06).
