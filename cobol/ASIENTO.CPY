000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : ASIENTO                                        *
000400*   ARCHIVO    : ASIENTO (INVENTARIO DE ASIENTOS POR BUS)        *
000500*   PROGRAMADOR : E. RAMIREZ (EEDR)                              *
000600*   FECHA      : 04/06/2024                                      *
000700*   DESCRIPCION : UN REGISTRO POR ASIENTO FISICO DE CADA BUS.    *
000800*             : GENERADO POR BLOQUES (PISO, TIPO, CANTIDAD) EN   *
000900*             : EL PROGRAMA BTCH020                              *
001000*   MANTENIMIENTO:                                                *
001100*     04/06/2024 EEDR TCKT-0002 CREACION INICIAL DEL LAYOUT       *
001200******************************************************************
001300 01  REG-ASIENTO.
001400     05  ASI-BUS-ID                 PIC 9(06).
001500     05  ASI-NUMERO                 PIC 9(03).
001600     05  ASI-PISO                   PIC 9(01).
001700         88  ASI-PISO-VALIDO                   VALUE 1 2.
001800     05  ASI-TIPO                   PIC X(10).
001900         88  ASI-TIPO-VALIDO                    VALUE
002000             'NORMAL    ' 'SEMI_CAMA ' 'CAMA      '
002100             'LEITO     ' 'ESPECIAL  '.
002200     05  ASI-ACCESIBLE              PIC X(01).
002300         88  ASI-ES-ACCESIBLE                   VALUE 'Y'.
002400     05  ASI-ACTIVO                 PIC X(01).
002500         88  ASI-ES-ACTIVO                      VALUE 'Y'.
002600         88  ASI-ES-INACTIVO                     VALUE 'N'.
002700*--> RESERVA PARA CRECIMIENTO FUTURO DEL MAESTRO
002800     05  FILLER                     PIC X(02).
