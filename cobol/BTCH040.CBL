000100******************************************************************
000200* FECHA       : 24/06/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BOLETERIA - TRANSPORTE INTERPROVINCIAL           *
000500* PROGRAMA    : BTCH040                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y POSTEA SALIDAS PROGRAMADAS (RUTA/BUS    *
000800*             : ACTIVOS, NO EN EL PASADO, VENTANA DE COLISION DE *
000900*             : +/-30 MIN POR BUS); MANEJA LA MAQUINA DE ESTADOS *
001000*             : DE LA SALIDA; AL FINAL CIERRA LAS SALIDAS DEL    *
001100*             : PASADO QUE QUEDARON ABIERTAS                     *
001200* ARCHIVOS    : DEPTRN=C,RUTA=C,AUTOBUS=C,SALIDA=A,MANTRPT=A     *
001300* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001400* PROGRAMA(S) : AUD0100                                          *
001500* INSTALADO   : 27/06/1987                                       *
001600* BPM/RATIONAL: 241190                                           *
001700* NOMBRE      : PROGRAMADOR DE SALIDAS Y CIERRE DE VENCIDAS       *
001800******************************************************************
001900*                    R E G I S T R O   D E   C A M B I O S       *
002000******************************************************************
002100* 24/06/1987 EEDR TCKT-0024 VERSION INICIAL: ALTA DE SALIDAS     *
002200* 26/06/1987 EEDR TCKT-0027 SE AGREGA LA VENTANA DE COLISION DE  *
002300*            30 MINUTOS POR BUS (ANTES SOLO SE VALIDABA LA       *
002400*            FECHA)                                              *
002500* 03/07/1987 EEDR TCKT-0033 SE AGREGA LA MAQUINA DE TRANSICION   *
002600*            DE ESTADOS (TRXTRN, ACCION 'T')                     *
002700* 14/05/1990 RVM OT-0115 SE OPTIMIZA EL ACCESO A LOS ARCHIVOS    *
002800*            MAESTROS PARA REDUCIR EL TIEMPO DE LA CORRIDA       *
002900*            NOCTURNA                                            *
003000* 30/11/1998 LCQ Y2K-015 PROYECTO Y2K: SE AMPLIA EL CAMPO DE     *
003100*            FECHA A 4 DIGITOS DE ANIO EN LAS TRANSACCIONES Y    *
003200*            REPORTES DE ESTE PROGRAMA                           *
003300* 18/03/2001 OSF SIS-0252 SE RECOMPILA BAJO EL NUEVO COMPILADOR  *
003400*            COBOL DE LA CASA; SIN CAMBIOS FUNCIONALES           *
003500* 07/09/2006 MTG SIS-0256 SE AJUSTA EL JCL PARA CORRER BAJO EL   *
003600*            NUEVO PLANIFICADOR DE LOTES NOCTURNOS               *
003700* 21/02/2011 JAP SIS-0260 SE ACTUALIZA EL ENCABEZADO DEL         *
003800*            PROGRAMA AL NUEVO ESTANDAR DE DOCUMENTACION DEL     *
003900*            DEPARTAMENTO                                        *
004000* 15/01/2025 EEDR TCKT-0121 SE AGREGA EL CIERRE DE SALIDAS DEL   *
004100*            PASADO AL FINAL DE LA CORRIDA Y EL RENGLON DE       *
004200*            RESUMEN DE MANTENIMIENTO EN MANTRPT                 *
004300* 22/06/2025 EEDR TCKT-0129 CORRECCION: LA VENTANA DE COLISION Y *
004400*            EL LIMITE DE 5 MINUTOS EN EL PASADO DABAN RESULTADO *
004500*            BASURA EN SALIDAS QUE CRUZAN MEDIANOCHE PORQUE SE   *
004600*            RESTABA LA FECHA-HORA AAAAMMDDHHMM EN CRUDO. AHORA  *
004700*            SE CONVIERTE A MINUTOS ABSOLUTOS ANTES DE RESTAR    *
004800*            (VER 335-CALCULA-MINUTOS-ABSOLUTOS)                 *
004900* 02/08/2025 EEDR TCKT-0134 SE AGREGA EL ITINERARIO DE PARADAS   *
005000*            DE LA SALIDA (365-CALCULA-ITINERARIO Y              *
005100*            368-CONVIERTE-MINUTOS-A-FECHA): CADA PARADA DE LA   *
005200*            RUTA SE INFORMA EN MANTRPT CON SU LLEGADA           *
005300*            PROGRAMADA, RECONVIRTIENDO LOS MINUTOS ABSOLUTOS A  *
005400*            FECHA-HORA CALENDARIO PARA QUE EL CRUCE DE          *
005500*            MEDIANOCHE, FIN DE MES O FIN DE ANIO QUEDE CORRECTO *
005600******************************************************************
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID.                    BTCH040.
005900 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
006000 INSTALLATION.                  BOLETERIA INTERPROVINCIAL.
006100 DATE-WRITTEN.                  24/06/1987.
006200 DATE-COMPILED.
006300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT DEPTRN  ASSIGN TO DEPTRN
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-DEPTRN.
007300     SELECT RUTA    ASSIGN TO RUTA
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS FS-RUTA.
007600     SELECT AUTOBUS ASSIGN TO AUTOBUS
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS FS-AUTOBUS.
007900     SELECT SALIDA  ASSIGN TO SALIDA
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS FS-SALIDA.
008200     SELECT PARADA  ASSIGN TO PARADA
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS FS-PARADA.
008500     SELECT MANTRPT ASSIGN TO MANTRPT
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS FS-MANTRPT.
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  DEPTRN.
009100 01  REG-DEPTRN.
009200     05  DPT-ACCION                 PIC X(01).
009300         88  DPT-ES-ALTA                        VALUE 'N'.
009400         88  DPT-ES-TRANSICION                   VALUE 'T'.
009500     05  DPT-SALIDA-ID              PIC 9(06).
009600     05  DPT-RUTA-ID                PIC 9(06).
009700     05  DPT-BUS-ID                 PIC 9(06).
009800     05  DPT-FEC-HORA-PROG          PIC 9(12).
009900     05  DPT-NUEVO-ESTADO           PIC X(10).
010000 FD  RUTA.
010100     COPY RUTA.
010200 FD  AUTOBUS.
010300     COPY AUTOBUS.
010400 FD  SALIDA.
010500     COPY SALIDA.
010600 FD  PARADA.
010700     COPY PARADA.
010800 FD  MANTRPT.
010900 01  REG-MANTRPT                    PIC X(132).
011000 WORKING-STORAGE SECTION.
011100 77  WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE 'BTCH040'.
011200 01  WKS-ESTADOS-ARCHIVO.
011300     05  FS-DEPTRN                  PIC 9(02) VALUE ZEROES.
011400     05  FS-RUTA                    PIC 9(02) VALUE ZEROES.
011500     05  FS-AUTOBUS                 PIC 9(02) VALUE ZEROES.
011600     05  FS-SALIDA                  PIC 9(02) VALUE ZEROES.
011700     05  FS-PARADA                  PIC 9(02) VALUE ZEROES.
011800     05  FS-MANTRPT                 PIC 9(02) VALUE ZEROES.
011900 01  WKS-FLAGS.
012000     05  WKS-SI-FIN-DEPTRN          PIC X(01) VALUE 'N'.
012100         88  SI-FIN-DEPTRN                      VALUE 'Y'.
012200     05  WKS-SI-SALIDA-VALIDA       PIC X(01) VALUE 'Y'.
012300         88  SI-SALIDA-VALIDA                    VALUE 'Y'.
012400******************************************************************
012500*  TABLA DE SALIDAS EN MEMORIA PARA LA VENTANA DE COLISION,      *
012600*  ORDENADA POR BUS+FECHA/HORA (SEARCH ALL SOBRE EL BUS)         *
012700******************************************************************
012800 01  WKS-TABLA-SALIDAS.
012900     05  WKS-SAL-CNT                PIC 9(05) VALUE 0.
013000     05  WKS-SAL-ENTRY OCCURS 5000 TIMES
013100                       ASCENDING KEY WKS-SAL-BUS-TB
013200                                     WKS-SAL-FECHA-TB
013300                       INDEXED BY WKS-SX.
013400         10  WKS-SAL-BUS-TB         PIC 9(06).
013500         10  WKS-SAL-FECHA-TB       PIC 9(12).
013600         10  WKS-SAL-ESTADO-TB      PIC X(10).
013700 01  WKS-IX                         PIC 9(04) COMP.
013800 01  WKS-VARIABLES-TRABAJO.
013900     05  WKS-MAX-SAL-ID             PIC 9(06) VALUE ZEROES.
014000     05  WKS-RUTA-ACTIVA            PIC X(01) VALUE 'N'.
014100     05  WKS-BUS-ACTIVO             PIC X(01) VALUE 'N'.
014200     05  WKS-BUS-CAPACIDAD          PIC 9(03) VALUE ZEROES.
014300     05  WKS-DIFERENCIA-MIN         PIC S9(07) VALUE ZEROES.
014400     05  WKS-LIMITE-PASADO          PIC 9(12) VALUE ZEROES.
014500     05  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
014600     05  WKS-FECHA-HORA-CORRIDA     PIC 9(12) VALUE ZEROES.
014700     05  WKS-DURACION-RUTA          PIC S9(05) VALUE ZEROES.
014800     05  WKS-MINUTOS-SALIDA-ITIN    PIC S9(11) VALUE ZEROES.
014900     05  WKS-ITIN-DIAS-TOTAL        PIC S9(09) VALUE ZEROES.
015000     05  WKS-ITIN-MIN-DIA           PIC S9(07) VALUE ZEROES.
015100     05  WKS-ITIN-RESTO-ANIO        PIC S9(07) VALUE ZEROES.
015200     05  WKS-ITINERARIOS-ESCRITOS   PIC 9(05) VALUE 0.
015300******************************************************************
015400*  CONVERSION DE FECHA-HORA A MINUTOS ABSOLUTOS (MISMO CRITERIO  *
015500*  DE 360 DIAS/ANIO Y 30 DIAS/MES QUE USA EL RESTO DEL           *
015600*  DEPARTAMENTO PARA DIFERENCIAS DE FECHA) PARA QUE LA VENTANA   *
015700*  DE COLISION Y EL LIMITE DE 5 MINUTOS EN EL PASADO NO SE       *
015800*  ARRUINEN CUANDO LA SALIDA CRUZA MEDIANOCHE (CORRIDA A LAS     *
015900*  23:58 CONTRA UNA HORA PROGRAMADA A LAS 00:03 DEL DIA SIGUIENTE*
016000*  YA NO SE RESTAN LOS 12 DIGITOS AAAAMMDDHHMM EN CRUDO)         *
016100******************************************************************
016200     05  WKS-TS-CALCULO             PIC 9(12) VALUE ZEROES.
016300     05  WKS-TS-PARTES REDEFINES WKS-TS-CALCULO.
016400         10  WKS-TS-ANIO            PIC 9(04).
016500         10  WKS-TS-MES             PIC 9(02).
016600         10  WKS-TS-DIA             PIC 9(02).
016700         10  WKS-TS-HORA            PIC 9(02).
016800         10  WKS-TS-MINUTO          PIC 9(02).
016900     05  WKS-MINUTOS-CALCULADOS     PIC S9(11) VALUE 0.
017000     05  WKS-MINUTOS-ABS-1          PIC S9(11) VALUE 0.
017100     05  WKS-MINUTOS-ABS-2          PIC S9(11) VALUE 0.
017200     05  WKS-SALIDAS-CREADAS        PIC 9(05) VALUE 0.
017300     05  WKS-SALIDAS-RECHAZADAS     PIC 9(05) VALUE 0.
017400     05  WKS-TRANSICIONES-OK        PIC 9(05) VALUE 0.
017500     05  WKS-TRANSICIONES-RECHAZ    PIC 9(05) VALUE 0.
017600     05  WKS-SALIDAS-CERRADAS       PIC 9(05) VALUE 0.
017700 01  WKS-AUD-PARMS.
017800     05  WKS-AUD-USUARIO-ID         PIC 9(06) VALUE ZEROES.
017900     05  WKS-AUD-ACCION             PIC X(06) VALUE SPACES.
018000     05  WKS-AUD-ENTIDAD            PIC X(20) VALUE SPACES.
018100     05  WKS-AUD-REGISTRO-ID        PIC X(10) VALUE SPACES.
018200     05  WKS-AUD-DETALLE            PIC X(60) VALUE SPACES.
018300 PROCEDURE DIVISION.
018400 000-MAIN SECTION.
018500     PERFORM 100-INICIALIZACION
018600     PERFORM 200-CARGA-TABLA-SALIDAS
018700     READ DEPTRN
018800       AT END MOVE 'Y' TO WKS-SI-FIN-DEPTRN
018900     END-READ
019000     PERFORM 000-MAIN-L1 UNTIL SI-FIN-DEPTRN
019100     PERFORM 500-CIERRA-SALIDAS-PASADO
019200     PERFORM 900-CIERRE
019300     STOP RUN.
019400 000-MAIN-E. EXIT.
019500
019600 000-MAIN-L1 SECTION.
019700        IF DPT-ES-ALTA
019800           PERFORM 300-PROCESA-ALTA-SALIDA
019900        ELSE
020000           PERFORM 400-PROCESA-TRANSICION
020100        END-IF
020200        READ DEPTRN
020300          AT END MOVE 'Y' TO WKS-SI-FIN-DEPTRN
020400        END-READ.
020500 000-MAIN-L1-E. EXIT.
020600
020700 100-INICIALIZACION SECTION.
020800     ACCEPT WKS-FECHA-HORA-CORRIDA FROM SYSIN
020900     MOVE WKS-FECHA-HORA-CORRIDA (1:8) TO WKS-FECHA-CORRIDA
021000     OPEN INPUT  DEPTRN RUTA AUTOBUS PARADA
021100     OPEN I-O    SALIDA
021200     IF FS-SALIDA = 35
021300        CLOSE SALIDA
021400        OPEN OUTPUT SALIDA
021500        CLOSE SALIDA
021600        OPEN I-O SALIDA
021700     END-IF
021800     OPEN OUTPUT MANTRPT.
021900 100-INICIALIZACION-E. EXIT.
022000
022100 200-CARGA-TABLA-SALIDAS SECTION.
022200     PERFORM 200-CARGA-TABLA-SALIDAS-L1 UNTIL FS-SALIDA = 10
022300     MOVE 0 TO FS-SALIDA.
022400 200-CARGA-TABLA-SALIDAS-E. EXIT.
022500
022600 200-CARGA-TABLA-SALIDAS-L1 SECTION.
022700        READ SALIDA NEXT RECORD
022800          AT END
022900             MOVE 10 TO FS-SALIDA
023000          NOT AT END
023100             IF SAL-ID > WKS-MAX-SAL-ID
023200                MOVE SAL-ID TO WKS-MAX-SAL-ID
023300             END-IF
023400             IF SAL-ESTADO NOT = 'CANCELLED '
023500                ADD 1 TO WKS-SAL-CNT
023600                MOVE SAL-BUS-ID   TO WKS-SAL-BUS-TB (WKS-SAL-CNT)
023700                MOVE SAL-FEC-HORA-PROG
023800                                  TO WKS-SAL-FECHA-TB (WKS-SAL-CNT)
023900                MOVE SAL-ESTADO   TO WKS-SAL-ESTADO-TB (WKS-SAL-CNT)
024000             END-IF
024100        END-READ.
024200 200-CARGA-TABLA-SALIDAS-L1-E. EXIT.
024300
024400******************************************************************
024500*  VALIDA Y POSTEA UNA SALIDA NUEVA                              *
024600******************************************************************
024700 300-PROCESA-ALTA-SALIDA SECTION.
024800     MOVE 'Y' TO WKS-SI-SALIDA-VALIDA
024900     PERFORM 310-VALIDA-RUTA-ACTIVA
025000     PERFORM 320-VALIDA-BUS-ACTIVO
025100     PERFORM 330-VALIDA-NO-PASADO
025200     IF SI-SALIDA-VALIDA
025300        PERFORM 340-VALIDA-COLISION
025400     END-IF
025500     IF SI-SALIDA-VALIDA
025600        PERFORM 350-ESCRIBE-SALIDA
025700     ELSE
025800        ADD 1 TO WKS-SALIDAS-RECHAZADAS
025900     END-IF.
026000 300-PROCESA-ALTA-SALIDA-E. EXIT.
026100
026200 310-VALIDA-RUTA-ACTIVA SECTION.
026300     MOVE 'N' TO WKS-RUTA-ACTIVA
026400     MOVE 0 TO FS-RUTA
026500     PERFORM 310-VALIDA-RUTA-ACTIVA-L1 UNTIL FS-RUTA = 10
026600     CLOSE RUTA
026700     OPEN INPUT RUTA
026800     IF WKS-RUTA-ACTIVA = 'N'
026900        MOVE 'N' TO WKS-SI-SALIDA-VALIDA
027000        DISPLAY 'BTCH040, RUTA INACTIVA O INEXISTENTE: '
027100                DPT-RUTA-ID UPON CONSOLE
027200     END-IF.
027300 310-VALIDA-RUTA-ACTIVA-E. EXIT.
027400
027500 310-VALIDA-RUTA-ACTIVA-L1 SECTION.
027600        READ RUTA NEXT RECORD
027700          AT END
027800             MOVE 10 TO FS-RUTA
027900          NOT AT END
028000             IF RUT-ID = DPT-RUTA-ID AND RUT-ACTIVA = 'Y'
028100                MOVE 'Y' TO WKS-RUTA-ACTIVA
028200                MOVE 10  TO FS-RUTA
028300             END-IF
028400        END-READ.
028500 310-VALIDA-RUTA-ACTIVA-L1-E. EXIT.
028600
028700 320-VALIDA-BUS-ACTIVO SECTION.
028800     MOVE 'N' TO WKS-BUS-ACTIVO
028900     MOVE 0 TO WKS-BUS-CAPACIDAD
029000     MOVE 0 TO FS-AUTOBUS
029100     PERFORM 320-VALIDA-BUS-ACTIVO-L1 UNTIL FS-AUTOBUS = 10
029200     CLOSE AUTOBUS
029300     OPEN INPUT AUTOBUS
029400     IF WKS-BUS-ACTIVO = 'N'
029500        MOVE 'N' TO WKS-SI-SALIDA-VALIDA
029600        DISPLAY 'BTCH040, BUS INACTIVO O INEXISTENTE: '
029700                DPT-BUS-ID UPON CONSOLE
029800     END-IF.
029900 320-VALIDA-BUS-ACTIVO-E. EXIT.
030000
030100 320-VALIDA-BUS-ACTIVO-L1 SECTION.
030200        READ AUTOBUS NEXT RECORD
030300          AT END
030400             MOVE 10 TO FS-AUTOBUS
030500          NOT AT END
030600             IF BUS-ID = DPT-BUS-ID AND BUS-ACTIVO = 'Y'
030700                MOVE 'Y'           TO WKS-BUS-ACTIVO
030800                MOVE BUS-CAPACIDAD TO WKS-BUS-CAPACIDAD
030900                MOVE 10            TO FS-AUTOBUS
031000             END-IF
031100        END-READ.
031200 320-VALIDA-BUS-ACTIVO-L1-E. EXIT.
031300
031400******************************************************************
031500*  CONVIERTE UNA FECHA-HORA AAAAMMDDHHMM (WKS-TS-CALCULO) A UN    *
031600*  TOTAL DE MINUTOS ABSOLUTOS (WKS-MINUTOS-CALCULADOS) PARA QUE   *
031700*  LAS COMPARACIONES DE VENTANA SEAN VALIDAS AUN CUANDO LA        *
031800*  SALIDA PROGRAMADA CRUCE UN LIMITE DE DIA, MES O ANIO           *
031900******************************************************************
032000 335-CALCULA-MINUTOS-ABSOLUTOS SECTION.
032100     COMPUTE WKS-MINUTOS-CALCULADOS =
032200        ((WKS-TS-ANIO * 360 + WKS-TS-MES * 30 + WKS-TS-DIA) * 1440)
032300          + (WKS-TS-HORA * 60) + WKS-TS-MINUTO.
032400 335-CALCULA-MINUTOS-ABSOLUTOS-E. EXIT.
032500
032600******************************************************************
032700*  NO SE PROGRAMA MAS DE 5 MINUTOS EN EL PASADO. LA DIFERENCIA SE *
032800*  SACA EN MINUTOS ABSOLUTOS (335-CALCULA-MINUTOS-ABSOLUTOS) Y NO *
032900*  RESTANDO LOS 12 DIGITOS AAAAMMDDHHMM EN CRUDO, PORQUE ESO      *
033000*  ARRUINA LA CUENTA EN CADA CORRIDA QUE CRUZA MEDIANOCHE         *
033100******************************************************************
033200 330-VALIDA-NO-PASADO SECTION.
033300     IF DPT-FEC-HORA-PROG < WKS-FECHA-HORA-CORRIDA
033400        MOVE WKS-FECHA-HORA-CORRIDA TO WKS-TS-CALCULO
033500        PERFORM 335-CALCULA-MINUTOS-ABSOLUTOS
033600        MOVE WKS-MINUTOS-CALCULADOS TO WKS-MINUTOS-ABS-1
033700        MOVE DPT-FEC-HORA-PROG TO WKS-TS-CALCULO
033800        PERFORM 335-CALCULA-MINUTOS-ABSOLUTOS
033900        MOVE WKS-MINUTOS-CALCULADOS TO WKS-MINUTOS-ABS-2
034000        COMPUTE WKS-DIFERENCIA-MIN =
034100                WKS-MINUTOS-ABS-1 - WKS-MINUTOS-ABS-2
034200        IF WKS-DIFERENCIA-MIN > 5
034300           MOVE 'N' TO WKS-SI-SALIDA-VALIDA
034400           DISPLAY 'BTCH040, SALIDA PROGRAMADA EN EL PASADO'
034500                   UPON CONSOLE
034600        END-IF
034700     END-IF.
034800 330-VALIDA-NO-PASADO-E. EXIT.
034900
035000******************************************************************
035100*  VENTANA DE COLISION: +/- 30 MIN SOBRE EL MISMO BUS, SIN       *
035200*  CONTAR SALIDAS CANCELADAS (YA EXCLUIDAS DE LA TABLA). IGUAL    *
035300*  QUE EN 330-VALIDA-NO-PASADO, LA DIFERENCIA SE SACA EN MINUTOS  *
035400*  ABSOLUTOS PARA QUE NO SE ARRUINE AL CRUZAR MEDIANOCHE          *
035500******************************************************************
035600 340-VALIDA-COLISION SECTION.
035700     PERFORM 340-VALIDA-COLISION-L1 VARYING WKS-IX FROM 1 BY
035800             1 UNTIL WKS-IX > WKS-SAL-CNT
035900     IF NOT SI-SALIDA-VALIDA
036000        DISPLAY 'BTCH040, COLISION DE HORARIO PARA EL BUS: '
036100                DPT-BUS-ID UPON CONSOLE
036200     END-IF.
036300 340-VALIDA-COLISION-E. EXIT.
036400
036500 340-VALIDA-COLISION-L1 SECTION.
036600        IF WKS-SAL-BUS-TB (WKS-IX) = DPT-BUS-ID
036700           MOVE WKS-SAL-FECHA-TB (WKS-IX) TO WKS-TS-CALCULO
036800           PERFORM 335-CALCULA-MINUTOS-ABSOLUTOS
036900           MOVE WKS-MINUTOS-CALCULADOS TO WKS-MINUTOS-ABS-1
037000           MOVE DPT-FEC-HORA-PROG TO WKS-TS-CALCULO
037100           PERFORM 335-CALCULA-MINUTOS-ABSOLUTOS
037200           MOVE WKS-MINUTOS-CALCULADOS TO WKS-MINUTOS-ABS-2
037300           IF WKS-MINUTOS-ABS-1 > WKS-MINUTOS-ABS-2
037400              COMPUTE WKS-DIFERENCIA-MIN =
037500                  WKS-MINUTOS-ABS-1 - WKS-MINUTOS-ABS-2
037600           ELSE
037700              COMPUTE WKS-DIFERENCIA-MIN =
037800                  WKS-MINUTOS-ABS-2 - WKS-MINUTOS-ABS-1
037900           END-IF
038000           IF WKS-DIFERENCIA-MIN <= 30
038100              MOVE 'N' TO WKS-SI-SALIDA-VALIDA
038200           END-IF
038300        END-IF.
038400 340-VALIDA-COLISION-L1-E. EXIT.
038500
038600 350-ESCRIBE-SALIDA SECTION.
038700     ADD 1 TO WKS-MAX-SAL-ID
038800     INITIALIZE REG-SALIDA
038900     MOVE WKS-MAX-SAL-ID     TO SAL-ID
039000     MOVE DPT-RUTA-ID        TO SAL-RUTA-ID
039100     MOVE DPT-BUS-ID         TO SAL-BUS-ID
039200     MOVE DPT-FEC-HORA-PROG  TO SAL-FEC-HORA-PROG
039300     MOVE 0                  TO SAL-FEC-HORA-REAL
039400     MOVE 'SCHEDULED '       TO SAL-ESTADO
039500     MOVE WKS-BUS-CAPACIDAD  TO SAL-CAPACIDAD
039600     WRITE REG-SALIDA
039700     ADD 1 TO WKS-SALIDAS-CREADAS
039800     ADD 1 TO WKS-SAL-CNT
039900     MOVE SAL-BUS-ID        TO WKS-SAL-BUS-TB (WKS-SAL-CNT)
040000     MOVE SAL-FEC-HORA-PROG TO WKS-SAL-FECHA-TB (WKS-SAL-CNT)
040100     MOVE SAL-ESTADO        TO WKS-SAL-ESTADO-TB (WKS-SAL-CNT)
040200     MOVE ZEROES        TO WKS-AUD-USUARIO-ID
040300     MOVE 'CREATE'      TO WKS-AUD-ACCION
040400     MOVE 'DEPARTURE'   TO WKS-AUD-ENTIDAD
040500     MOVE SAL-ID        TO WKS-AUD-REGISTRO-ID
040600     MOVE 'ALTA DE SALIDA PROGRAMADA' TO WKS-AUD-DETALLE
040700     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
040800                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
040900                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
041000     PERFORM 360-CALCULA-DURACION-RUTA
041100     PERFORM 365-CALCULA-ITINERARIO.
041200 350-ESCRIBE-SALIDA-E. EXIT.
041300
041400******************************************************************
041500*  DURACION TOTAL DE LA RUTA = MAXIMO DESPLAZAMIENTO DE          *
041600*  SUS PARADAS (0 SI NO TIENE); SE INFORMA EN MANTRPT PARA CADA  *
041700*  SALIDA NUEVA COMO DATO DE CONTROL DE ITINERARIO                *
041800******************************************************************
041900 360-CALCULA-DURACION-RUTA SECTION.
042000     MOVE 0 TO WKS-DURACION-RUTA
042100     MOVE 0 TO FS-PARADA
042200     PERFORM 360-CALCULA-DURACION-RUTA-L1 UNTIL FS-PARADA =
042300             10
042400     CLOSE PARADA
042500     OPEN INPUT PARADA
042600     MOVE SPACES TO REG-MANTRPT
042700     STRING 'RUTA ' DPT-RUTA-ID
042800            ' DURACION TOTAL (MIN)=' WKS-DURACION-RUTA
042900            DELIMITED BY SIZE INTO REG-MANTRPT
043000     WRITE REG-MANTRPT.
043100 360-CALCULA-DURACION-RUTA-E. EXIT.
043200
043300 360-CALCULA-DURACION-RUTA-L1 SECTION.
043400        READ PARADA NEXT RECORD
043500          AT END
043600             MOVE 10 TO FS-PARADA
043700          NOT AT END
043800             IF PAR-RUTA-ID = DPT-RUTA-ID AND
043900                PAR-DESPLAZAM-MIN > WKS-DURACION-RUTA
044000                MOVE PAR-DESPLAZAM-MIN TO WKS-DURACION-RUTA
044100             END-IF
044200        END-READ.
044300 360-CALCULA-DURACION-RUTA-L1-E. EXIT.
044400
044500******************************************************************
044600*  ITINERARIO DE LA SALIDA: PARA CADA PARADA DE LA RUTA (EN EL   *
044700*  ORDEN EN QUE PARADA.CPY LAS TIENE GRABADAS, QUE ES EL ORDEN   *
044800*  DE MANTENIMIENTO POR BTCH030 SEGUN PAR-RUTA-ID/PAR-ORDEN) SE  *
044900*  SUMA EL DESPLAZAMIENTO (PAR-DESPLAZAM-MIN) A LA FECHA-HORA    *
045000*  PROGRAMADA DE LA SALIDA EN MINUTOS ABSOLUTOS (MISMO METODO DE *
045100*  335-CALCULA-MINUTOS-ABSOLUTOS) Y SE RECONVIERTE A FECHA-HORA  *
045200*  CALENDARIO (368-CONVIERTE-MINUTOS-A-FECHA) PARA QUE EL CRUCE  *
045300*  DE MEDIANOCHE, FIN DE MES O FIN DE ANIO QUEDE BIEN REFLEJADO  *
045400*  EN LA LLEGADA PROGRAMADA DE CADA PARADA. SE INFORMA UN        *
045500*  RENGLON POR PARADA EN MANTRPT                                 *
045600******************************************************************
045700 365-CALCULA-ITINERARIO SECTION.
045800     MOVE 0 TO FS-PARADA
045900     MOVE DPT-FEC-HORA-PROG TO WKS-TS-CALCULO
046000     PERFORM 335-CALCULA-MINUTOS-ABSOLUTOS
046100     MOVE WKS-MINUTOS-CALCULADOS TO WKS-MINUTOS-SALIDA-ITIN
046200     PERFORM 365-CALCULA-ITINERARIO-L1 UNTIL FS-PARADA = 10
046300     CLOSE PARADA
046400     OPEN INPUT PARADA.
046500 365-CALCULA-ITINERARIO-E. EXIT.
046600
046700 365-CALCULA-ITINERARIO-L1 SECTION.
046800        READ PARADA NEXT RECORD
046900          AT END
047000             MOVE 10 TO FS-PARADA
047100          NOT AT END
047200             IF PAR-RUTA-ID = DPT-RUTA-ID
047300                COMPUTE WKS-MINUTOS-CALCULADOS =
047400                        WKS-MINUTOS-SALIDA-ITIN + PAR-DESPLAZAM-MIN
047500                PERFORM 368-CONVIERTE-MINUTOS-A-FECHA
047600                ADD 1 TO WKS-ITINERARIOS-ESCRITOS
047700                MOVE SPACES TO REG-MANTRPT
047800                STRING 'RUTA ' DPT-RUTA-ID
047900                       ' SALIDA ' WKS-MAX-SAL-ID
048000                       ' PARADA ' PAR-ORDEN
048100                       ' OFICINA ' PAR-OFICINA-ID
048200                       ' LLEGADA PROG=' WKS-TS-CALCULO
048300                       DELIMITED BY SIZE INTO REG-MANTRPT
048400                WRITE REG-MANTRPT
048500             END-IF
048600        END-READ.
048700 365-CALCULA-ITINERARIO-L1-E. EXIT.
048800
048900******************************************************************
049000*  CONVIERTE UN TOTAL DE MINUTOS ABSOLUTOS (WKS-MINUTOS-CALCULADOS)*
049100*  DE VUELTA A FECHA-HORA CALENDARIO (WKS-TS-CALCULO), CON EL     *
049200*  MISMO CRITERIO DE 360 DIAS/ANIO Y 30 DIAS/MES DE               *
049300*  335-CALCULA-MINUTOS-ABSOLUTOS, PARA QUE LA LLEGADA PROGRAMADA  *
049400*  DE UNA PARADA ARRASTRE BIEN EL CAMBIO DE HORA, DE DIA, DE MES  *
049500*  O DE ANIO CUANDO EL DESPLAZAMIENTO LA EMPUJA MAS ALLA DEL      *
049600*  LIMITE DEL PERIODO ACTUAL DE LA SALIDA                         *
049700******************************************************************
049800 368-CONVIERTE-MINUTOS-A-FECHA SECTION.
049900     COMPUTE WKS-ITIN-DIAS-TOTAL = WKS-MINUTOS-CALCULADOS / 1440
050000     COMPUTE WKS-ITIN-MIN-DIA    = WKS-MINUTOS-CALCULADOS -
050100             (WKS-ITIN-DIAS-TOTAL * 1440)
050200     COMPUTE WKS-TS-HORA   = WKS-ITIN-MIN-DIA / 60
050300     COMPUTE WKS-TS-MINUTO = WKS-ITIN-MIN-DIA -
050400             (WKS-TS-HORA * 60)
050500     COMPUTE WKS-TS-ANIO   = WKS-ITIN-DIAS-TOTAL / 360
050600     COMPUTE WKS-ITIN-RESTO-ANIO = WKS-ITIN-DIAS-TOTAL -
050700             (WKS-TS-ANIO * 360)
050800     COMPUTE WKS-TS-MES    = WKS-ITIN-RESTO-ANIO / 30
050900     COMPUTE WKS-TS-DIA    = WKS-ITIN-RESTO-ANIO -
051000             (WKS-TS-MES * 30).
051100 368-CONVIERTE-MINUTOS-A-FECHA-E. EXIT.
051200
051300******************************************************************
051400*  MAQUINA DE ESTADOS: SCHEDULED->{BOARDING,CANCELLED};          *
051500*  BOARDING->{DEPARTED,CANCELLED}; DEPARTED->{CLOSED}; CLOSED Y  *
051600*  CANCELLED SON TERMINALES. AL PASAR A DEPARTED SE ESTAMPA LA   *
051700*  HORA REAL SI AUN NO ESTABA ESTAMPADA                          *
051800******************************************************************
051900 400-PROCESA-TRANSICION SECTION.
052000     MOVE 'N' TO WKS-SI-SALIDA-VALIDA
052100     MOVE 0 TO FS-SALIDA
052200     PERFORM 400-PROCESA-TRANSICION-L1 UNTIL FS-SALIDA = 10
052300     CLOSE SALIDA
052400     OPEN I-O SALIDA.
052500 400-PROCESA-TRANSICION-E. EXIT.
052600
052700 400-PROCESA-TRANSICION-L1 SECTION.
052800        READ SALIDA NEXT RECORD
052900          AT END
053000             MOVE 10 TO FS-SALIDA
053100          NOT AT END
053200             IF SAL-ID = DPT-SALIDA-ID
053300                PERFORM 410-VALIDA-TRANSICION
053400                MOVE 10 TO FS-SALIDA
053500             END-IF
053600        END-READ.
053700 400-PROCESA-TRANSICION-L1-E. EXIT.
053800
053900 410-VALIDA-TRANSICION SECTION.
054000     EVALUATE TRUE
054100        WHEN SAL-ESTADO = 'SCHEDULED ' AND
054200             (DPT-NUEVO-ESTADO = 'BOARDING  ' OR
054300              DPT-NUEVO-ESTADO = 'CANCELLED ')
054400           MOVE 'Y' TO WKS-SI-SALIDA-VALIDA
054500        WHEN SAL-ESTADO = 'BOARDING  ' AND
054600             (DPT-NUEVO-ESTADO = 'DEPARTED  ' OR
054700              DPT-NUEVO-ESTADO = 'CANCELLED ')
054800           MOVE 'Y' TO WKS-SI-SALIDA-VALIDA
054900        WHEN SAL-ESTADO = 'DEPARTED  ' AND
055000             DPT-NUEVO-ESTADO = 'CLOSED    '
055100           MOVE 'Y' TO WKS-SI-SALIDA-VALIDA
055200        WHEN OTHER
055300           MOVE 'N' TO WKS-SI-SALIDA-VALIDA
055400     END-EVALUATE
055500     IF SI-SALIDA-VALIDA
055600        IF DPT-NUEVO-ESTADO = 'DEPARTED  ' AND
055700           SAL-FEC-HORA-REAL = 0
055800           MOVE WKS-FECHA-HORA-CORRIDA TO SAL-FEC-HORA-REAL
055900        END-IF
056000        MOVE DPT-NUEVO-ESTADO TO SAL-ESTADO
056100        REWRITE REG-SALIDA
056200        ADD 1 TO WKS-TRANSICIONES-OK
056300        MOVE ZEROES      TO WKS-AUD-USUARIO-ID
056400        MOVE 'UPDATE'    TO WKS-AUD-ACCION
056500        MOVE 'DEPARTURE' TO WKS-AUD-ENTIDAD
056600        MOVE SAL-ID      TO WKS-AUD-REGISTRO-ID
056700        MOVE 'TRANSICION DE ESTADO' TO WKS-AUD-DETALLE
056800        CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
056900                             WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
057000                             WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
057100     ELSE
057200        ADD 1 TO WKS-TRANSICIONES-RECHAZ
057300        DISPLAY 'BTCH040, TRANSICION INVALIDA PARA SALIDA: '
057400                SAL-ID UPON CONSOLE
057500     END-IF.
057600 410-VALIDA-TRANSICION-E. EXIT.
057700
057800******************************************************************
057900*  CIERRA TODA SALIDA PROGRAMADA ANTES DEL CORTE (LA FECHA/      *
058000*  HORA DE LA CORRIDA) QUE SIGA EN SCHEDULED, BOARDING O         *
058100*  DEPARTED                                                      *
058200******************************************************************
058300 500-CIERRA-SALIDAS-PASADO SECTION.
058400     MOVE WKS-FECHA-HORA-CORRIDA TO WKS-LIMITE-PASADO
058500     MOVE 0 TO FS-SALIDA
058600     OPEN INPUT SALIDA
058700     PERFORM 500-CIERRA-SALIDAS-PASADO-L1 UNTIL FS-SALIDA =
058800             10
058900     CLOSE SALIDA
059000     OPEN I-O SALIDA
059100     MOVE 0 TO FS-SALIDA
059200     PERFORM 500-CIERRA-SALIDAS-PASADO-L2 UNTIL FS-SALIDA =
059300             10.
059400 500-CIERRA-SALIDAS-PASADO-E. EXIT.
059500
059600 500-CIERRA-SALIDAS-PASADO-L1 SECTION.
059700        READ SALIDA NEXT RECORD
059800          AT END
059900             MOVE 10 TO FS-SALIDA
060000          NOT AT END
060100             IF SAL-FEC-HORA-PROG < WKS-LIMITE-PASADO AND
060200                (SAL-ESTADO = 'SCHEDULED ' OR
060300                 SAL-ESTADO = 'BOARDING  ' OR
060400                 SAL-ESTADO = 'DEPARTED  ')
060500                ADD 1 TO WKS-SALIDAS-CERRADAS
060600             END-IF
060700        END-READ.
060800 500-CIERRA-SALIDAS-PASADO-L1-E. EXIT.
060900
061000 500-CIERRA-SALIDAS-PASADO-L2 SECTION.
061100        READ SALIDA NEXT RECORD
061200          AT END
061300             MOVE 10 TO FS-SALIDA
061400          NOT AT END
061500             IF SAL-FEC-HORA-PROG < WKS-LIMITE-PASADO AND
061600                (SAL-ESTADO = 'SCHEDULED ' OR
061700                 SAL-ESTADO = 'BOARDING  ' OR
061800                 SAL-ESTADO = 'DEPARTED  ')
061900                MOVE 'CLOSED    ' TO SAL-ESTADO
062000                REWRITE REG-SALIDA
062100                MOVE ZEROES      TO WKS-AUD-USUARIO-ID
062200                MOVE 'UPDATE'    TO WKS-AUD-ACCION
062300                MOVE 'DEPARTURE' TO WKS-AUD-ENTIDAD
062400                MOVE SAL-ID      TO WKS-AUD-REGISTRO-ID
062500                MOVE 'CIERRE AUTOMATICO POR VENCIMIENTO'
062600                                 TO WKS-AUD-DETALLE
062700                CALL 'AUD0100' USING WKS-AUD-USUARIO-ID
062800                     WKS-AUD-ACCION WKS-AUD-ENTIDAD
062900                     WKS-AUD-REGISTRO-ID WKS-AUD-DETALLE
063000                     WKS-FECHA-CORRIDA
063100             END-IF
063200        END-READ.
063300 500-CIERRA-SALIDAS-PASADO-L2-E. EXIT.
063400
063500 900-CIERRE SECTION.
063600     MOVE ZEROES   TO WKS-AUD-USUARIO-ID
063700     MOVE 'CERRAR' TO WKS-AUD-ACCION
063800     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
063900                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
064000                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
064100     MOVE SPACES TO REG-MANTRPT
064200     STRING 'PROGRAMA=' WKS-NOMBRE-PROGRAMA
064300            ' SALIDAS CREADAS=' WKS-SALIDAS-CREADAS
064400            ' RECHAZADAS=' WKS-SALIDAS-RECHAZADAS
064500            ' TRANSICIONES-OK=' WKS-TRANSICIONES-OK
064600            ' TRANSICIONES-RECHAZADAS=' WKS-TRANSICIONES-RECHAZ
064700            ' SALIDAS-CERRADAS=' WKS-SALIDAS-CERRADAS
064800            ' RENGLONES-ITINERARIO=' WKS-ITINERARIOS-ESCRITOS
064900            DELIMITED BY SIZE INTO REG-MANTRPT
065000     WRITE REG-MANTRPT
065100     CLOSE DEPTRN RUTA AUTOBUS SALIDA PARADA MANTRPT.
065200 900-CIERRE-E. EXIT.
065300
