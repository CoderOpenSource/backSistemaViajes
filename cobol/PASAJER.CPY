000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : PASAJER                                        *
000400*   ARCHIVO    : PASAJER (MAESTRO DE PASAJEROS)                  *
000500*   PROGRAMADOR : E. RAMIREZ (EEDR)                              *
000600*   FECHA      : 06/06/2024                                      *
000700*   DESCRIPCION : (TIPO DE DOCUMENTO, NUMERO) IDENTIFICA A UN    *
000800*             : PASAJERO DE FORMA UNICA. PAS-FEC-NACIMIENTO = 0  *
000900*             : SIGNIFICA QUE LA FECHA DE NACIMIENTO ES          *
001000*             : DESCONOCIDA                                      *
001100*   MANTENIMIENTO:                                                *
001200*     06/06/2024 EEDR TCKT-0008 CREACION INICIAL DEL LAYOUT       *
001300*     30/09/2024 EEDR TCKT-0072 REDEFINES DE LA FECHA DE          *
001400*                     NACIMIENTO PARA EL CALCULO DE EDAD          *
001500******************************************************************
001600 01  REG-PASAJERO.
001700     05  PAS-ID                     PIC 9(06).
001800     05  PAS-TIPO-DOC               PIC X(10).
001900         88  PAS-DOC-CI                          VALUE 'CI        '.
002000         88  PAS-DOC-PASAPORTE                    VALUE
002100             'PASAPORTE '.
002200         88  PAS-DOC-OTRO                         VALUE
002300             'OTRO      '.
002400     05  PAS-NRO-DOC                PIC X(15).
002500     05  PAS-NOMBRES                PIC X(30).
002600     05  PAS-APELLIDOS              PIC X(30).
002700     05  PAS-FEC-NACIMIENTO         PIC 9(08).
002800     05  PAS-FEC-NACIMIENTO-R REDEFINES PAS-FEC-NACIMIENTO.
002900         10  PAS-NAC-ANIO           PIC 9(04).
003000         10  PAS-NAC-MES            PIC 9(02).
003100         10  PAS-NAC-DIA            PIC 9(02).
003200     05  PAS-TELEFONO               PIC X(12).
003300     05  PAS-ACTIVO                 PIC X(01).
003400         88  PAS-ES-ACTIVO                       VALUE 'Y'.
003500         88  PAS-ES-INACTIVO                      VALUE 'N'.
003600*--> RESERVA PARA CRECIMIENTO FUTURO DEL MAESTRO
003700     05  FILLER                     PIC X(13).
