000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : LICENCI                                        *
000400*   ARCHIVO    : LICENCI (LICENCIAS DE CONDUCIR DE CHOFERES)     *
000500*   PROGRAMADOR : E. RAMIREZ (EEDR)                              *
000600*   FECHA      : 05/06/2024                                      *
000700*   DESCRIPCION : SOLO PERSONAL CON ROL DRIVER PUEDE TENER       *
000800*             : LICENCIAS. LIC-VENCE = 0 SIGNIFICA QUE NUNCA     *
000900*             : VENCE. VIGENCIA SE EVALUA EN BTCH050/BTCH060     *
001000*   MANTENIMIENTO:                                                *
001100*     05/06/2024 EEDR TCKT-0006 CREACION INICIAL DEL LAYOUT       *
001200*     30/09/2024 EEDR TCKT-0072 REDEFINES DE LIC-VENCE PARA       *
001300*                     ARMAR EL SELLO [EXPIRED:AAAA-MM-DD]         *
001400******************************************************************
001500 01  REG-LICENCIA.
001600     05  LIC-ID                     PIC 9(06).
001700     05  LIC-TRIPULA-ID             PIC 9(06).
001800     05  LIC-NUMERO                 PIC X(15).
001900     05  LIC-CATEGORIA              PIC X(04).
002000     05  LIC-EMITIDA                PIC 9(08).
002100     05  LIC-VENCE                  PIC 9(08).
002200     05  LIC-VENCE-R REDEFINES LIC-VENCE.
002300         10  LIC-VENCE-ANIO         PIC 9(04).
002400         10  LIC-VENCE-MES          PIC 9(02).
002500         10  LIC-VENCE-DIA          PIC 9(02).
002600     05  LIC-ACTIVA                 PIC X(01).
002700         88  LIC-ES-ACTIVA                      VALUE 'Y'.
002800         88  LIC-ES-INACTIVA                     VALUE 'N'.
002900     05  LIC-NOTAS                  PIC X(40).
003000*--> RESERVA PARA CRECIMIENTO FUTURO DEL MAESTRO
003100     05  FILLER                     PIC X(12).
