000100******************************************************************
000200* FECHA       : 01/07/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BOLETERIA - TRANSPORTE INTERPROVINCIAL           *
000500* PROGRAMA    : BTCH050                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO NOCTURNO DE TRIPULACION Y          *
000800*             : LICENCIAS: (A) VENCE LICENCIAS EXPIRADAS, (B)    *
000900*             : DESACTIVA CHOFERES SIN LICENCIA VIGENTE, (C)     *
001000*             : TRASLADA TRIPULANTES DE OFICINA POR ROL, (D)     *
001100*             : DESACTIVA OFICINAS SIN PERSONAL ACTIVO           *
001200* ARCHIVOS    : LICTRN=C,LICENCI=A,TRIPULA=A,OFICINA=A,MANTRPT=A *
001300* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001400* PROGRAMA(S) : AUD0100                                          *
001500* INSTALADO   : 04/07/1987                                       *
001600* BPM/RATIONAL: 241190                                           *
001700* NOMBRE      : MANTENIMIENTO DE TRIPULACION Y LICENCIAS          *
001800******************************************************************
001900*                    R E G I S T R O   D E   C A M B I O S       *
002000******************************************************************
002100* 01/07/1987 EEDR TCKT-0035 VERSION INICIAL: VENCIMIENTO DE      *
002200*            LICENCIAS (A)                                       *
002300* 02/07/1987 EEDR TCKT-0036 SE AGREGA LA DESACTIVACION DE        *
002400*            CHOFERES SIN LICENCIA VIGENTE (B)                   *
002500* 05/07/1987 EEDR TCKT-0038 SE AGREGA EL TRASLADO MASIVO DE      *
002600*            TRIPULANTES POR ROL Y OFICINA (C) VIA TRXTRN        *
002700* 14/05/1990 RVM OT-0118 SE OPTIMIZA EL ACCESO A LOS ARCHIVOS    *
002800*            MAESTROS PARA REDUCIR EL TIEMPO DE LA CORRIDA       *
002900*            NOCTURNA                                            *
003000* 30/11/1998 LCQ Y2K-016 PROYECTO Y2K: SE AMPLIA EL CAMPO DE     *
003100*            FECHA A 4 DIGITOS DE ANIO EN LAS TRANSACCIONES Y    *
003200*            REPORTES DE ESTE PROGRAMA                           *
003300* 18/03/2001 OSF SIS-0264 SE RECOMPILA BAJO EL NUEVO COMPILADOR  *
003400*            COBOL DE LA CASA; SIN CAMBIOS FUNCIONALES           *
003500* 07/09/2006 MTG SIS-0268 SE AJUSTA EL JCL PARA CORRER BAJO EL   *
003600*            NUEVO PLANIFICADOR DE LOTES NOCTURNOS               *
003700* 21/02/2011 JAP SIS-0272 SE ACTUALIZA EL ENCABEZADO DEL         *
003800*            PROGRAMA AL NUEVO ESTANDAR DE DOCUMENTACION DEL     *
003900*            DEPARTAMENTO                                        *
004000* 22/03/2025 EEDR TCKT-0158 SE AGREGA LA DESACTIVACION           *
004100*            AUTOMATICA DE OFICINAS SIN PERSONAL ACTIVO AL FINAL *
004200*            DE LA CORRIDA (D)                                   *
004300* 25/07/2025 EEDR TCKT-0186 SE AGREGA EL PARAMETRO OPCIONAL       *
004400*            WKS-OFICINA-FILTRO PARA RESTRINGIR LA DESACTIVACION *
004500*            DE CHOFERES SIN LICENCIA (B) A UNA SOLA OFICINA      *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.                    BTCH050.
004900 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
005000 INSTALLATION.                  BOLETERIA INTERPROVINCIAL.
005100 DATE-WRITTEN.                  01/07/1987.
005200 DATE-COMPILED.
005300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT LICTRN  ASSIGN TO LICTRN
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-LICTRN.
006300     SELECT LICENCI ASSIGN TO LICENCI
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS FS-LICENCI.
006600     SELECT TRIPULA ASSIGN TO TRIPULA
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-TRIPULA.
006900     SELECT OFICINA ASSIGN TO OFICINA
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS FS-OFICINA.
007200     SELECT MANTRPT ASSIGN TO MANTRPT
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS FS-MANTRPT.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  LICTRN.
007800 01  REG-LICTRN.
007900*--> UNA LINEA POR SOLICITUD DE TRASLADO MASIVO (ACCION 'M')
008000     05  LIC-TRX-ACCION             PIC X(01).
008100         88  LIC-TRX-ES-TRASLADO                VALUE 'M'.
008200     05  LIC-TRX-ROL                PIC X(10).
008300     05  LIC-TRX-OFICINA-ORIGEN     PIC 9(06).
008400     05  LIC-TRX-OFICINA-DESTINO    PIC 9(06).
008500 FD  LICENCI.
008600     COPY LICENCI.
008700 FD  TRIPULA.
008800     COPY TRIPULA.
008900 FD  OFICINA.
009000     COPY OFICINA.
009100 FD  MANTRPT.
009200 01  REG-MANTRPT                    PIC X(132).
009300 WORKING-STORAGE SECTION.
009400 77  WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE 'BTCH050'.
009500 01  WKS-ESTADOS-ARCHIVO.
009600     05  FS-LICTRN                  PIC 9(02) VALUE ZEROES.
009700     05  FS-LICENCI                 PIC 9(02) VALUE ZEROES.
009800     05  FS-TRIPULA                 PIC 9(02) VALUE ZEROES.
009900     05  FS-OFICINA                 PIC 9(02) VALUE ZEROES.
010000     05  FS-MANTRPT                 PIC 9(02) VALUE ZEROES.
010100 01  WKS-FLAGS.
010200     05  WKS-SI-FIN-LICTRN          PIC X(01) VALUE 'N'.
010300         88  SI-FIN-LICTRN                      VALUE 'Y'.
010400     05  WKS-SI-LICENCIA-VIGENTE    PIC X(01) VALUE 'N'.
010500         88  SI-LICENCIA-VIGENTE                 VALUE 'Y'.
010600 01  WKS-IX                         PIC 9(04) COMP.
010700 01  WKS-VARIABLES-TRABAJO.
010800     05  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
010900     05  WKS-OFICINA-FILTRO         PIC 9(06) VALUE ZEROES.
011000     05  WKS-NOTAS-TEMP             PIC X(40) VALUE SPACES.
011100     05  WKS-LARGO-NOTAS            PIC 9(02) COMP VALUE ZEROES.
011200     05  WKS-STAMP-VENCIMIENTO      PIC X(19) VALUE SPACES.
011300     05  WKS-LICENCIAS-VENCIDAS     PIC 9(05) VALUE 0.
011400     05  WKS-CHOFERES-DESACTIVADOS  PIC 9(05) VALUE 0.
011500     05  WKS-TRIPULANTES-MOVIDOS    PIC 9(05) VALUE 0.
011600     05  WKS-OFICINAS-DESACTIVADAS  PIC 9(05) VALUE 0.
011700 01  WKS-AUD-PARMS.
011800     05  WKS-AUD-USUARIO-ID         PIC 9(06) VALUE ZEROES.
011900     05  WKS-AUD-ACCION             PIC X(06) VALUE SPACES.
012000     05  WKS-AUD-ENTIDAD            PIC X(20) VALUE SPACES.
012100     05  WKS-AUD-REGISTRO-ID        PIC X(10) VALUE SPACES.
012200     05  WKS-AUD-DETALLE            PIC X(60) VALUE SPACES.
012300 PROCEDURE DIVISION.
012400 000-MAIN SECTION.
012500     PERFORM 100-INICIALIZACION
012600     PERFORM 200-VENCE-LICENCIAS
012700     PERFORM 300-DESACTIVA-CHOFERES-SIN-LICENCIA
012800     READ LICTRN
012900       AT END MOVE 'Y' TO WKS-SI-FIN-LICTRN
013000     END-READ
013100     PERFORM 000-MAIN-L1 UNTIL SI-FIN-LICTRN
013200     PERFORM 500-DESACTIVA-OFICINAS-SIN-PERSONAL
013300     PERFORM 900-CIERRE
013400     STOP RUN.
013500 000-MAIN-E. EXIT.
013600
013700 000-MAIN-L1 SECTION.
013800        PERFORM 400-TRASLADA-TRIPULANTES
013900        READ LICTRN
014000          AT END MOVE 'Y' TO WKS-SI-FIN-LICTRN
014100        END-READ.
014200 000-MAIN-L1-E. EXIT.
014300
014400 100-INICIALIZACION SECTION.
014500     ACCEPT WKS-FECHA-CORRIDA  FROM SYSIN
014600     ACCEPT WKS-OFICINA-FILTRO FROM SYSIN
014700     OPEN INPUT LICTRN
014800     OPEN I-O   LICENCI TRIPULA OFICINA
014900     OPEN OUTPUT MANTRPT.
015000 100-INICIALIZACION-E. EXIT.
015100
015200******************************************************************
015300*  (A) VENCE LICENCIAS: TODA LICENCIA ACTIVA CON VENCIMIENTO NO  *
015400*  CERO Y ANTERIOR A LA FECHA DE CORRIDA PASA A INACTIVA, CON    *
015500*  UNA MARCA '[EXPIRED:YYYY-MM-DD]' AGREGADA A LAS NOTAS          *
015600******************************************************************
015700 200-VENCE-LICENCIAS SECTION.
015800     MOVE 0 TO FS-LICENCI
015900     PERFORM 200-VENCE-LICENCIAS-L1 UNTIL FS-LICENCI = 10
016000     CLOSE LICENCI
016100     OPEN I-O LICENCI.
016200 200-VENCE-LICENCIAS-E. EXIT.
016300
016400 200-VENCE-LICENCIAS-L1 SECTION.
016500        READ LICENCI NEXT RECORD
016600          AT END
016700             MOVE 10 TO FS-LICENCI
016800          NOT AT END
016900             IF LIC-ACTIVA = 'Y' AND LIC-VENCE NOT = 0 AND
017000                LIC-VENCE < WKS-FECHA-CORRIDA
017100                PERFORM 210-ESTAMPA-VENCIMIENTO
017200                MOVE 'N' TO LIC-ACTIVA
017300                REWRITE REG-LICENCIA
017400                ADD 1 TO WKS-LICENCIAS-VENCIDAS
017500                MOVE ZEROES        TO WKS-AUD-USUARIO-ID
017600                MOVE 'UPDATE'      TO WKS-AUD-ACCION
017700                MOVE 'LICENSE'     TO WKS-AUD-ENTIDAD
017800                MOVE LIC-ID        TO WKS-AUD-REGISTRO-ID
017900                MOVE 'LICENCIA VENCIDA POR CORRIDA NOCTURNA'
018000                                   TO WKS-AUD-DETALLE
018100                CALL 'AUD0100' USING WKS-AUD-USUARIO-ID
018200                     WKS-AUD-ACCION WKS-AUD-ENTIDAD
018300                     WKS-AUD-REGISTRO-ID WKS-AUD-DETALLE
018400                     WKS-FECHA-CORRIDA
018500             END-IF
018600        END-READ.
018700 200-VENCE-LICENCIAS-L1-E. EXIT.
018800
018900******************************************************************
019000*  ARMA EL SELLO '[EXPIRED:YYYY-MM-DD]' Y LO AGREGA A LIC-NOTAS, *
019100*  ANTECEDIDO DE UN ESPACIO SI LAS NOTAS NO ESTABAN VACIAS       *
019200******************************************************************
019300 210-ESTAMPA-VENCIMIENTO SECTION.
019400     STRING '[expired:' WKS-FECHA-CORRIDA (1:4) '-'
019500            WKS-FECHA-CORRIDA (5:2) '-' WKS-FECHA-CORRIDA (7:2)
019600            ']' DELIMITED BY SIZE INTO WKS-STAMP-VENCIMIENTO
019700     IF LIC-NOTAS = SPACES
019800        MOVE WKS-STAMP-VENCIMIENTO TO LIC-NOTAS
019900     ELSE
020000        MOVE LIC-NOTAS TO WKS-NOTAS-TEMP
020100        PERFORM 210-ESTAMPA-VENCIMIENTO-L1 VARYING
020200                WKS-LARGO-NOTAS FROM 40 BY -1 UNTIL
020300                WKS-LARGO-NOTAS = 1 OR WKS-NOTAS-TEMP
020400                (WKS-LARGO-NOTAS:1) NOT = SPACE
020500        STRING WKS-NOTAS-TEMP (1:WKS-LARGO-NOTAS)
020600                  DELIMITED BY SIZE
020700               ' '                   DELIMITED BY SIZE
020800               WKS-STAMP-VENCIMIENTO DELIMITED BY SIZE
020900               INTO LIC-NOTAS
021000     END-IF.
021100 210-ESTAMPA-VENCIMIENTO-E. EXIT.
021200
021300 210-ESTAMPA-VENCIMIENTO-L1 SECTION.
021400           CONTINUE.
021500 210-ESTAMPA-VENCIMIENTO-L1-E. EXIT.
021600
021700******************************************************************
021800*  (B) DESACTIVA CADA CHOFER ACTIVO QUE NO TENGA NINGUNA         *
021900*  LICENCIA VIGENTE A LA FECHA DE CORRIDA (MISMA REGLA QUE       *
022000*  APLICA BTCH060 AL VALIDAR CHOFER DE UNA SALIDA).  SI SE       *
022100*  ACEPTA WKS-OFICINA-FILTRO DISTINTO DE CERO, SOLO SE REVISAN   *
022200*  LOS CHOFERES DE ESA OFICINA (CERO = TODAS LAS OFICINAS)       *
022300******************************************************************
022400 300-DESACTIVA-CHOFERES-SIN-LICENCIA SECTION.
022500     MOVE 0 TO FS-TRIPULA
022600     PERFORM 300-DESACTIVA-CHOFERES-SIN--L1 UNTIL FS-TRIPULA
022700             = 10
022800     CLOSE TRIPULA
022900     OPEN I-O TRIPULA.
023000 300-DESACTIVA-CHOFERES-SIN-LICENCIA-E. EXIT.
023100
023200 300-DESACTIVA-CHOFERES-SIN--L1 SECTION.
023300        READ TRIPULA NEXT RECORD
023400          AT END
023500             MOVE 10 TO FS-TRIPULA
023600          NOT AT END
023700             IF TRI-ACTIVO = 'Y' AND TRI-ROL = 'DRIVER    ' AND
023800                (WKS-OFICINA-FILTRO = 0 OR
023900                 TRI-OFICINA-ID = WKS-OFICINA-FILTRO)
024000                PERFORM 310-TIENE-LICENCIA-VIGENTE
024100                IF NOT SI-LICENCIA-VIGENTE
024200                   MOVE 'N' TO TRI-ACTIVO
024300                   REWRITE REG-TRIPULA
024400                   ADD 1 TO WKS-CHOFERES-DESACTIVADOS
024500                   MOVE ZEROES  TO WKS-AUD-USUARIO-ID
024600                   MOVE 'UPDATE' TO WKS-AUD-ACCION
024700                   MOVE 'CREW'  TO WKS-AUD-ENTIDAD
024800                   MOVE TRI-CODIGO TO WKS-AUD-REGISTRO-ID
024900                   MOVE 'DESACTIVADO POR FALTA DE LICENCIA VIGENTE'
025000                                 TO WKS-AUD-DETALLE
025100                   CALL 'AUD0100' USING WKS-AUD-USUARIO-ID
025200                        WKS-AUD-ACCION WKS-AUD-ENTIDAD
025300                        WKS-AUD-REGISTRO-ID WKS-AUD-DETALLE
025400                        WKS-FECHA-CORRIDA
025500                END-IF
025600             END-IF
025700        END-READ.
025800 300-DESACTIVA-CHOFERES-SIN--L1-E. EXIT.
025900
026000******************************************************************
026100*  LICENCIA VIGENTE EN D = ACTIVA Y (EMITIDA=0 O EMITIDA<=D) Y   *
026200*  (VENCE=0 O VENCE>=D) -- MISMA REGLA USADA EN BTCH060           *
026300******************************************************************
026400 310-TIENE-LICENCIA-VIGENTE SECTION.
026500     MOVE 'N' TO WKS-SI-LICENCIA-VIGENTE
026600     MOVE 0 TO FS-LICENCI
026700     PERFORM 310-TIENE-LICENCIA-VIGENTE-L1 UNTIL FS-LICENCI
026800             = 10
026900     CLOSE LICENCI
027000     OPEN I-O LICENCI.
027100 310-TIENE-LICENCIA-VIGENTE-E. EXIT.
027200
027300 310-TIENE-LICENCIA-VIGENTE-L1 SECTION.
027400        READ LICENCI NEXT RECORD
027500          AT END
027600             MOVE 10 TO FS-LICENCI
027700          NOT AT END
027800             IF LIC-TRIPULA-ID = TRI-ID AND LIC-ACTIVA = 'Y'
027900                IF (LIC-EMITIDA = 0 OR LIC-EMITIDA <=
028000                    WKS-FECHA-CORRIDA) AND
028100                   (LIC-VENCE = 0 OR LIC-VENCE >=
028200                    WKS-FECHA-CORRIDA)
028300                   MOVE 'Y' TO WKS-SI-LICENCIA-VIGENTE
028400                END-IF
028500             END-IF
028600        END-READ.
028700 310-TIENE-LICENCIA-VIGENTE-L1-E. EXIT.
028800
028900******************************************************************
029000*  (C) TRASLADA TODO TRIPULANTE ACTIVO DEL ROL PEDIDO (O TODOS   *
029100*  LOS ROLES SI VIENE EN BLANCO) DE LA OFICINA ORIGEN A LA       *
029200*  DESTINO; SE RECHAZA SI ORIGEN = DESTINO                       *
029300******************************************************************
029400 400-TRASLADA-TRIPULANTES SECTION.
029500     IF LIC-TRX-OFICINA-ORIGEN = LIC-TRX-OFICINA-DESTINO
029600        DISPLAY 'BTCH050, TRASLADO RECHAZADO, ORIGEN = DESTINO'
029700                UPON CONSOLE
029800     ELSE
029900        MOVE 0 TO FS-TRIPULA
030000        PERFORM 400-TRASLADA-TRIPULANTES-L1 UNTIL FS-TRIPULA
030100                = 10
030200        CLOSE TRIPULA
030300        OPEN I-O TRIPULA
030400     END-IF.
030500 400-TRASLADA-TRIPULANTES-E. EXIT.
030600
030700 400-TRASLADA-TRIPULANTES-L1 SECTION.
030800           READ TRIPULA NEXT RECORD
030900             AT END
031000                MOVE 10 TO FS-TRIPULA
031100             NOT AT END
031200                IF TRI-ACTIVO = 'Y' AND
031300                   TRI-OFICINA-ID = LIC-TRX-OFICINA-ORIGEN AND
031400                   (LIC-TRX-ROL = SPACES OR
031500                    TRI-ROL = LIC-TRX-ROL)
031600                   MOVE LIC-TRX-OFICINA-DESTINO TO TRI-OFICINA-ID
031700                   REWRITE REG-TRIPULA
031800                   ADD 1 TO WKS-TRIPULANTES-MOVIDOS
031900                   MOVE ZEROES  TO WKS-AUD-USUARIO-ID
032000                   MOVE 'UPDATE' TO WKS-AUD-ACCION
032100                   MOVE 'CREW'  TO WKS-AUD-ENTIDAD
032200                   MOVE TRI-CODIGO TO WKS-AUD-REGISTRO-ID
032300                   MOVE 'TRASLADO MASIVO DE OFICINA' TO
032400                                 WKS-AUD-DETALLE
032500                   CALL 'AUD0100' USING WKS-AUD-USUARIO-ID
032600                        WKS-AUD-ACCION WKS-AUD-ENTIDAD
032700                        WKS-AUD-REGISTRO-ID WKS-AUD-DETALLE
032800                        WKS-FECHA-CORRIDA
032900                END-IF
033000           END-READ.
033100 400-TRASLADA-TRIPULANTES-L1-E. EXIT.
033200
033300******************************************************************
033400*  (D) DESACTIVA TODA OFICINA QUE NO TENGA NINGUN TRIPULANTE     *
033500*  ACTIVO ASIGNADO                                                *
033600******************************************************************
033700 500-DESACTIVA-OFICINAS-SIN-PERSONAL SECTION.
033800     MOVE 0 TO FS-OFICINA
033900     PERFORM 500-DESACTIVA-OFICINAS-SIN--L1 UNTIL FS-OFICINA
034000             = 10
034100     CLOSE OFICINA
034200     OPEN I-O OFICINA.
034300 500-DESACTIVA-OFICINAS-SIN-PERSONAL-E. EXIT.
034400
034500 500-DESACTIVA-OFICINAS-SIN--L1 SECTION.
034600        READ OFICINA NEXT RECORD
034700          AT END
034800             MOVE 10 TO FS-OFICINA
034900          NOT AT END
035000             IF OFI-ACTIVA = 'Y'
035100                PERFORM 510-TIENE-PERSONAL-ACTIVO
035200                IF NOT SI-LICENCIA-VIGENTE
035300                   MOVE 'N' TO OFI-ACTIVA
035400                   REWRITE REG-OFICINA
035500                   ADD 1 TO WKS-OFICINAS-DESACTIVADAS
035600                   MOVE ZEROES   TO WKS-AUD-USUARIO-ID
035700                   MOVE 'UPDATE' TO WKS-AUD-ACCION
035800                   MOVE 'OFICINA' TO WKS-AUD-ENTIDAD
035900                   MOVE OFI-CODIGO TO WKS-AUD-REGISTRO-ID
036000                   MOVE 'DESACTIVADA POR NO TENER PERSONAL ACTIVO'
036100                                 TO WKS-AUD-DETALLE
036200                   CALL 'AUD0100' USING WKS-AUD-USUARIO-ID
036300                        WKS-AUD-ACCION WKS-AUD-ENTIDAD
036400                        WKS-AUD-REGISTRO-ID WKS-AUD-DETALLE
036500                        WKS-FECHA-CORRIDA
036600                END-IF
036700             END-IF
036800        END-READ.
036900 500-DESACTIVA-OFICINAS-SIN--L1-E. EXIT.
037000
037100******************************************************************
037200*  REUTILIZA WKS-SI-LICENCIA-VIGENTE COMO INDICADOR GENERICO DE  *
037300*  "TIENE AL MENOS UN TRIPULANTE ACTIVO EN ESTA OFICINA"          *
037400******************************************************************
037500 510-TIENE-PERSONAL-ACTIVO SECTION.
037600     MOVE 'N' TO WKS-SI-LICENCIA-VIGENTE
037700     MOVE 0 TO FS-TRIPULA
037800     PERFORM 510-TIENE-PERSONAL-ACTIVO-L1 UNTIL FS-TRIPULA =
037900             10
038000     CLOSE TRIPULA
038100     OPEN I-O TRIPULA.
038200 510-TIENE-PERSONAL-ACTIVO-E. EXIT.
038300
038400 510-TIENE-PERSONAL-ACTIVO-L1 SECTION.
038500        READ TRIPULA NEXT RECORD
038600          AT END
038700             MOVE 10 TO FS-TRIPULA
038800          NOT AT END
038900             IF TRI-OFICINA-ID = OFI-ID AND TRI-ACTIVO = 'Y'
039000                MOVE 'Y' TO WKS-SI-LICENCIA-VIGENTE
039100             END-IF
039200        END-READ.
039300 510-TIENE-PERSONAL-ACTIVO-L1-E. EXIT.
039400
039500 900-CIERRE SECTION.
039600     MOVE ZEROES   TO WKS-AUD-USUARIO-ID
039700     MOVE 'CERRAR' TO WKS-AUD-ACCION
039800     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
039900                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
040000                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
040100     MOVE SPACES TO REG-MANTRPT
040200     STRING 'PROGRAMA=' WKS-NOMBRE-PROGRAMA
040300            ' LICENCIAS-VENCIDAS=' WKS-LICENCIAS-VENCIDAS
040400            ' CHOFERES-DESACTIVADOS=' WKS-CHOFERES-DESACTIVADOS
040500            ' TRIPULANTES-MOVIDOS=' WKS-TRIPULANTES-MOVIDOS
040600            ' OFICINAS-DESACTIVADAS=' WKS-OFICINAS-DESACTIVADAS
040700            DELIMITED BY SIZE INTO REG-MANTRPT
040800     WRITE REG-MANTRPT
040900     CLOSE LICTRN LICENCI TRIPULA OFICINA MANTRPT.
041000 900-CIERRE-E. EXIT.
041100
