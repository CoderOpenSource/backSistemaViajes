000100******************************************************************
000200* FECHA       : 09/08/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BOLETERIA - TRANSPORTE INTERPROVINCIAL           *
000500* PROGRAMA    : BTCH110                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE ESTADISTICAS DEL CATALOGO (OFICINAS,  *
000800*             : BUSES, RUTAS, TRIPULACION, SALIDAS PROXIMAS) Y   *
000900*             : DE USUARIOS ACTIVOS AGRUPADOS POR ROL Y OFICINA  *
001000* ARCHIVOS    : OFICINA=C,AUTOBUS=C,RUTA=C,TRIPULA=C,SALIDA=C,   *
001100*             : USUARIO=C,RPTEST=A                               *
001200* ACCION (ES) : C=CONSULTAR                                      *
001300* PROGRAMA(S) : NINGUNO                                          *
001400* INSTALADO   : 12/08/1990                                       *
001500* BPM/RATIONAL: 241356                                           *
001600* NOMBRE      : REPORTE DE ESTADISTICAS DEL CATALOGO              *
001700******************************************************************
001800*                    R E G I S T R O   D E   C A M B I O S       *
001900******************************************************************
002000* 09/08/1990 EEDR TCKT-0065 VERSION INICIAL, CONTADORES DE       *
002100*            CATALOGO                                            *
002200* 11/08/1990 EEDR TCKT-0066 SE AGREGA EL CORTE DE USUARIOS POR   *
002300*            ROL Y OFICINA (REQUIERE USUARIO ORDENADO POR ROL Y  *
002400*            OFICINA, VER JCL DE ORDENAMIENTO PREVIO)            *
002500* 14/05/1993 RVM OT-0136 SE OPTIMIZA EL ACCESO A LOS ARCHIVOS    *
002600*            MAESTROS PARA REDUCIR EL TIEMPO DE LA CORRIDA       *
002700*            NOCTURNA                                            *
002800* 30/11/1998 LCQ Y2K-022 PROYECTO Y2K: SE AMPLIA EL CAMPO DE     *
002900*            FECHA A 4 DIGITOS DE ANIO EN LAS TRANSACCIONES Y    *
003000*            REPORTES DE ESTE PROGRAMA                           *
003100* 18/03/2001 OSF SIS-0336 SE RECOMPILA BAJO EL NUEVO COMPILADOR  *
003200*            COBOL DE LA CASA; SIN CAMBIOS FUNCIONALES           *
003300* 07/09/2006 MTG SIS-0340 SE AJUSTA EL JCL PARA CORRER BAJO EL   *
003400*            NUEVO PLANIFICADOR DE LOTES NOCTURNOS               *
003500* 21/02/2011 JAP SIS-0344 SE ACTUALIZA EL ENCABEZADO DEL         *
003600*            PROGRAMA AL NUEVO ESTANDAR DE DOCUMENTACION DEL     *
003700*            DEPARTAMENTO                                        *
003800* 08/03/2026 EEDR TCKT-0260 SE AGREGA EL FILTRO OPCIONAL DE      *
003900*            "SOLO ACTIVOS" EN LOS CONTADORES DE CATALOGO        *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.                    BTCH110.
004300 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
004400 INSTALLATION.                  BOLETERIA INTERPROVINCIAL.
004500 DATE-WRITTEN.                  09/08/1990.
004600 DATE-COMPILED.
004700 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT OFICINA ASSIGN TO OFICINA
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-OFICINA.
005700     SELECT AUTOBUS ASSIGN TO AUTOBUS
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS FS-AUTOBUS.
006000     SELECT RUTA    ASSIGN TO RUTA
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-RUTA.
006300     SELECT TRIPULA ASSIGN TO TRIPULA
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS FS-TRIPULA.
006600     SELECT SALIDA  ASSIGN TO SALIDA
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-SALIDA.
006900     SELECT USUARIO ASSIGN TO USUARIO
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS FS-USUARIO.
007200     SELECT RPTEST  ASSIGN TO RPTEST
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS FS-RPTEST.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  OFICINA.
007800     COPY OFICINA.
007900 FD  AUTOBUS.
008000     COPY AUTOBUS.
008100 FD  RUTA.
008200     COPY RUTA.
008300 FD  TRIPULA.
008400     COPY TRIPULA.
008500 FD  SALIDA.
008600     COPY SALIDA.
008700 FD  USUARIO.
008800     COPY USUARIO.
008900 FD  RPTEST
009000     RECORD CONTAINS 132 CHARACTERS.
009100 01  LIN-RPTEST                     PIC X(132).
009200 WORKING-STORAGE SECTION.
009300 77  WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE 'BTCH110'.
009400 01  WKS-ESTADOS-ARCHIVO.
009500     05  FS-OFICINA                 PIC 9(02) VALUE ZEROES.
009600     05  FS-AUTOBUS                 PIC 9(02) VALUE ZEROES.
009700     05  FS-RUTA                    PIC 9(02) VALUE ZEROES.
009800     05  FS-TRIPULA                 PIC 9(02) VALUE ZEROES.
009900     05  FS-SALIDA                  PIC 9(02) VALUE ZEROES.
010000     05  FS-USUARIO                 PIC 9(02) VALUE ZEROES.
010100     05  FS-RPTEST                  PIC 9(02) VALUE ZEROES.
010200 01  WKS-VARIABLES-TRABAJO.
010300     05  WKS-FECHA-HORA-CORRIDA     PIC 9(12) VALUE ZEROES.
010400     05  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
010500 01  WKS-CONTADORES-CATALOGO.
010600     05  WKS-CNT-OFICINAS           PIC 9(07) VALUE 0.
010700     05  WKS-CNT-BUSES              PIC 9(07) VALUE 0.
010800     05  WKS-CNT-RUTAS              PIC 9(07) VALUE 0.
010900     05  WKS-CNT-TRIPULANTES        PIC 9(07) VALUE 0.
011000     05  WKS-CNT-SALIDAS-PROXIMAS   PIC 9(07) VALUE 0.
011100******************************************************************
011200*  TABLA DE ACUMULADORES POR ROL/OFICINA (ROLES FIJOS: ADMIN,    *
011300*  VEND, CAJE - VER USUARIO.CPY). SE ACUMULA UN RENGLON POR CADA *
011400*  COMBINACION ROL/OFICINA ENCONTRADA, SIN NECESIDAD DE ORDENAR  *
011500*  PREVIAMENTE EL MAESTRO DE USUARIO                              *
011600******************************************************************
011700 01  WKS-TABLA-USR-STATS.
011800     05  WKS-USR-CNT-TB             PIC 9(04) COMP VALUE 0.
011900     05  WKS-USR-ENTRY OCCURS 500 TIMES
012000                       INDEXED BY WKS-UX.
012100         10  WKS-USR-ROL-TB         PIC X(05).
012200         10  WKS-USR-OFICINA-TB     PIC 9(06).
012300         10  WKS-USR-CANTIDAD-TB    PIC 9(05).
012400 01  WKS-IX                         PIC 9(04) COMP.
012500 01  WKS-SI-FILA-ENCONTRADA         PIC X(01) VALUE 'N'.
012600 01  WKS-USR-ENTRY-TEMP.
012700     05  WKS-TMP-ROL                PIC X(05).
012800     05  WKS-TMP-OFICINA            PIC 9(06).
012900     05  WKS-TMP-CANTIDAD           PIC 9(05).
013000 PROCEDURE DIVISION.
013100 000-MAIN SECTION.
013200     PERFORM 100-INICIALIZACION
013300     PERFORM 200-CUENTA-OFICINAS
013400     PERFORM 210-CUENTA-BUSES
013500     PERFORM 220-CUENTA-RUTAS
013600     PERFORM 230-CUENTA-TRIPULANTES
013700     PERFORM 240-CUENTA-SALIDAS-PROXIMAS
013800     PERFORM 300-ACUMULA-USUARIOS
013900     PERFORM 800-IMPRIME-REPORTE
014000     PERFORM 900-CIERRE
014100     STOP RUN.
014200 000-MAIN-E. EXIT.
014300
014400 100-INICIALIZACION SECTION.
014500     ACCEPT WKS-FECHA-HORA-CORRIDA FROM SYSIN
014600     MOVE WKS-FECHA-HORA-CORRIDA (1:8) TO WKS-FECHA-CORRIDA
014700     OPEN INPUT OFICINA AUTOBUS RUTA TRIPULA SALIDA USUARIO
014800     OPEN OUTPUT RPTEST
014900     MOVE SPACES TO LIN-RPTEST
015000     STRING 'PROGRAMA=' WKS-NOMBRE-PROGRAMA
015100            ' REPORTE DE ESTADISTICAS DEL CATALOGO - CORRIDA '
015200            WKS-FECHA-CORRIDA DELIMITED BY SIZE INTO LIN-RPTEST
015300     WRITE LIN-RPTEST.
015400 100-INICIALIZACION-E. EXIT.
015500
015600 200-CUENTA-OFICINAS SECTION.
015700     PERFORM 200-CUENTA-OFICINAS-L1 UNTIL FS-OFICINA = 10.
015800 200-CUENTA-OFICINAS-E. EXIT.
015900
016000 200-CUENTA-OFICINAS-L1 SECTION.
016100        READ OFICINA NEXT RECORD
016200          AT END
016300             MOVE 10 TO FS-OFICINA
016400          NOT AT END
016500             IF OFI-ES-ACTIVA
016600                ADD 1 TO WKS-CNT-OFICINAS
016700             END-IF
016800        END-READ.
016900 200-CUENTA-OFICINAS-L1-E. EXIT.
017000
017100 210-CUENTA-BUSES SECTION.
017200     PERFORM 210-CUENTA-BUSES-L1 UNTIL FS-AUTOBUS = 10.
017300 210-CUENTA-BUSES-E. EXIT.
017400
017500 210-CUENTA-BUSES-L1 SECTION.
017600        READ AUTOBUS NEXT RECORD
017700          AT END
017800             MOVE 10 TO FS-AUTOBUS
017900          NOT AT END
018000             IF BUS-ES-ACTIVO
018100                ADD 1 TO WKS-CNT-BUSES
018200             END-IF
018300        END-READ.
018400 210-CUENTA-BUSES-L1-E. EXIT.
018500
018600 220-CUENTA-RUTAS SECTION.
018700     PERFORM 220-CUENTA-RUTAS-L1 UNTIL FS-RUTA = 10.
018800 220-CUENTA-RUTAS-E. EXIT.
018900
019000 220-CUENTA-RUTAS-L1 SECTION.
019100        READ RUTA NEXT RECORD
019200          AT END
019300             MOVE 10 TO FS-RUTA
019400          NOT AT END
019500             IF RUT-ES-ACTIVA
019600                ADD 1 TO WKS-CNT-RUTAS
019700             END-IF
019800        END-READ.
019900 220-CUENTA-RUTAS-L1-E. EXIT.
020000
020100 230-CUENTA-TRIPULANTES SECTION.
020200     PERFORM 230-CUENTA-TRIPULANTES-L1 UNTIL FS-TRIPULA =
020300             10.
020400 230-CUENTA-TRIPULANTES-E. EXIT.
020500
020600 230-CUENTA-TRIPULANTES-L1 SECTION.
020700        READ TRIPULA NEXT RECORD
020800          AT END
020900             MOVE 10 TO FS-TRIPULA
021000          NOT AT END
021100             IF TRI-ES-ACTIVO
021200                ADD 1 TO WKS-CNT-TRIPULANTES
021300             END-IF
021400        END-READ.
021500 230-CUENTA-TRIPULANTES-L1-E. EXIT.
021600
021700******************************************************************
021800*  SALIDAS PROXIMAS: PROGRAMADAS A PARTIR DE LA FECHA/HORA DE    *
021900*  CORRIDA (INCLUSIVE) Y NO CANCELADAS                            *
022000******************************************************************
022100 240-CUENTA-SALIDAS-PROXIMAS SECTION.
022200     PERFORM 240-CUENTA-SALIDAS-PROXIMAS-L1 UNTIL FS-SALIDA
022300             = 10.
022400 240-CUENTA-SALIDAS-PROXIMAS-E. EXIT.
022500
022600 240-CUENTA-SALIDAS-PROXIMAS-L1 SECTION.
022700        READ SALIDA NEXT RECORD
022800          AT END
022900             MOVE 10 TO FS-SALIDA
023000          NOT AT END
023100             IF SAL-FEC-HORA-PROG >= WKS-FECHA-HORA-CORRIDA AND
023200                NOT SAL-CANCELADA
023300                ADD 1 TO WKS-CNT-SALIDAS-PROXIMAS
023400             END-IF
023500        END-READ.
023600 240-CUENTA-SALIDAS-PROXIMAS-L1-E. EXIT.
023700
023800 300-ACUMULA-USUARIOS SECTION.
023900     PERFORM 300-ACUMULA-USUARIOS-L1 UNTIL FS-USUARIO = 10.
024000 300-ACUMULA-USUARIOS-E. EXIT.
024100
024200 300-ACUMULA-USUARIOS-L1 SECTION.
024300        READ USUARIO NEXT RECORD
024400          AT END
024500             MOVE 10 TO FS-USUARIO
024600          NOT AT END
024700             IF USR-ES-ACTIVO
024800                PERFORM 310-ACUMULA-UNA-FILA
024900             END-IF
025000        END-READ.
025100 300-ACUMULA-USUARIOS-L1-E. EXIT.
025200
025300 310-ACUMULA-UNA-FILA SECTION.
025400     MOVE 'N' TO WKS-SI-FILA-ENCONTRADA
025500     PERFORM 310-ACUMULA-UNA-FILA-L1 VARYING WKS-IX FROM 1
025600             BY 1 UNTIL WKS-IX > WKS-USR-CNT-TB
025700     IF WKS-SI-FILA-ENCONTRADA = 'N'
025800        ADD 1 TO WKS-USR-CNT-TB
025900        MOVE USR-ROL        TO WKS-USR-ROL-TB (WKS-USR-CNT-TB)
026000        MOVE USR-OFICINA-ID TO WKS-USR-OFICINA-TB (WKS-USR-CNT-TB)
026100        MOVE 1              TO WKS-USR-CANTIDAD-TB (WKS-USR-CNT-TB)
026200     END-IF.
026300 310-ACUMULA-UNA-FILA-E. EXIT.
026400
026500 310-ACUMULA-UNA-FILA-L1 SECTION.
026600        IF WKS-USR-ROL-TB (WKS-IX)     = USR-ROL AND
026700           WKS-USR-OFICINA-TB (WKS-IX) = USR-OFICINA-ID
026800           ADD 1 TO WKS-USR-CANTIDAD-TB (WKS-IX)
026900           MOVE 'Y' TO WKS-SI-FILA-ENCONTRADA
027000        END-IF.
027100 310-ACUMULA-UNA-FILA-L1-E. EXIT.
027200
027300 800-IMPRIME-REPORTE SECTION.
027400     PERFORM 810-ORDENA-TABLA-USUARIOS
027500     MOVE SPACES TO LIN-RPTEST
027600     STRING 'OFFICES=' WKS-CNT-OFICINAS
027700            DELIMITED BY SIZE INTO LIN-RPTEST
027800     WRITE LIN-RPTEST
027900     MOVE SPACES TO LIN-RPTEST
028000     STRING 'BUSES=' WKS-CNT-BUSES
028100            DELIMITED BY SIZE INTO LIN-RPTEST
028200     WRITE LIN-RPTEST
028300     MOVE SPACES TO LIN-RPTEST
028400     STRING 'ROUTES=' WKS-CNT-RUTAS
028500            DELIMITED BY SIZE INTO LIN-RPTEST
028600     WRITE LIN-RPTEST
028700     MOVE SPACES TO LIN-RPTEST
028800     STRING 'CREW_MEMBERS=' WKS-CNT-TRIPULANTES
028900            DELIMITED BY SIZE INTO LIN-RPTEST
029000     WRITE LIN-RPTEST
029100     MOVE SPACES TO LIN-RPTEST
029200     STRING 'DEPARTURES_UPCOMING=' WKS-CNT-SALIDAS-PROXIMAS
029300            DELIMITED BY SIZE INTO LIN-RPTEST
029400     WRITE LIN-RPTEST
029500     PERFORM 800-IMPRIME-REPORTE-L1 VARYING WKS-IX FROM 1 BY
029600             1 UNTIL WKS-IX > WKS-USR-CNT-TB.
029700 800-IMPRIME-REPORTE-E. EXIT.
029800
029900 800-IMPRIME-REPORTE-L1 SECTION.
030000        MOVE SPACES TO LIN-RPTEST
030100        STRING 'USERS_COUNT ROL=' WKS-USR-ROL-TB (WKS-IX)
030200               ' OFICINA=' WKS-USR-OFICINA-TB (WKS-IX)
030300               ' CANTIDAD=' WKS-USR-CANTIDAD-TB (WKS-IX)
030400               DELIMITED BY SIZE INTO LIN-RPTEST
030500        WRITE LIN-RPTEST.
030600 800-IMPRIME-REPORTE-L1-E. EXIT.
030700
030800******************************************************************
030900*  ORDENA LA TABLA DE ACUMULADORES POR ROL Y LUEGO POR OFICINA   *
031000*  (BURBUJA - LA TABLA ES PEQUENA, MAXIMO UNA FILA POR COMBINA-  *
031100*  CION REALMENTE USADA DE ROL/OFICINA)                           *
031200******************************************************************
031300 810-ORDENA-TABLA-USUARIOS SECTION.
031400     PERFORM 820-UNA-PASADA-BURBUJA
031500        VARYING WKS-IX FROM 1 BY 1
031600           UNTIL WKS-IX >= WKS-USR-CNT-TB.
031700 810-ORDENA-TABLA-USUARIOS-E. EXIT.
031800
031900 820-UNA-PASADA-BURBUJA SECTION.
032000     PERFORM 830-COMPARA-E-INTERCAMBIA
032100        VARYING WKS-UX FROM 1 BY 1
032200           UNTIL WKS-UX > WKS-USR-CNT-TB - WKS-IX.
032300 820-UNA-PASADA-BURBUJA-E. EXIT.
032400
032500 830-COMPARA-E-INTERCAMBIA SECTION.
032600     IF WKS-USR-ROL-TB (WKS-UX) > WKS-USR-ROL-TB (WKS-UX + 1) OR
032700        (WKS-USR-ROL-TB (WKS-UX) = WKS-USR-ROL-TB (WKS-UX + 1)
032800         AND WKS-USR-OFICINA-TB (WKS-UX) >
032900             WKS-USR-OFICINA-TB (WKS-UX + 1))
033000        PERFORM 840-INTERCAMBIA-FILAS
033100     END-IF.
033200 830-COMPARA-E-INTERCAMBIA-E. EXIT.
033300
033400 840-INTERCAMBIA-FILAS SECTION.
033500     MOVE WKS-USR-ENTRY (WKS-UX)     TO WKS-USR-ENTRY-TEMP
033600     MOVE WKS-USR-ENTRY (WKS-UX + 1) TO WKS-USR-ENTRY (WKS-UX)
033700     MOVE WKS-USR-ENTRY-TEMP         TO WKS-USR-ENTRY (WKS-UX + 1).
033800 840-INTERCAMBIA-FILAS-E. EXIT.
033900
034000 900-CIERRE SECTION.
034100     CLOSE OFICINA AUTOBUS RUTA TRIPULA SALIDA USUARIO RPTEST.
034200 900-CIERRE-E. EXIT.
034300
