000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : TUTELA                                         *
000400*   ARCHIVO    : TUTELA (RELACION MENOR - TUTOR)                 *
000500*   PROGRAMADOR : E. RAMIREZ (EEDR)                              *
000600*   FECHA      : 06/06/2024                                      *
000700*   DESCRIPCION : RELACIONA UN PASAJERO MENOR DE EDAD CON SU     *
000800*             : TUTOR/GUARDIAN. TUT-TUTOR-ID NUNCA PUEDE SER     *
000900*             : IGUAL A TUT-MENOR-ID (VER BTCH080)               *
001000*   MANTENIMIENTO:                                                *
001100*     06/06/2024 EEDR TCKT-0009 CREACION INICIAL DEL LAYOUT       *
001200******************************************************************
001300 01  REG-TUTELA.
001400     05  TUT-MENOR-ID               PIC 9(06).
001500     05  TUT-TUTOR-ID               PIC 9(06).
001600     05  TUT-PARENTESCO             PIC X(15).
001700     05  TUT-TUTOR-LEGAL            PIC X(01).
001800         88  TUT-ES-TUTOR-LEGAL                  VALUE 'Y'.
001900*--> RESERVA PARA CRECIMIENTO FUTURO DEL MAESTRO
002000     05  FILLER                     PIC X(02).
