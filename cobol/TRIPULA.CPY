000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : TRIPULA                                        *
000400*   ARCHIVO    : TRIPULA (MAESTRO DE PERSONAL DE TRIPULACION)    *
000500*   PROGRAMADOR : E. RAMIREZ (EEDR)                              *
000600*   FECHA      : 05/06/2024                                      *
000700*   DESCRIPCION : CHOFERES Y AUXILIARES. TRI-OFICINA-ID ES LA    *
000800*             : OFICINA BASE (0 = SIN OFICINA ASIGNADA)          *
000900*   MANTENIMIENTO:                                                *
001000*     05/06/2024 EEDR TCKT-0005 CREACION INICIAL DEL LAYOUT       *
001100*     19/07/2024 EEDR TCKT-0044 REDEFINES DE TRI-CODIGO PARA EL   *
001200*                     GENERADOR DE CODIGOS GLOBAL EMP-NNNN        *
001300******************************************************************
001400 01  REG-TRIPULA.
001500     05  TRI-ID                     PIC 9(06).
001600     05  TRI-CODIGO                 PIC X(08).
001700     05  TRI-CODIGO-R REDEFINES TRI-CODIGO.
001800         10  TRI-COD-PREFIJO        PIC X(04).
001900         10  TRI-COD-SECUENCIA      PIC 9(04).
002000     05  TRI-NOMBRES                PIC X(20).
002100     05  TRI-APELLIDOS              PIC X(20).
002200     05  TRI-ROL                    PIC X(10).
002300         88  TRI-ES-CHOFER                      VALUE 'DRIVER    '.
002400         88  TRI-ES-AUXILIAR                     VALUE 'ASSISTANT '.
002500     05  TRI-OFICINA-ID             PIC 9(06).
002600     05  TRI-ACTIVO                 PIC X(01).
002700         88  TRI-ES-ACTIVO                      VALUE 'Y'.
002800         88  TRI-ES-INACTIVO                     VALUE 'N'.
002900*--> RESERVA PARA CRECIMIENTO FUTURO DEL MAESTRO
003000     05  FILLER                     PIC X(04).
