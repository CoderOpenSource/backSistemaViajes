000100******************************************************************
000200* FECHA       : 07/06/1985                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BOLETERIA - TRANSPORTE INTERPROVINCIAL           *
000500* PROGRAMA    : AUD0100                                          *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : RUTINA COMPARTIDA QUE ESCRIBE UN REGISTRO EN LA  *
000800*             : BITACORA DE AUDITORIA (BITACOR). ES INVOCADA POR *
000900*             : TODOS LOS PROGRAMAS DE POSTEO Y MANTENIMIENTO    *
001000*             : PARA CENTRALIZAR EL FORMATO DEL REGISTRO Y NO    *
001100*             : DUPLICAR EL OPEN/WRITE/CLOSE DE BITACOR EN CADA  *
001200*             : UNO DE ELLOS (VER LA PURGA DE BITACOR EN BTCH100)*
001300* ARCHIVOS    : BITACOR=A                                        *
001400* ACCION (ES) : A=ACTUALIZA (ESCRIBE UN REGISTRO)                *
001500* PROGRAMA(S) : NINGUNO                                          *
001600* INSTALADO   : 10/06/1985                                       *
001700* BPM/RATIONAL: 241190                                           *
001800* NOMBRE      : BITACORA CENTRALIZADA DE AUDITORIA               *
001900******************************************************************
002000*                    R E G I S T R O   D E   C A M B I O S       *
002100******************************************************************
002200* 07/06/1985 EEDR TCKT-0012 VERSION INICIAL DEL SUBPROGRAMA      *
002300* 10/06/1985 EEDR TCKT-0015 SE AGREGA EL SEUDO-ACCION 'CERRAR'   *
002400*            PARA QUE EL PROGRAMA LLAMADOR PUEDA CERRAR BITACOR  *
002500*            ANTES DE TERMINAR (EVITA DEJAR EL ARCHIVO ABIERTO)  *
002600* 02/09/1985 EEDR TCKT-0068 CORRECCION: EL PRIMER CALL DE UN RUN *
002700*            ABRE BITACOR EN EXTEND PARA NO PERDER HISTORIA DE   *
002800*            CORRIDAS ANTERIORES (ANTES SE ABRIA EN OUTPUT)      *
002900* 14/05/1988 RVM OT-0103 SE OPTIMIZA EL ACCESO A LOS ARCHIVOS    *
003000*            MAESTROS PARA REDUCIR EL TIEMPO DE LA CORRIDA       *
003100*            NOCTURNA                                            *
003200* 30/11/1998 LCQ Y2K-011 PROYECTO Y2K: SE AMPLIA EL CAMPO DE     *
003300*            FECHA A 4 DIGITOS DE ANIO EN LAS TRANSACCIONES Y    *
003400*            REPORTES DE ESTE PROGRAMA                           *
003500* 18/03/2001 OSF SIS-0204 SE RECOMPILA BAJO EL NUEVO COMPILADOR  *
003600*            COBOL DE LA CASA; SIN CAMBIOS FUNCIONALES           *
003700* 07/09/2006 MTG SIS-0208 SE AJUSTA EL JCL PARA CORRER BAJO EL   *
003800*            NUEVO PLANIFICADOR DE LOTES NOCTURNOS               *
003900* 21/02/2011 JAP SIS-0212 SE ACTUALIZA EL ENCABEZADO DEL         *
004000*            PROGRAMA AL NUEVO ESTANDAR DE DOCUMENTACION DEL     *
004100*            DEPARTAMENTO                                        *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.                    AUD0100.
004500 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
004600 INSTALLATION.                  BOLETERIA INTERPROVINCIAL.
004700 DATE-WRITTEN.                  07/06/1985.
004800 DATE-COMPILED.
004900 SECURITY.                      CONFIDENCIAL - USO INTERNO.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT BITACOR ASSIGN TO BITACOR
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-BITACOR.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  BITACOR.
006200     COPY BITACOR.
006300 WORKING-STORAGE SECTION.
006400 77  WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE 'AUD0100'.
006500 01  WKS-FLAGS.
006600     05  WKS-BITACOR-ABIERTA        PIC X(01) VALUE 'N'.
006700         88  BITACOR-ABIERTA                   VALUE 'Y'.
006800 01  WKS-CONTADORES.
006900     05  WKS-ESCRITOS               PIC 9(07) VALUE 0.
007000 01  FS-BITACOR                     PIC 9(02) VALUE ZEROES.
007100 LINKAGE SECTION.
007200 01  LK-AUD-USUARIO-ID              PIC 9(06).
007300 01  LK-AUD-ACCION                  PIC X(06).
007400 01  LK-AUD-ENTIDAD                 PIC X(20).
007500 01  LK-AUD-ENTIDAD-R  REDEFINES LK-AUD-ENTIDAD.
007600     05  LK-AUD-ENTIDAD-TABLA       PIC X(10).
007700     05  LK-AUD-ENTIDAD-SUB         PIC X(10).
007800 01  LK-AUD-REGISTRO-ID             PIC X(10).
007900 01  LK-AUD-DETALLE                 PIC X(60).
008000 01  LK-AUD-DETALLE-R  REDEFINES LK-AUD-DETALLE.
008100     05  LK-AUD-DETALLE-1RA-MITAD   PIC X(30).
008200     05  LK-AUD-DETALLE-2DA-MITAD   PIC X(30).
008300 01  LK-AUD-FECHA                   PIC 9(08).
008400 01  LK-AUD-FECHA-R    REDEFINES LK-AUD-FECHA.
008500     05  LK-AUD-FEC-ANIO            PIC 9(04).
008600     05  LK-AUD-FEC-MES             PIC 9(02).
008700     05  LK-AUD-FEC-DIA             PIC 9(02).
008800******************************************************************
008900 PROCEDURE DIVISION USING LK-AUD-USUARIO-ID LK-AUD-ACCION
009000                           LK-AUD-ENTIDAD    LK-AUD-REGISTRO-ID
009100                           LK-AUD-DETALLE    LK-AUD-FECHA.
009200 000-PRINCIPAL SECTION.
009300     IF LK-AUD-ACCION = 'CERRAR'
009400        PERFORM 300-CIERRA-BITACORA
009500     ELSE
009600        PERFORM 100-ABRE-SI-PRIMERA-VEZ
009700        PERFORM 200-ESCRIBE-REGISTRO
009800     END-IF
009900     GOBACK.
010000 000-PRINCIPAL-E. EXIT.
010100
010200 100-ABRE-SI-PRIMERA-VEZ SECTION.
010300     IF NOT BITACOR-ABIERTA
010400        OPEN EXTEND BITACOR
010500        IF FS-BITACOR = 35
010600           OPEN OUTPUT BITACOR
010700        END-IF
010800        MOVE 'Y' TO WKS-BITACOR-ABIERTA
010900     END-IF.
011000 100-ABRE-SI-PRIMERA-VEZ-E. EXIT.
011100
011200 200-ESCRIBE-REGISTRO SECTION.
011300     MOVE LK-AUD-USUARIO-ID  TO AUD-USUARIO-ID
011400     MOVE LK-AUD-ACCION      TO AUD-ACCION
011500     MOVE LK-AUD-ENTIDAD     TO AUD-ENTIDAD
011600     MOVE LK-AUD-REGISTRO-ID TO AUD-REGISTRO-ID
011700     MOVE LK-AUD-DETALLE     TO AUD-DETALLE
011800     MOVE LK-AUD-FECHA       TO AUD-FECHA
011900     WRITE REG-BITACORA
012000     IF FS-BITACOR NOT = 0
012100        DISPLAY WKS-NOMBRE-PROGRAMA ', ERROR AL GRABAR BITACOR, STATUS: '
012200                FS-BITACOR UPON CONSOLE
012300     ELSE
012400        ADD 1 TO WKS-ESCRITOS
012500     END-IF.
012600 200-ESCRIBE-REGISTRO-E. EXIT.
012700
012800 300-CIERRA-BITACORA SECTION.
012900     IF BITACOR-ABIERTA
013000        CLOSE BITACOR
013100        MOVE 'N' TO WKS-BITACOR-ABIERTA
013200     END-IF.
013300 300-CIERRA-BITACORA-E. EXIT.
013400
