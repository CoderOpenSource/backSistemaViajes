000100******************************************************************
000200* FECHA       : 19/07/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BOLETERIA - TRANSPORTE INTERPROVINCIAL           *
000500* PROGRAMA    : BTCH080                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REGISTRA PASAJEROS. CUANDO EL PASAJERO ES MENOR  *
000800*             : DE EDAD, CREA (O REUTILIZA) EL TUTOR Y LA        *
000900*             : RELACION DE TUTELA EN UNA SOLA UNIDAD DE TRABAJO *
001000*             : TODO-O-NADA (MENOR + TUTOR + TUTELA)             *
001100* ARCHIVOS    : PASTRN=C,PASAJER=A,TUTELA=A                      *
001200* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001300* PROGRAMA(S) : AUD0100                                          *
001400* INSTALADO   : 22/07/1989                                       *
001500* BPM/RATIONAL: 241299                                           *
001600* NOMBRE      : REGISTRO DE PASAJEROS Y TUTORES DE MENORES        *
001700******************************************************************
001800*                    R E G I S T R O   D E   C A M B I O S       *
001900******************************************************************
002000* 19/07/1989 EEDR TCKT-0055 VERSION INICIAL                      *
002100* 21/07/1989 EEDR TCKT-0056 SE AGREGA LA REUTILIZACION DEL TUTOR *
002200*            EXISTENTE POR (TIPO DOC, NRO DOC) EN LUGAR DE CREAR *
002300*            UN DUPLICADO CUANDO YA ESTA REGISTRADO              *
002400* 14/05/1992 RVM OT-0127 SE OPTIMIZA EL ACCESO A LOS ARCHIVOS    *
002500*            MAESTROS PARA REDUCIR EL TIEMPO DE LA CORRIDA       *
002600*            NOCTURNA                                            *
002700* 30/11/1998 LCQ Y2K-019 PROYECTO Y2K: SE AMPLIA EL CAMPO DE     *
002800*            FECHA A 4 DIGITOS DE ANIO EN LAS TRANSACCIONES Y    *
002900*            REPORTES DE ESTE PROGRAMA                           *
003000* 18/03/2001 OSF SIS-0300 SE RECOMPILA BAJO EL NUEVO COMPILADOR  *
003100*            COBOL DE LA CASA; SIN CAMBIOS FUNCIONALES           *
003200* 07/09/2006 MTG SIS-0304 SE AJUSTA EL JCL PARA CORRER BAJO EL   *
003300*            NUEVO PLANIFICADOR DE LOTES NOCTURNOS               *
003400* 21/02/2011 JAP SIS-0308 SE ACTUALIZA EL ENCABEZADO DEL         *
003500*            PROGRAMA AL NUEVO ESTANDAR DE DOCUMENTACION DEL     *
003600*            DEPARTAMENTO                                        *
003700* 09/06/2025 EEDR TCKT-0180 SE VALIDA QUE EL TUTOR NO SEA EL     *
003800*            MISMO PASAJERO MENOR (ANTES SOLO SE VALIDABA SI     *
003900*            AMBOS IDs YA EXISTIAN)                              *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.                    BTCH080.
004300 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
004400 INSTALLATION.                  BOLETERIA INTERPROVINCIAL.
004500 DATE-WRITTEN.                  19/07/1989.
004600 DATE-COMPILED.
004700 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PASTRN  ASSIGN TO PASTRN
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-PASTRN.
005700     SELECT PASAJER ASSIGN TO PASAJER
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS FS-PASAJER.
006000     SELECT TUTELA  ASSIGN TO TUTELA
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-TUTELA.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  PASTRN.
006600 01  REG-PASTRN.
006700     05  PTX-MENOR-ID               PIC 9(06).
006800     05  PTX-MENOR-TIPO-DOC         PIC X(10).
006900     05  PTX-MENOR-NRO-DOC          PIC X(15).
007000     05  PTX-MENOR-NOMBRES          PIC X(30).
007100     05  PTX-MENOR-APELLIDOS        PIC X(30).
007200     05  PTX-MENOR-FEC-NACIMIENTO   PIC 9(08).
007300     05  PTX-MENOR-TELEFONO         PIC X(12).
007400     05  PTX-TUTOR-ID               PIC 9(06).
007500     05  PTX-TUTOR-TIPO-DOC         PIC X(10).
007600     05  PTX-TUTOR-NRO-DOC          PIC X(15).
007700     05  PTX-TUTOR-NOMBRES          PIC X(30).
007800     05  PTX-TUTOR-APELLIDOS        PIC X(30).
007900     05  PTX-TUTOR-TELEFONO         PIC X(12).
008000     05  PTX-PARENTESCO             PIC X(15).
008100     05  PTX-TUTOR-LEGAL            PIC X(01).
008200 FD  PASAJER.
008300     COPY PASAJER.
008400 FD  TUTELA.
008500     COPY TUTELA.
008600 WORKING-STORAGE SECTION.
008700 77  WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE 'BTCH080'.
008800 01  WKS-ESTADOS-ARCHIVO.
008900     05  FS-PASTRN                  PIC 9(02) VALUE ZEROES.
009000     05  FS-PASAJER                 PIC 9(02) VALUE ZEROES.
009100     05  FS-TUTELA                  PIC 9(02) VALUE ZEROES.
009200 01  WKS-FLAGS.
009300     05  WKS-SI-FIN-PASTRN          PIC X(01) VALUE 'N'.
009400         88  SI-FIN-PASTRN                       VALUE 'Y'.
009500     05  WKS-SI-REGISTRO-VALIDO     PIC X(01) VALUE 'Y'.
009600         88  SI-REGISTRO-VALIDO                  VALUE 'Y'.
009700     05  WKS-SI-ES-MENOR            PIC X(01) VALUE 'N'.
009800         88  SI-ES-MENOR                          VALUE 'Y'.
009900     05  WKS-SI-TUTOR-EXISTE        PIC X(01) VALUE 'N'.
010000         88  SI-TUTOR-EXISTE                      VALUE 'Y'.
010100******************************************************************
010200*  MAXIMO ID USADO EN PASAJERO Y TUTELA (GENERADOR DE ID INTERNO)*
010300******************************************************************
010400 01  WKS-MAX-PASAJERO-ID            PIC 9(06) VALUE ZEROES.
010500 01  WKS-TUTOR-ID-RESUELTO          PIC 9(06) VALUE ZEROES.
010600 01  WKS-VARIABLES-TRABAJO.
010700     05  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
010800     05  WKS-EDAD-ANIOS             PIC S9(03) VALUE ZEROES.
010900     05  WKS-CORRIDA-ANIO           PIC 9(04).
011000     05  WKS-CORRIDA-MES            PIC 9(02).
011100     05  WKS-CORRIDA-DIA            PIC 9(02).
011200     05  WKS-NAC-ANIO               PIC 9(04).
011300     05  WKS-NAC-MES                PIC 9(02).
011400     05  WKS-NAC-DIA                PIC 9(02).
011500     05  WKS-CORRIDA-R REDEFINES WKS-VARIABLES-TRABAJO.
011600         10  FILLER                 PIC 9(08).
011700         10  FILLER                 PIC S9(03).
011800         10  FILLER                 PIC 9(04).
011900         10  FILLER                 PIC 9(02).
012000         10  FILLER                 PIC 9(02).
012100         10  FILLER                 PIC 9(04).
012200         10  FILLER                 PIC 9(02).
012300         10  FILLER                 PIC 9(02).
012400 01  WKS-CONTADORES.
012500     05  WKS-PASAJEROS-CREADOS      PIC 9(05) VALUE 0.
012600     05  WKS-MENORES-CREADOS        PIC 9(05) VALUE 0.
012700     05  WKS-REGISTROS-RECHAZADOS   PIC 9(05) VALUE 0.
012800 01  WKS-AUD-PARMS.
012900     05  WKS-AUD-USUARIO-ID         PIC 9(06) VALUE ZEROES.
013000     05  WKS-AUD-ACCION             PIC X(06) VALUE SPACES.
013100     05  WKS-AUD-ENTIDAD            PIC X(20) VALUE SPACES.
013200     05  WKS-AUD-REGISTRO-ID        PIC X(10) VALUE SPACES.
013300     05  WKS-AUD-DETALLE            PIC X(60) VALUE SPACES.
013400 PROCEDURE DIVISION.
013500 000-MAIN SECTION.
013600     PERFORM 100-INICIALIZACION
013700     PERFORM 200-CARGA-MAX-PASAJERO-ID
013800     READ PASTRN
013900       AT END MOVE 'Y' TO WKS-SI-FIN-PASTRN
014000     END-READ
014100     PERFORM 000-MAIN-L1 UNTIL SI-FIN-PASTRN
014200     PERFORM 900-CIERRE
014300     STOP RUN.
014400 000-MAIN-E. EXIT.
014500
014600 000-MAIN-L1 SECTION.
014700        PERFORM 300-PROCESA-REGISTRO
014800        READ PASTRN
014900          AT END MOVE 'Y' TO WKS-SI-FIN-PASTRN
015000        END-READ.
015100 000-MAIN-L1-E. EXIT.
015200
015300 100-INICIALIZACION SECTION.
015400     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
015500     MOVE WKS-FECHA-CORRIDA (1:4) TO WKS-CORRIDA-ANIO
015600     MOVE WKS-FECHA-CORRIDA (5:2) TO WKS-CORRIDA-MES
015700     MOVE WKS-FECHA-CORRIDA (7:2) TO WKS-CORRIDA-DIA
015800     OPEN INPUT PASTRN
015900     OPEN I-O   PASAJER TUTELA
016000     IF FS-PASAJER = 35
016100        CLOSE PASAJER
016200        OPEN OUTPUT PASAJER
016300        CLOSE PASAJER
016400        OPEN I-O PASAJER
016500     END-IF
016600     IF FS-TUTELA = 35
016700        CLOSE TUTELA
016800        OPEN OUTPUT TUTELA
016900        CLOSE TUTELA
017000        OPEN I-O TUTELA
017100     END-IF.
017200 100-INICIALIZACION-E. EXIT.
017300
017400 200-CARGA-MAX-PASAJERO-ID SECTION.
017500     MOVE 0 TO FS-PASAJER
017600     PERFORM 200-CARGA-MAX-PASAJERO-ID-L1 UNTIL FS-PASAJER =
017700             10
017800     CLOSE PASAJER
017900     OPEN I-O PASAJER.
018000 200-CARGA-MAX-PASAJERO-ID-E. EXIT.
018100
018200 200-CARGA-MAX-PASAJERO-ID-L1 SECTION.
018300        READ PASAJER NEXT RECORD
018400          AT END
018500             MOVE 10 TO FS-PASAJER
018600          NOT AT END
018700             IF PAS-ID > WKS-MAX-PASAJERO-ID
018800                MOVE PAS-ID TO WKS-MAX-PASAJERO-ID
018900             END-IF
019000        END-READ.
019100 200-CARGA-MAX-PASAJERO-ID-L1-E. EXIT.
019200
019300******************************************************************
019400*  UNIDAD TODO-O-NADA: EL MENOR SOLO SE ESCRIBE SI EL TUTOR Y LA*
019500*  RELACION TAMBIEN SON VALIDOS (SE VALIDA TODO ANTES DE ESCRIBIR)*
019600******************************************************************
019700 300-PROCESA-REGISTRO SECTION.
019800     MOVE 'Y' TO WKS-SI-REGISTRO-VALIDO
019900     PERFORM 310-CALCULA-EDAD
020000     IF SI-ES-MENOR
020100        PERFORM 320-VALIDA-TUTOR
020200     END-IF
020300     IF SI-REGISTRO-VALIDO
020400        PERFORM 330-ESCRIBE-PASAJERO-MENOR
020500        IF SI-ES-MENOR
020600           PERFORM 340-RESUELVE-TUTOR
020700           PERFORM 350-ESCRIBE-TUTELA
020800        END-IF
020900     ELSE
021000        ADD 1 TO WKS-REGISTROS-RECHAZADOS
021100     END-IF.
021200 300-PROCESA-REGISTRO-E. EXIT.
021300
021400******************************************************************
021500*  EDAD = DIFERENCIA DE ANIOS, MENOS UNO SI MES/DIA DE LA        *
021600*  CORRIDA ES ANTERIOR AL MES/DIA DE NACIMIENTO                  *
021700******************************************************************
021800 310-CALCULA-EDAD SECTION.
021900     MOVE 'N' TO WKS-SI-ES-MENOR
022000     IF PTX-MENOR-FEC-NACIMIENTO = 0
022100        CONTINUE
022200     ELSE
022300        MOVE PTX-MENOR-FEC-NACIMIENTO (1:4) TO WKS-NAC-ANIO
022400        MOVE PTX-MENOR-FEC-NACIMIENTO (5:2) TO WKS-NAC-MES
022500        MOVE PTX-MENOR-FEC-NACIMIENTO (7:2) TO WKS-NAC-DIA
022600        COMPUTE WKS-EDAD-ANIOS = WKS-CORRIDA-ANIO - WKS-NAC-ANIO
022700        IF WKS-CORRIDA-MES < WKS-NAC-MES OR
022800           (WKS-CORRIDA-MES = WKS-NAC-MES AND
022900            WKS-CORRIDA-DIA < WKS-NAC-DIA)
023000           SUBTRACT 1 FROM WKS-EDAD-ANIOS
023100        END-IF
023200        IF WKS-EDAD-ANIOS < 18
023300           MOVE 'Y' TO WKS-SI-ES-MENOR
023400        END-IF
023500     END-IF.
023600 310-CALCULA-EDAD-E. EXIT.
023700
023800******************************************************************
023900*  EL TUTOR NO PUEDE SER EL MISMO MENOR (POR ID O POR DOCUMENTO) *
024000******************************************************************
024100 320-VALIDA-TUTOR SECTION.
024200     IF PTX-TUTOR-TIPO-DOC = PTX-MENOR-TIPO-DOC AND
024300        PTX-TUTOR-NRO-DOC  = PTX-MENOR-NRO-DOC
024400        MOVE 'N' TO WKS-SI-REGISTRO-VALIDO
024500        DISPLAY 'BTCH080, EL TUTOR NO PUEDE SER EL MISMO MENOR: '
024600                PTX-MENOR-NRO-DOC UPON CONSOLE
024700     END-IF.
024800 320-VALIDA-TUTOR-E. EXIT.
024900
025000 330-ESCRIBE-PASAJERO-MENOR SECTION.
025100     ADD 1 TO WKS-MAX-PASAJERO-ID
025200     INITIALIZE REG-PASAJERO
025300     MOVE WKS-MAX-PASAJERO-ID      TO PAS-ID
025400     MOVE PTX-MENOR-TIPO-DOC       TO PAS-TIPO-DOC
025500     MOVE PTX-MENOR-NRO-DOC        TO PAS-NRO-DOC
025600     MOVE PTX-MENOR-NOMBRES        TO PAS-NOMBRES
025700     MOVE PTX-MENOR-APELLIDOS      TO PAS-APELLIDOS
025800     MOVE PTX-MENOR-FEC-NACIMIENTO TO PAS-FEC-NACIMIENTO
025900     MOVE PTX-MENOR-TELEFONO       TO PAS-TELEFONO
026000     MOVE 'Y'                      TO PAS-ACTIVO
026100     WRITE REG-PASAJERO
026200     ADD 1 TO WKS-PASAJEROS-CREADOS
026300     IF SI-ES-MENOR
026400        ADD 1 TO WKS-MENORES-CREADOS
026500     END-IF
026600     MOVE ZEROES        TO WKS-AUD-USUARIO-ID
026700     MOVE 'CREATE'      TO WKS-AUD-ACCION
026800     MOVE 'PASSENGER'   TO WKS-AUD-ENTIDAD
026900     MOVE PAS-ID        TO WKS-AUD-REGISTRO-ID
027000     MOVE 'REGISTRO DE PASAJERO' TO WKS-AUD-DETALLE
027100     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
027200                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
027300                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA.
027400 330-ESCRIBE-PASAJERO-MENOR-E. EXIT.
027500
027600******************************************************************
027700*  REUTILIZA UN PASAJERO EXISTENTE CON EL MISMO (TIPO, NRO) DOC  *
027800*  COMO TUTOR, O CREA UNO NUEVO SI NO EXISTE TODAVIA             *
027900******************************************************************
028000 340-RESUELVE-TUTOR SECTION.
028100     MOVE 'N' TO WKS-SI-TUTOR-EXISTE
028200     MOVE 0 TO FS-PASAJER
028300     PERFORM 340-RESUELVE-TUTOR-L1 UNTIL FS-PASAJER = 10
028400     CLOSE PASAJER
028500     OPEN I-O PASAJER
028600     IF WKS-SI-TUTOR-EXISTE = 'N'
028700        ADD 1 TO WKS-MAX-PASAJERO-ID
028800        MOVE WKS-MAX-PASAJERO-ID TO WKS-TUTOR-ID-RESUELTO
028900        INITIALIZE REG-PASAJERO
029000        MOVE WKS-TUTOR-ID-RESUELTO TO PAS-ID
029100        MOVE PTX-TUTOR-TIPO-DOC    TO PAS-TIPO-DOC
029200        MOVE PTX-TUTOR-NRO-DOC     TO PAS-NRO-DOC
029300        MOVE PTX-TUTOR-NOMBRES     TO PAS-NOMBRES
029400        MOVE PTX-TUTOR-APELLIDOS   TO PAS-APELLIDOS
029500        MOVE 0                     TO PAS-FEC-NACIMIENTO
029600        MOVE PTX-TUTOR-TELEFONO    TO PAS-TELEFONO
029700        MOVE 'Y'                   TO PAS-ACTIVO
029800        WRITE REG-PASAJERO
029900        ADD 1 TO WKS-PASAJEROS-CREADOS
030000        MOVE ZEROES      TO WKS-AUD-USUARIO-ID
030100        MOVE 'CREATE'    TO WKS-AUD-ACCION
030200        MOVE 'PASSENGER' TO WKS-AUD-ENTIDAD
030300        MOVE PAS-ID      TO WKS-AUD-REGISTRO-ID
030400        MOVE 'REGISTRO DE TUTOR' TO WKS-AUD-DETALLE
030500        CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
030600                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
030700                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
030800     END-IF.
030900 340-RESUELVE-TUTOR-E. EXIT.
031000
031100 340-RESUELVE-TUTOR-L1 SECTION.
031200        READ PASAJER NEXT RECORD
031300          AT END
031400             MOVE 10 TO FS-PASAJER
031500          NOT AT END
031600             IF PAS-TIPO-DOC = PTX-TUTOR-TIPO-DOC AND
031700                PAS-NRO-DOC  = PTX-TUTOR-NRO-DOC
031800                MOVE 'Y'    TO WKS-SI-TUTOR-EXISTE
031900                MOVE PAS-ID TO WKS-TUTOR-ID-RESUELTO
032000                MOVE 10     TO FS-PASAJER
032100             END-IF
032200        END-READ.
032300 340-RESUELVE-TUTOR-L1-E. EXIT.
032400
032500 350-ESCRIBE-TUTELA SECTION.
032600     INITIALIZE REG-TUTELA
032700     MOVE WKS-MAX-PASAJERO-ID  TO TUT-MENOR-ID
032800     MOVE WKS-TUTOR-ID-RESUELTO TO TUT-TUTOR-ID
032900     MOVE PTX-PARENTESCO       TO TUT-PARENTESCO
033000     MOVE PTX-TUTOR-LEGAL      TO TUT-TUTOR-LEGAL
033100     WRITE REG-TUTELA
033200     MOVE ZEROES     TO WKS-AUD-USUARIO-ID
033300     MOVE 'CREATE'   TO WKS-AUD-ACCION
033400     MOVE 'RELATION' TO WKS-AUD-ENTIDAD
033500     MOVE TUT-MENOR-ID TO WKS-AUD-REGISTRO-ID
033600     MOVE 'RELACION MENOR-TUTOR' TO WKS-AUD-DETALLE
033700     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
033800                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
033900                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA.
034000 350-ESCRIBE-TUTELA-E. EXIT.
034100
034200 900-CIERRE SECTION.
034300     MOVE ZEROES   TO WKS-AUD-USUARIO-ID
034400     MOVE 'CERRAR' TO WKS-AUD-ACCION
034500     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
034600                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
034700                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
034800     DISPLAY '****************************************' UPON CONSOLE
034900     DISPLAY 'PROGRAMA          : ' WKS-NOMBRE-PROGRAMA
035000             UPON CONSOLE
035100     DISPLAY 'PASAJEROS CREADOS  : ' WKS-PASAJEROS-CREADOS
035200             UPON CONSOLE
035300     DISPLAY 'MENORES CREADOS    : ' WKS-MENORES-CREADOS
035400             UPON CONSOLE
035500     DISPLAY 'REGISTROS RECHAZADOS: ' WKS-REGISTROS-RECHAZADOS
035600             UPON CONSOLE
035700     DISPLAY '****************************************' UPON CONSOLE
035800     CLOSE PASTRN PASAJER TUTELA.
035900 900-CIERRE-E. EXIT.
036000
