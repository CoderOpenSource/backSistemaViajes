000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : AUTOBUS                                        *
000400*   ARCHIVO    : AUTOBUS (MAESTRO DE FLOTA DE BUSES)             *
000500*   PROGRAMADOR : E. RAMIREZ (EEDR)                              *
000600*   FECHA      : 03/06/2024                                      *
000700*   DESCRIPCION : LAYOUT DEL MAESTRO DE UNIDADES (BUSES). LA     *
000800*             : CAPACIDAD SE CONGELA EN LA SALIDA AL MOMENTO DE  *
000900*             : PROGRAMAR (VER SALIDA.CPY, DEP-CAPACIDAD)        *
001000*   MANTENIMIENTO:                                                *
001100*     03/06/2024 EEDR TCKT-0001 CREACION INICIAL DEL LAYOUT       *
001200*     19/07/2024 EEDR TCKT-0044 REDEFINES DE BUS-CODIGO PARA EL   *
001300*                     GENERADOR DE CODIGOS GLOBAL BUS-NNNN        *
001400******************************************************************
001500 01  REG-AUTOBUS.
001600     05  BUS-ID                     PIC 9(06).
001700     05  BUS-CODIGO                 PIC X(08).
001800     05  BUS-CODIGO-R REDEFINES BUS-CODIGO.
001900         10  BUS-COD-PREFIJO        PIC X(04).
002000         10  BUS-COD-SECUENCIA      PIC 9(04).
002100     05  BUS-MODELO                 PIC X(20).
002200     05  BUS-ANIO-MODELO            PIC 9(04).
002300     05  BUS-PLACA                  PIC X(10).
002400     05  BUS-CHASIS                 PIC X(20).
002500     05  BUS-CAPACIDAD              PIC 9(03).
002600     05  BUS-ACTIVO                 PIC X(01).
002700         88  BUS-ES-ACTIVO                     VALUE 'Y'.
002800         88  BUS-ES-INACTIVO                    VALUE 'N'.
002900*--> RESERVA PARA CRECIMIENTO FUTURO DEL MAESTRO
003000     05  FILLER                     PIC X(08).
