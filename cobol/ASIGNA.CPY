000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : ASIGNA                                         *
000400*   ARCHIVO    : ASIGNA (ASIGNACION DE TRIPULACION A SALIDAS)    *
000500*   PROGRAMADOR : E. RAMIREZ (EEDR)                              *
000600*   FECHA      : 06/06/2024                                      *
000700*   DESCRIPCION : MAXIMO 2 CUPOS (ASG-CUPO 1 Y 2) POR ROL EN     *
000800*             : CADA SALIDA. ASG-DESASIGNADO = Y INDICA QUE EL   *
000900*             : CUPO YA NO ESTA VIGENTE (VER BTCH060)            *
001000*   MANTENIMIENTO:                                                *
001100*     06/06/2024 EEDR TCKT-0007 CREACION INICIAL DEL LAYOUT       *
001200******************************************************************
001300 01  REG-ASIGNACION.
001400     05  ASG-SALIDA-ID              PIC 9(06).
001500     05  ASG-TRIPULA-ID             PIC 9(06).
001600     05  ASG-ROL                    PIC X(10).
001700         88  ASG-ES-CHOFER                      VALUE 'DRIVER    '.
001800         88  ASG-ES-AUXILIAR                     VALUE 'ASSISTANT '.
001900     05  ASG-CUPO                   PIC 9(01).
002000         88  ASG-CUPO-VALIDO                     VALUE 1 2.
002100     05  ASG-DESASIGNADO            PIC X(01).
002200         88  ASG-ESTA-DESASIGNADO               VALUE 'Y'.
002300*--> RESERVA PARA CRECIMIENTO FUTURO DEL MAESTRO
002400     05  FILLER                     PIC X(06).
