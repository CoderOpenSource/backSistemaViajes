000100******************************************************************
000200* FECHA       : 25/07/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BOLETERIA - TRANSPORTE INTERPROVINCIAL           *
000500* PROGRAMA    : BTCH090                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APLICA LA POLITICA DE SEGURIDAD DE CUENTAS DE    *
000800*             : USUARIO: EVALUACION DE INGRESO, VENCIMIENTO DE   *
000900*             : CLAVE, CAMBIO DE CLAVE, FORZADO MASIVO DE CAMBIO *
001000*             : DE CLAVE, TRASLADO MASIVO DE OFICINA Y BAJA      *
001100* ARCHIVOS    : USRTRN=C,USUARIO=A,RPTSEG=A                      *
001200* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001300* PROGRAMA(S) : AUD0100                                          *
001400* INSTALADO   : 29/07/1989                                       *
001500* BPM/RATIONAL: 241318                                           *
001600* NOMBRE      : POLITICA DE SEGURIDAD DE CUENTAS DE USUARIO       *
001700******************************************************************
001800*                    R E G I S T R O   D E   C A M B I O S       *
001900******************************************************************
002000* 25/07/1989 EEDR TCKT-0058 VERSION INICIAL, INCLUYE INGRESO Y   *
002100*            VENCIMIENTO DE CLAVE                                *
002200* 27/07/1989 EEDR TCKT-0059 SE AGREGAN LAS ACCIONES MASIVAS DE   *
002300*            FORZADO DE CAMBIO DE CLAVE Y TRASLADO DE OFICINA    *
002400* 29/07/1989 EEDR TCKT-0060 SE AGREGA LA BAJA DE USUARIO         *
002500* 14/05/1992 RVM OT-0130 SE OPTIMIZA EL ACCESO A LOS ARCHIVOS    *
002600*            MAESTROS PARA REDUCIR EL TIEMPO DE LA CORRIDA       *
002700*            NOCTURNA                                            *
002800* 30/11/1998 LCQ Y2K-020 PROYECTO Y2K: SE AMPLIA EL CAMPO DE     *
002900*            FECHA A 4 DIGITOS DE ANIO EN LAS TRANSACCIONES Y    *
003000*            REPORTES DE ESTE PROGRAMA                           *
003100* 18/03/2001 OSF SIS-0312 SE RECOMPILA BAJO EL NUEVO COMPILADOR  *
003200*            COBOL DE LA CASA; SIN CAMBIOS FUNCIONALES           *
003300* 07/09/2006 MTG SIS-0316 SE AJUSTA EL JCL PARA CORRER BAJO EL   *
003400*            NUEVO PLANIFICADOR DE LOTES NOCTURNOS               *
003500* 21/02/2011 JAP SIS-0320 SE ACTUALIZA EL ENCABEZADO DEL         *
003600*            PROGRAMA AL NUEVO ESTANDAR DE DOCUMENTACION DEL     *
003700*            DEPARTAMENTO                                        *
003800* 20/09/2025 EEDR TCKT-0210 EL HORIZONTE DE VENCIMIENTO DE CLAVE *
003900*            (90 DIAS) AHORA SE LEE DE PARM EN LUGAR DE QUEDAR   *
004000*            FIJO EN EL PROGRAMA                                 *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.                    BTCH090.
004400 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
004500 INSTALLATION.                  BOLETERIA INTERPROVINCIAL.
004600 DATE-WRITTEN.                  25/07/1989.
004700 DATE-COMPILED.
004800 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT USRTRN  ASSIGN TO USRTRN
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-USRTRN.
005800     SELECT USUARIO ASSIGN TO USUARIO
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-USUARIO.
006100     SELECT RPTSEG  ASSIGN TO RPTSEG
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-RPTSEG.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  USRTRN.
006700 01  REG-USRTRN.
006800     05  UTX-ACCION                 PIC X(06).
006900         88  UTX-ES-LOGIN                        VALUE 'LOGIN '.
007000         88  UTX-ES-CAMBIA-CLAVE                  VALUE 'CHGPWD'.
007100         88  UTX-ES-FORZAR                        VALUE 'FORCE '.
007200         88  UTX-ES-TRASLADA                      VALUE 'MOVE  '.
007300         88  UTX-ES-DESACTIVA                     VALUE 'DEACT '.
007400     05  UTX-USUARIO                PIC X(20).
007500     05  UTX-USUARIO-ID             PIC 9(06).
007600     05  UTX-FILTRO-ROL             PIC X(05).
007700     05  UTX-OFICINA-ORIGEN         PIC 9(06).
007800     05  UTX-OFICINA-DESTINO        PIC 9(06).
007900     05  UTX-DIAS-VENCIMIENTO       PIC 9(03).
008000 FD  USUARIO.
008100     COPY USUARIO.
008200 FD  RPTSEG
008300     RECORD CONTAINS 132 CHARACTERS.
008400 01  LIN-RPTSEG                     PIC X(132).
008500 WORKING-STORAGE SECTION.
008600 77  WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE 'BTCH090'.
008700 01  WKS-ESTADOS-ARCHIVO.
008800     05  FS-USRTRN                  PIC 9(02) VALUE ZEROES.
008900     05  FS-USUARIO                 PIC 9(02) VALUE ZEROES.
009000     05  FS-RPTSEG                  PIC 9(02) VALUE ZEROES.
009100 01  WKS-ESTADOS-ARCHIVO-R REDEFINES WKS-ESTADOS-ARCHIVO.
009200     05  WKS-ESTADOS-ARCHIVO-COMB   PIC X(06).
009300 01  WKS-FLAGS.
009400     05  WKS-SI-FIN-USRTRN          PIC X(01) VALUE 'N'.
009500         88  SI-FIN-USRTRN                       VALUE 'Y'.
009600     05  WKS-SI-USUARIO-ENCONTRADO  PIC X(01) VALUE 'N'.
009700         88  SI-USUARIO-ENCONTRADO               VALUE 'Y'.
009800 01  WKS-FLAGS-R       REDEFINES WKS-FLAGS.
009900     05  WKS-FLAGS-COMB             PIC X(02).
010000******************************************************************
010100*  RESULTADO DE LA EVALUACION DE INGRESO (CAN-LOGIN)             *
010200******************************************************************
010300 01  WKS-RESULTADO-INGRESO          PIC X(20) VALUE SPACES.
010400     88  WKS-INGRESO-NO-ENCONTRADO           VALUE 'NOT_FOUND'.
010500     88  WKS-INGRESO-INACTIVO                VALUE 'INACTIVE'.
010600     88  WKS-INGRESO-DEBE-CAMBIAR            VALUE
010700         'MUST_CHANGE_PASSWORD'.
010800     88  WKS-INGRESO-OK                      VALUE 'OK'.
010900 01  WKS-PERMITE-INGRESO            PIC X(01) VALUE 'N'.
011000 01  WKS-CLAVE-VENCIDA              PIC X(01) VALUE 'N'.
011100******************************************************************
011200*  CONVERSION APROXIMADA DE FECHA A DIAS PARA CALCULO DE         *
011300*  VENCIMIENTO DE CLAVE (360 DIAS/ANIO, 30 DIAS/MES - USO        *
011400*  ESTANDAR DEL DEPARTAMENTO PARA DIFERENCIAS DE FECHA)          *
011500******************************************************************
011600 01  WKS-DIAS-CORRIDA               PIC 9(07) VALUE 0.
011700 01  WKS-DIAS-CLAVE                 PIC 9(07) VALUE 0.
011800 01  WKS-DIAS-TRANSCURRIDOS         PIC S9(07) VALUE 0.
011900 01  WKS-HORIZONTE-DIAS             PIC 9(03) VALUE 90.
012000 01  WKS-FECHA-PARTES.
012100     05  WKS-FEC-ANIO                PIC 9(04).
012200     05  WKS-FEC-MES                 PIC 9(02).
012300     05  WKS-FEC-DIA                 PIC 9(02).
012400 01  WKS-FECHA-PARTES-R REDEFINES WKS-FECHA-PARTES.
012500     05  WKS-FECHA-PARTES-NUM        PIC 9(08).
012600 01  WKS-VARIABLES-TRABAJO.
012700     05  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
012800 01  WKS-CONTADORES.
012900     05  WKS-CNT-FORZADOS           PIC 9(05) VALUE 0.
013000     05  WKS-CNT-TRASLADADOS        PIC 9(05) VALUE 0.
013100     05  WKS-CNT-DESACTIVADOS       PIC 9(05) VALUE 0.
013200     05  WKS-CNT-RECHAZADOS         PIC 9(05) VALUE 0.
013300 01  WKS-AUD-PARMS.
013400     05  WKS-AUD-USUARIO-ID         PIC 9(06) VALUE ZEROES.
013500     05  WKS-AUD-ACCION             PIC X(06) VALUE SPACES.
013600     05  WKS-AUD-ENTIDAD            PIC X(20) VALUE SPACES.
013700     05  WKS-AUD-REGISTRO-ID        PIC X(10) VALUE SPACES.
013800     05  WKS-AUD-DETALLE            PIC X(60) VALUE SPACES.
013900 PROCEDURE DIVISION.
014000 000-MAIN SECTION.
014100     PERFORM 100-INICIALIZACION
014200     READ USRTRN
014300       AT END MOVE 'Y' TO WKS-SI-FIN-USRTRN
014400     END-READ
014500     PERFORM 000-MAIN-L1 UNTIL SI-FIN-USRTRN
014600     PERFORM 900-CIERRE
014700     STOP RUN.
014800 000-MAIN-E. EXIT.
014900
015000 000-MAIN-L1 SECTION.
015100        EVALUATE TRUE
015200           WHEN UTX-ES-LOGIN
015300              PERFORM 200-EVALUA-INGRESO
015400           WHEN UTX-ES-CAMBIA-CLAVE
015500              PERFORM 300-MARCA-CLAVE-CAMBIADA
015600           WHEN UTX-ES-FORZAR
015700              PERFORM 400-FUERZA-CAMBIO-MASIVO
015800           WHEN UTX-ES-TRASLADA
015900              PERFORM 500-TRASLADA-OFICINA-MASIVO
016000           WHEN UTX-ES-DESACTIVA
016100              PERFORM 600-DESACTIVA-USUARIO
016200           WHEN OTHER
016300              ADD 1 TO WKS-CNT-RECHAZADOS
016400        END-EVALUATE
016500        READ USRTRN
016600          AT END MOVE 'Y' TO WKS-SI-FIN-USRTRN
016700        END-READ.
016800 000-MAIN-L1-E. EXIT.
016900
017000 100-INICIALIZACION SECTION.
017100     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
017200     MOVE WKS-FECHA-CORRIDA (1:4) TO WKS-FEC-ANIO
017300     MOVE WKS-FECHA-CORRIDA (5:2) TO WKS-FEC-MES
017400     MOVE WKS-FECHA-CORRIDA (7:2) TO WKS-FEC-DIA
017500     COMPUTE WKS-DIAS-CORRIDA =
017600        (WKS-FEC-ANIO * 360) + (WKS-FEC-MES * 30) + WKS-FEC-DIA
017700     OPEN INPUT USRTRN
017800     OPEN I-O   USUARIO
017900     IF FS-USUARIO = 35
018000        CLOSE USUARIO
018100        OPEN OUTPUT USUARIO
018200        CLOSE USUARIO
018300        OPEN I-O USUARIO
018400     END-IF
018500     OPEN OUTPUT RPTSEG
018600     MOVE SPACES TO LIN-RPTSEG
018700     STRING 'REPORTE DE POLITICA DE SEGURIDAD - CORRIDA '
018800            WKS-FECHA-CORRIDA DELIMITED BY SIZE INTO LIN-RPTSEG
018900     WRITE LIN-RPTSEG.
019000 100-INICIALIZACION-E. EXIT.
019100
019200******************************************************************
019300*  (A) EVALUACION DE INGRESO POR NOMBRE DE USUARIO. TAMBIEN      *
019400*  APLICA (B) EL CALCULO DE CLAVE VENCIDA A TITULO INFORMATIVO   *
019500******************************************************************
019600 200-EVALUA-INGRESO SECTION.
019700     PERFORM 210-BUSCA-USUARIO-POR-NOMBRE
019800     IF NOT SI-USUARIO-ENCONTRADO
019900        SET WKS-INGRESO-NO-ENCONTRADO TO TRUE
020000        MOVE 'N' TO WKS-PERMITE-INGRESO
020100     ELSE
020200        IF USR-ES-INACTIVO
020300           SET WKS-INGRESO-INACTIVO TO TRUE
020400           MOVE 'N' TO WKS-PERMITE-INGRESO
020500        ELSE
020600           IF USR-DEBE-CAMBIAR
020700              SET WKS-INGRESO-DEBE-CAMBIAR TO TRUE
020800           ELSE
020900              SET WKS-INGRESO-OK TO TRUE
021000           END-IF
021100           MOVE 'Y' TO WKS-PERMITE-INGRESO
021200        END-IF
021300     END-IF
021400     PERFORM 220-CALCULA-CLAVE-VENCIDA
021500     MOVE SPACES TO LIN-RPTSEG
021600     STRING 'LOGIN ' UTX-USUARIO ' RESULTADO=' WKS-RESULTADO-INGRESO
021700            ' CLAVE_VENCIDA=' WKS-CLAVE-VENCIDA
021800            DELIMITED BY SIZE INTO LIN-RPTSEG
021900     WRITE LIN-RPTSEG.
022000 200-EVALUA-INGRESO-E. EXIT.
022100
022200 210-BUSCA-USUARIO-POR-NOMBRE SECTION.
022300     MOVE 'N' TO WKS-SI-USUARIO-ENCONTRADO
022400     MOVE 0 TO FS-USUARIO
022500     PERFORM 210-BUSCA-USUARIO-POR-NOMBR-L1 UNTIL FS-USUARIO
022600             = 10
022700     CLOSE USUARIO
022800     OPEN I-O USUARIO.
022900 210-BUSCA-USUARIO-POR-NOMBRE-E. EXIT.
023000
023100 210-BUSCA-USUARIO-POR-NOMBR-L1 SECTION.
023200        READ USUARIO NEXT RECORD
023300          AT END
023400             MOVE 10 TO FS-USUARIO
023500          NOT AT END
023600             IF USR-USUARIO = UTX-USUARIO
023700                MOVE 'Y' TO WKS-SI-USUARIO-ENCONTRADO
023800                MOVE 10  TO FS-USUARIO
023900             END-IF
024000        END-READ.
024100 210-BUSCA-USUARIO-POR-NOMBR-L1-E. EXIT.
024200
024300******************************************************************
024400*  (B) CLAVE VENCIDA: USUARIO INEXISTENTE, NUNCA CAMBIADA, O     *
024500*  ULTIMO CAMBIO ANTERIOR AL HORIZONTE DE DIAS (POR DEFECTO 90)  *
024600******************************************************************
024700 220-CALCULA-CLAVE-VENCIDA SECTION.
024800     IF UTX-DIAS-VENCIMIENTO NOT = 0
024900        MOVE UTX-DIAS-VENCIMIENTO TO WKS-HORIZONTE-DIAS
025000     END-IF
025100     IF NOT SI-USUARIO-ENCONTRADO OR USR-ULT-CAMBIO-CLAVE = 0
025200        MOVE 'Y' TO WKS-CLAVE-VENCIDA
025300     ELSE
025400        MOVE USR-ULT-CAMBIO-CLAVE (1:4) TO WKS-FEC-ANIO
025500        MOVE USR-ULT-CAMBIO-CLAVE (5:2) TO WKS-FEC-MES
025600        MOVE USR-ULT-CAMBIO-CLAVE (7:2) TO WKS-FEC-DIA
025700        COMPUTE WKS-DIAS-CLAVE =
025800           (WKS-FEC-ANIO * 360) + (WKS-FEC-MES * 30) + WKS-FEC-DIA
025900        COMPUTE WKS-DIAS-TRANSCURRIDOS =
026000           WKS-DIAS-CORRIDA - WKS-DIAS-CLAVE
026100        IF WKS-DIAS-TRANSCURRIDOS > WKS-HORIZONTE-DIAS
026200           MOVE 'Y' TO WKS-CLAVE-VENCIDA
026300        ELSE
026400           MOVE 'N' TO WKS-CLAVE-VENCIDA
026500        END-IF
026600     END-IF.
026700 220-CALCULA-CLAVE-VENCIDA-E. EXIT.
026800
026900******************************************************************
027000*  (C) MARCA LA CLAVE COMO CAMBIADA A LA FECHA DE CORRIDA        *
027100******************************************************************
027200 300-MARCA-CLAVE-CAMBIADA SECTION.
027300     PERFORM 210-BUSCA-USUARIO-POR-NOMBRE
027400     IF SI-USUARIO-ENCONTRADO
027500        MOVE WKS-FECHA-CORRIDA TO USR-ULT-CAMBIO-CLAVE
027600        MOVE 'N'               TO USR-DEBE-CAMBIAR-CLAVE
027700        REWRITE REG-USUARIO
027800        MOVE USR-ID       TO WKS-AUD-USUARIO-ID
027900        MOVE 'UPDATE'     TO WKS-AUD-ACCION
028000        MOVE 'USER'       TO WKS-AUD-ENTIDAD
028100        MOVE USR-ID       TO WKS-AUD-REGISTRO-ID
028200        MOVE 'CAMBIO DE CLAVE' TO WKS-AUD-DETALLE
028300        CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
028400                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
028500                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
028600     ELSE
028700        ADD 1 TO WKS-CNT-RECHAZADOS
028800     END-IF.
028900 300-MARCA-CLAVE-CAMBIADA-E. EXIT.
029000
029100******************************************************************
029200*  (D) FORZADO MASIVO DE CAMBIO DE CLAVE, FILTRADO POR ROL Y/O   *
029300*  OFICINA (FILTRO EN BLANCO/CERO SIGNIFICA "TODOS")             *
029400******************************************************************
029500 400-FUERZA-CAMBIO-MASIVO SECTION.
029600     MOVE 0 TO FS-USUARIO
029700     PERFORM 400-FUERZA-CAMBIO-MASIVO-L1 UNTIL FS-USUARIO =
029800             10
029900     CLOSE USUARIO
030000     OPEN I-O USUARIO
030100     MOVE ZEROES     TO WKS-AUD-USUARIO-ID
030200     MOVE 'UPDATE'   TO WKS-AUD-ACCION
030300     MOVE 'USER'     TO WKS-AUD-ENTIDAD
030400     MOVE 'BULK'     TO WKS-AUD-REGISTRO-ID
030500     STRING 'FORZADO DE CAMBIO DE CLAVE, CANTIDAD='
030600            WKS-CNT-FORZADOS DELIMITED BY SIZE INTO WKS-AUD-DETALLE
030700     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
030800                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
030900                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA.
031000 400-FUERZA-CAMBIO-MASIVO-E. EXIT.
031100
031200 400-FUERZA-CAMBIO-MASIVO-L1 SECTION.
031300        READ USUARIO NEXT RECORD
031400          AT END
031500             MOVE 10 TO FS-USUARIO
031600          NOT AT END
031700             IF USR-ES-ACTIVO AND
031800                (UTX-FILTRO-ROL = SPACES OR
031900                 USR-ROL = UTX-FILTRO-ROL) AND
032000                (UTX-OFICINA-ORIGEN = 0 OR
032100                 USR-OFICINA-ID = UTX-OFICINA-ORIGEN)
032200                MOVE 'Y' TO USR-DEBE-CAMBIAR-CLAVE
032300                REWRITE REG-USUARIO
032400                ADD 1 TO WKS-CNT-FORZADOS
032500             END-IF
032600        END-READ.
032700 400-FUERZA-CAMBIO-MASIVO-L1-E. EXIT.
032800
032900******************************************************************
033000*  (E) TRASLADO MASIVO DE OFICINA. RECHAZA SI ORIGEN = DESTINO   *
033100******************************************************************
033200 500-TRASLADA-OFICINA-MASIVO SECTION.
033300     IF UTX-OFICINA-ORIGEN = UTX-OFICINA-DESTINO
033400        ADD 1 TO WKS-CNT-RECHAZADOS
033500        DISPLAY 'BTCH090, OFICINA ORIGEN Y DESTINO IGUALES: '
033600                UTX-OFICINA-ORIGEN UPON CONSOLE
033700     ELSE
033800        MOVE 0 TO FS-USUARIO
033900        PERFORM 500-TRASLADA-OFICINA-MASIVO-L1 UNTIL
034000                FS-USUARIO = 10
034100        CLOSE USUARIO
034200        OPEN I-O USUARIO
034300     END-IF.
034400 500-TRASLADA-OFICINA-MASIVO-E. EXIT.
034500
034600 500-TRASLADA-OFICINA-MASIVO-L1 SECTION.
034700           READ USUARIO NEXT RECORD
034800             AT END
034900                MOVE 10 TO FS-USUARIO
035000             NOT AT END
035100                IF USR-OFICINA-ID = UTX-OFICINA-ORIGEN
035200                   MOVE UTX-OFICINA-DESTINO TO USR-OFICINA-ID
035300                   REWRITE REG-USUARIO
035400                   ADD 1 TO WKS-CNT-TRASLADADOS
035500                   MOVE USR-ID     TO WKS-AUD-USUARIO-ID
035600                   MOVE 'UPDATE'   TO WKS-AUD-ACCION
035700                   MOVE 'USER'     TO WKS-AUD-ENTIDAD
035800                   MOVE USR-ID     TO WKS-AUD-REGISTRO-ID
035900                   MOVE 'TRASLADO DE OFICINA' TO WKS-AUD-DETALLE
036000                   CALL 'AUD0100' USING WKS-AUD-USUARIO-ID
036100                          WKS-AUD-ACCION WKS-AUD-ENTIDAD
036200                          WKS-AUD-REGISTRO-ID WKS-AUD-DETALLE
036300                          WKS-FECHA-CORRIDA
036400                END-IF
036500           END-READ.
036600 500-TRASLADA-OFICINA-MASIVO-L1-E. EXIT.
036700
036800******************************************************************
036900*  (F) BAJA DE USUARIO. ERROR SI EL ID NO EXISTE                *
037000******************************************************************
037100 600-DESACTIVA-USUARIO SECTION.
037200     MOVE 'N' TO WKS-SI-USUARIO-ENCONTRADO
037300     MOVE 0 TO FS-USUARIO
037400     PERFORM 600-DESACTIVA-USUARIO-L1 UNTIL FS-USUARIO = 10
037500     IF WKS-SI-USUARIO-ENCONTRADO = 'N'
037600        CLOSE USUARIO
037700        OPEN I-O USUARIO
037800        ADD 1 TO WKS-CNT-RECHAZADOS
037900        DISPLAY 'BTCH090, USUARIO NO ENCONTRADO PARA BAJA: '
038000                UTX-USUARIO-ID UPON CONSOLE
038100     ELSE
038200        MOVE 'N' TO USR-ACTIVO
038300        REWRITE REG-USUARIO
038400        ADD 1 TO WKS-CNT-DESACTIVADOS
038500        MOVE USR-ID     TO WKS-AUD-USUARIO-ID
038600        MOVE 'UPDATE'   TO WKS-AUD-ACCION
038700        MOVE 'USER'     TO WKS-AUD-ENTIDAD
038800        MOVE USR-ID     TO WKS-AUD-REGISTRO-ID
038900        MOVE 'BAJA DE USUARIO' TO WKS-AUD-DETALLE
039000        CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
039100                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
039200                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
039300     END-IF.
039400 600-DESACTIVA-USUARIO-E. EXIT.
039500
039600 600-DESACTIVA-USUARIO-L1 SECTION.
039700        READ USUARIO NEXT RECORD
039800          AT END
039900             MOVE 10 TO FS-USUARIO
040000          NOT AT END
040100             IF USR-ID = UTX-USUARIO-ID
040200                MOVE 'Y' TO WKS-SI-USUARIO-ENCONTRADO
040300                MOVE 10  TO FS-USUARIO
040400             END-IF
040500        END-READ.
040600 600-DESACTIVA-USUARIO-L1-E. EXIT.
040700
040800 900-CIERRE SECTION.
040900     MOVE SPACES TO LIN-RPTSEG
041000     STRING 'PROGRAMA=' WKS-NOMBRE-PROGRAMA ' FORZADOS=' WKS-CNT-FORZADOS
041100            ' TRASLADADOS=' WKS-CNT-TRASLADADOS
041200            ' DESACTIVADOS=' WKS-CNT-DESACTIVADOS
041300            ' RECHAZADOS=' WKS-CNT-RECHAZADOS
041400            DELIMITED BY SIZE INTO LIN-RPTSEG
041500     WRITE LIN-RPTSEG
041600     MOVE ZEROES   TO WKS-AUD-USUARIO-ID
041700     MOVE 'CERRAR' TO WKS-AUD-ACCION
041800     CALL 'AUD0100' USING WKS-AUD-USUARIO-ID WKS-AUD-ACCION
041900                          WKS-AUD-ENTIDAD     WKS-AUD-REGISTRO-ID
042000                          WKS-AUD-DETALLE     WKS-FECHA-CORRIDA
042100     CLOSE USRTRN USUARIO RPTSEG.
042200 900-CIERRE-E. EXIT.
042300
